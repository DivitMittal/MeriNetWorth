000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    MF-SUMMARY-RECORD.                                        
000300 AUTHOR.        S. DESHPANDE.                                             
000400 INSTALLATION.  SETU FINANCIAL SERVICES LTD - PUNE DATA CENTER.           
000500 DATE-WRITTEN.  11/15/1993.                                               
000600 DATE-COMPILED. 11/15/1993.                                               
000700 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.                   
000800*----------------------------------------------------------------         
000900*CHANGE LOG                                                               
001000*----------------------------------------------------------------         
001100*111593  SD  ORIG   ORIGINAL HANDOFF LAYOUT - ONE GRAND TOTAL     CR-0202 
001200*111593  SD  ORIG   LINE PER CONSOLIDATION RUN.                   CR-0202 
001300*042297  AJ  CHG    ADDED SEPARATE SOA/DEMAT VALUE FIELDS.        CR-0632 
001400*081599  MP  Y2K    Y2K REVIEW - NO 2-DIGIT YEAR FIELDS. NO       Y2K-0059
001500*081599  MP  Y2K    CHANGE REQUIRED.                              Y2K-0059
001600*052204  PN  CHG    ADDED RUPEE/PAISE SPLIT REDEFINITIONS.        CR-0901 
001700*----------------------------------------------------------------         
001800*                                                                         
001900*THIS LAYOUT IS THE HANDOFF RECORD WRITTEN BY THE MUTUAL FUND             
002000*CONSOLIDATION RUN AND READ BACK BY THE NET WORTH COMBINE RUN.            
002100*                                                                         
002200 ENVIRONMENT DIVISION.                                                    
002300 CONFIGURATION SECTION.                                                   
002400 SPECIAL-NAMES.                                                           
002500     C01 IS TOP-OF-FORM.                                                  
002600 INPUT-OUTPUT SECTION.                                                    
002700 FILE-CONTROL.                                                            
002800     SELECT MF-SUMMARY-RECORD ASSIGN TO "MFSUMM".                         
002900 DATA DIVISION.                                                           
003000 FILE SECTION.                                                            
003100 FD  MF-SUMMARY-RECORD.                                                   
003200 01  MF-SUMMARY-RECORD-AREA.                                              
003300     05  MF-SUM-TOTAL-VALUE        PIC 9(13)V99.                          
003400*GRAND TOTAL MARKET VALUE ACROSS ALL SCHEME HOLDINGS FOR                  
003500*THIS CONSOLIDATION RUN - SOA VALUE PLUS DEMAT VALUE BELOW.               
003600     05  MF-SUM-TOTAL-VALUE-SPLIT REDEFINES                               
003700              MF-SUM-TOTAL-VALUE.                                         
003800         10  MF-SUM-TOTAL-VAL-RUPEES PIC 9(13).                           
003900*WHOLE-RUPEE PORTION OF THE GRAND TOTAL.                                  
004000         10  MF-SUM-TOTAL-VAL-PAISE  PIC 99.                              
004100*RUPEE/PAISE VIEW OF THE GRAND TOTAL, CR-0901.                            
004200     05  MF-SUM-HOLDINGS-COUNT     PIC 9(05).                             
004300*COUNT OF SCHEME HOLDING RECORDS ROLLED INTO THE TOTAL                    
004400*ABOVE - ONE ENTRY PER SCHEME PER INVESTOR.                               
004500     05  MF-SUM-ACCOUNT-COUNT      PIC 9(04).                             
004600*COUNT OF DISTINCT PAN ACCOUNTS SEEN ON THIS RUN.                         
004700     05  MF-SUM-SOA-VALUE          PIC 9(13)V99.                          
004800*SUBTOTAL FOR STATEMENT-OF-ACCOUNT FOLIOS ONLY, ADDED UNDER               
004900*CR-0632 WHEN DEMAT-HELD UNITS WERE BROUGHT ONTO THIS RUN.                
005000     05  MF-SUM-SOA-VALUE-SPLIT REDEFINES                                 
005100              MF-SUM-SOA-VALUE.                                           
005200         10  MF-SUM-SOA-VAL-RUPEES   PIC 9(13).                           
005300*WHOLE-RUPEE PORTION OF THE SOA SUBTOTAL.                                 
005400         10  MF-SUM-SOA-VAL-PAISE    PIC 99.                              
005500*RUPEE/PAISE VIEW OF THE SOA SUBTOTAL.                                    
005600     05  MF-SUM-DEMAT-VALUE        PIC 9(13)V99.                          
005700*SUBTOTAL FOR DEMAT-HELD SCHEME UNITS ONLY - SEE                          
005800*MFD.CONSOL.CBL'S HOLD-TYPE-BREAK LOGIC THAT ACCUMULATES                  
005900*THIS FIELD.                                                              
006000     05  MF-SUM-DEMAT-VALUE-SPLIT REDEFINES                               
006100              MF-SUM-DEMAT-VALUE.                                         
006200         10  MF-SUM-DEMAT-VAL-RUPEES PIC 9(13).                           
006300         10  MF-SUM-DEMAT-VAL-PAISE  PIC 99.                              
006400*RUPEE/PAISE VIEW OF THE DEMAT SUBTOTAL.                                  
006500     05  FILLER                    PIC X(26).                             
006600*PAD OUT THE RECORD TO A ROUND 100-BYTE LENGTH FOR THE                    
006700*HANDOFF FILE.                                                            
006800 WORKING-STORAGE SECTION.                                                 
006900 PROCEDURE DIVISION.                                                      
007000 0000-VERIFY-LAYOUT.                                                      
007100*    LAYOUT VERIFICATION STUB ONLY - THIS UNIT CARRIES NO                 
007200*    RUNTIME LOGIC.  SEE MFD.CONSOL.CBL AND NWC.COMBINE.CBL.              
007300     STOP RUN.                                                            
