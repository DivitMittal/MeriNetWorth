000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    EQUITY-CONSOLIDATION.                                     
000300 AUTHOR.        R. KULKARNI.                                              
000400 INSTALLATION.  SETU FINANCIAL SERVICES LTD - PUNE DATA CENTER.           
000500 DATE-WRITTEN.  06/15/1991.                                               
000600 DATE-COMPILED. 06/15/1991.                                               
000700 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.                   
000800*----------------------------------------------------------------         
000900*CHANGE LOG                                                               
001000*----------------------------------------------------------------         
001100*061591  RK  ORIG   ORIGINAL EQUITY CONSOLIDATION RUN - CDSL ONLY,CR-0143 
001200*061591  RK  ORIG   ONE LINE PER HOLDING, NO ISIN ROLL-UP.        CR-0143 
001300*102896  SD  CHG    ADDED NSDL DEPOSITORY.  NSDL RECORDS CARRY    CR-0601 
001400*102896  SD  CHG    ZERO PRICE UNTIL THE PRICE FEED CATCHES UP -  CR-0601 
001500*102896  SD  CHG    VALUE IS NOW DERIVED FROM QTY * PRICE WHEN    CR-0601 
001600*102896  SD  CHG    THE STATED VALUE IS ZERO.                     CR-0601 
001700*031599  AJ  Y2K    Y2K REVIEW - THIS PROGRAM CARRIES NO DATE     Y2K-0051
001800*031599  AJ  Y2K    ARITHMETIC. NO CHANGE REQUIRED.               Y2K-0051
001900*081103  PN  CHG    ADDED ISIN CONSOLIDATION TABLE - HOLDINGS OF  CR-0888 
002000*081103  PN  CHG    THE SAME SECURITY ACROSS ACCOUNTS NOW ROLL UP CR-0888 
002100*081103  PN  CHG    TO ONE REPORT LINE, SORTED BY VALUE.          CR-0888 
002200*052207  RK  CHG    ADDED DEPOSITORY SUBTOTAL LINES PER PORTFOLIO CR-0968 
002300*052207  RK  CHG    REVIEW COMMITTEE REQUEST.                     CR-0968 
002400*----------------------------------------------------------------         
002500*                                                                         
002600*THIS RUN CONSOLIDATES THE PERSONAL EQUITY DEMAT HOLDINGS ACROSS          
002700*BOTH DEPOSITORIES.  INPUT ARRIVES PRE-GROUPED BY DEPOSITORY THEN         
002800*BY ACCOUNT (DP-ID + CLIENT-ID).  HOLDINGS OF THE SAME SECURITY           
002900*ACROSS DIFFERENT ACCOUNTS ARE ROLLED UP TO ONE ISIN LINE ON THE          
003000*REPORT, SORTED BY TOTAL VALUE DESCENDING.                                
003100*                                                                         
003200 ENVIRONMENT DIVISION.                                                    
003300 CONFIGURATION SECTION.                                                   
003400 SPECIAL-NAMES.                                                           
003500     C01 IS TOP-OF-FORM.                                                  
003600 INPUT-OUTPUT SECTION.                                                    
003700 FILE-CONTROL.                                                            
003800     SELECT EQUITY-HOLDING-FILE ASSIGN TO "EQHOLD"                        
003900*THREE FILES - HOLDING EXTRACT IN, DETAIL/SUBTOTAL REPORT OUT,            
004000*AND THE ONE-LINE GRAND-TOTAL HANDOFF RECORD OUT FOR                      
004100*NWC.COMBINE.CBL TO PICK UP.                                              
004200            ORGANIZATION IS LINE SEQUENTIAL                               
004300            FILE STATUS IS WS-EQHOLD-STATUS.                              
004400     SELECT EQUITY-RPT-FILE ASSIGN TO "EQRPT"                             
004500            ORGANIZATION IS LINE SEQUENTIAL                               
004600            FILE STATUS IS WS-EQRPT-STATUS.                               
004700     SELECT EQUITY-SUMM-FILE ASSIGN TO "EQSUMM"                           
004800            ORGANIZATION IS LINE SEQUENTIAL                               
004900            FILE STATUS IS WS-EQSUMM-STATUS.                              
005000*                                                                         
005100 DATA DIVISION.                                                           
005200 FILE SECTION.                                                            
005300 FD  EQUITY-HOLDING-FILE.                                                 
005400 01  EQUITY-HOLDING-IO-AREA          PIC X(160).                          
005500*INPUT RECORD IN EQH.HOLD01.CBL LAYOUT.                                   
005600*                                                                         
005700 FD  EQUITY-RPT-FILE.                                                     
005800 01  EQUITY-RPT-IO-AREA              PIC X(132).                          
005900*DETAIL REPORT LINE - ONE PER ISIN, PLUS DEPOSITORY SUBTOTAL              
006000*AND GRAND TOTAL LINES AT THE END.                                        
006100*                                                                         
006200 FD  EQUITY-SUMM-FILE.                                                    
006300 01  EQUITY-SUMM-IO-AREA             PIC X(080).                          
006400*HANDOFF RECORD IN EQS.SUMM01.CBL LAYOUT.                                 
006500*                                                                         
006600 WORKING-STORAGE SECTION.                                                 
006700*STANDALONE WORK COUNTERS - NOT PART OF ANY PRINT OR RECORD               
006800*GROUP, SO CARRIED AS LEVEL 77 ITEMS PER SHOP CONVENTION.                 
006900 77  WS-ISN-FOUND-IDX            PIC S9(04) COMP.                         
007000 77  WS-OUTER-IDX                PIC S9(04) COMP.                         
007100 77  WS-INNER-IDX                PIC S9(04) COMP.                         
007200 01  WS-FILE-STATUS-GROUP.                                                
007300     05  WS-EQHOLD-STATUS            PIC X(02).                           
007400         88  WS-EQHOLD-OK                VALUE "00".                      
007500         88  WS-EQHOLD-EOF               VALUE "10".                      
007600     05  WS-EQRPT-STATUS              PIC X(02).                          
007700*OUTPUT FILE STATUSES CARRIED BUT NOT TESTED - AN OPEN                    
007800*OUTPUT IS NOT EXPECTED TO FAIL ON THIS SYSTEM.                           
007900     05  WS-EQSUMM-STATUS             PIC X(02).                          
008000     05  FILLER                       PIC X(02).                          
008100*                                                                         
008200*COPY OF THE EQUITY HOLDING RECORD LAYOUT (SEE EQH.HOLD01.CBL).           
008300*CARRIED HERE IN FULL, MATCHING SHOP PRACTICE OF NOT FACTORING            
008400*RECORD LAYOUTS ACROSS COMPILE UNITS.                                     
008500 01  WS-EQUITY-HOLDING-RECORD.                                            
008600     05  WS-EQ-DEPOSITORY            PIC X(04).                           
008700*'CDSL' OR 'NSDL' - DRIVES BOTH THE DEPOSITORY-SUBTOTAL                   
008800*ACCUMULATION IN 2300-DEPOSITORY-ACCUM-RTN AND THE ACCOUNT-               
008900*BREAK KEY IN 2200-ACCOUNT-BREAK-RTN.                                     
009000     05  WS-EQ-DP-ID                 PIC X(08).                           
009100     05  WS-EQ-CLIENT-ID             PIC X(16).                           
009200     05  WS-EQ-HOLDER-NAME           PIC X(35).                           
009300*CARRIED THROUGH BUT NEVER PRINTED - THIS REPORT ROLLS UP BY              
009400*SECURITY, NOT BY HOLDER.                                                 
009500     05  WS-EQ-ISIN                  PIC X(12).                           
009600     05  WS-EQ-SEC-NAME              PIC X(40).                           
009700     05  WS-EQ-QUANTITY              PIC 9(9)V9(3).                       
009800*SHARE QUANTITY FOR THIS ONE HOLDING RECORD - ROLLED UP                   
009900*ACROSS ACCOUNTS INTO ISC-TOTAL-QTY BELOW.                                
010000     05  WS-EQ-LAST-PRICE            PIC 9(7)V9(4).                       
010100*ZERO ON AN UNPRICED NSDL HOLDING UNTIL THE PRICE FEED                    
010200*CATCHES UP - 2100-DERIVE-VALUE-RTN BELOW COVERS FOR THIS.                
010300     05  WS-EQ-VALUE                 PIC 9(11)V99.                        
010400     05  WS-EQ-VALUE-SPLIT REDEFINES                                      
010500              WS-EQ-VALUE.                                                
010600         10  WS-EQ-VALUE-RUPEES      PIC 9(11).                           
010700         10  WS-EQ-VALUE-PAISE       PIC 99.                              
010800*RUPEE/PAISE VIEW, NOT ACTUALLY USED BY THIS RUN'S REPORT                 
010900*BUT KEPT FOR CONSISTENCY WITH THE COPYBOOK LAYOUT.                       
011000     05  FILLER                      PIC X(09).                           
011100*                                                                         
011200*ISIN CONSOLIDATION TABLE - ONE ENTRY PER DISTINCT SECURITY SEEN          
011300*ACROSS ALL ACCOUNTS AND BOTH DEPOSITORIES.  A LINEAR SEARCH IS           
011400*USED TO FIND AN EXISTING ENTRY (TABLE RUNS TO AT MOST A FEW              
011500*HUNDRED SECURITIES IN THIS PORTFOLIO) - SAME TECHNIQUE AS THE            
011600*BANK-CODE TABLE IN THE BANK CONSOLIDATION RUN.                           
011700 01  ISIN-CONSOL-TABLE.                                                   
011800     05  ISIN-CONSOL-ENTRY OCCURS 500 TIMES                               
011900              INDEXED BY ISN-IDX ISN-SRCH-IDX.                            
012000         10  ISC-ISIN                PIC X(12).                           
012100         10  ISC-SEC-NAME            PIC X(40).                           
012200         10  ISC-LAST-PRICE          PIC 9(7)V9(4).                       
012300         10  ISC-TOTAL-QTY           PIC 9(11)V9(3).                      
012400         10  ISC-TOTAL-VALUE         PIC 9(13)V99.                        
012500         10  ISC-ACCT-COUNT          PIC S9(04) COMP.                     
012600*NUMBER OF DISTINCT ACCOUNTS HOLDING THIS SECURITY - PRINTED              
012700*IN THE RIGHTMOST COLUMN OF THE DETAIL LINE.                              
012800         10  FILLER                  PIC X(04).                           
012900*                                                                         
013000 01  WS-EQ-COUNTERS.                                                      
013100     05  WS-ISIN-COUNT                PIC S9(04) COMP VALUE ZERO.         
013200     05  WS-GRAND-VALUE               PIC 9(13)V99 VALUE ZERO.            
013300*SUM OF EVERY HOLDING'S EFFECTIVE VALUE, BOTH DEPOSITORIES -              
013400*SAME NUMBER PRINTED ON THE GRAND-TOTAL LINE AND WRITTEN TO               
013500*THE HANDOFF RECORD.                                                      
013600     05  WS-CDSL-VALUE                PIC 9(13)V99 VALUE ZERO.            
013700*DEPOSITORY SUBTOTALS, ADDED PER CR-0968 FOR THE REVIEW                   
013800*COMMITTEE.                                                               
013900     05  WS-NSDL-VALUE                PIC 9(13)V99 VALUE ZERO.            
014000     05  WS-GRAND-HOLDINGS-COUNT      PIC 9(05) VALUE ZERO.               
014100*COUNT OF INPUT HOLDING RECORDS PROCESSED - NOT THE SAME AS               
014200*WS-ISIN-COUNT BELOW, SINCE ONE ISIN CAN HAVE MANY HOLDINGS.              
014300     05  WS-GRAND-ACCOUNT-COUNT       PIC 9(04) VALUE ZERO.               
014400     05  WS-SORT-TEMP-ENTRY.                                              
014500*HOLDING AREA FOR THE ENTRY CURRENTLY BEING SHIFTED DOWN THE              
014600*TABLE DURING THE INSERTION SORT IN 3000-SORT-BY-VALUE-RTN.               
014700         10  WS-SORT-TEMP-ISIN        PIC X(12).                          
014800         10  WS-SORT-TEMP-SEC-NAME    PIC X(40).                          
014900         10  WS-SORT-TEMP-PRICE       PIC 9(7)V9(4).                      
015000         10  WS-SORT-TEMP-QTY         PIC 9(11)V9(3).                     
015100         10  WS-SORT-TEMP-VALUE       PIC 9(13)V99.                       
015200         10  WS-SORT-TEMP-COUNT       PIC S9(04) COMP.                    
015300     05  FILLER                       PIC X(04).                          
015400*                                                                         
015500 01  WS-EFFECTIVE-VALUE-AREA.                                             
015600     05  WS-EFFECTIVE-VALUE           PIC 9(11)V99.                       
015700*WORKING COPY OF THE CURRENT HOLDING'S VALUE, CLEANSED AND                
015800*THEN POSSIBLY DERIVED - THIS IS WHAT GETS ADDED INTO THE                 
015900*ACCUMULATORS ABOVE, NEVER WS-EQ-VALUE DIRECTLY.                          
016000     05  WS-PREV-ACCT-KEY.                                                
016100*LAST-SEEN ACCOUNT KEY, COMPARED AGAINST THE CURRENT RECORD               
016200*BY 2200-ACCOUNT-BREAK-RTN TO DETECT A NEW ACCOUNT STARTING.              
016300         10  WS-PREV-DEPOSITORY        PIC X(04).                         
016400         10  WS-PREV-DP-ID             PIC X(08).                         
016500         10  WS-PREV-CLIENT-ID         PIC X(16).                         
016600     05  FILLER                        PIC X(04).                         
016700*                                                                         
016800 01  WS-SUMM-EDIT-AREA.                                                   
016900     05  WS-SUMM-VALUE-EDIT           PIC 9(13)V99.                       
017000*ZONED WORKING FIELDS SIZED TO MATCH EACH HANDOFF-RECORD                  
017100*COLUMN, SINCE THE HANDOFF RECORD ITSELF IS BUILT BYTE-RANGE              
017200*BY BYTE-RANGE RATHER THAN THROUGH A COPYBOOK-SHAPED RECORD.              
017300     05  WS-SUMM-COUNT5-EDIT          PIC 9(05).                          
017400     05  WS-SUMM-COUNT4-EDIT          PIC 9(04).                          
017500     05  FILLER                       PIC X(04).                          
017600*                                                                         
017700 01  WS-SWITCHES.                                                         
017800     05  WS-EOF-SWITCH                PIC X(01) VALUE "N".                
017900*END-OF-FILE AND FIRST-RECORD SWITCHES - THE TWO CONDITIONS               
018000*THE MAIN LOOP AND THE ACCOUNT-BREAK LOGIC TEST ON EVERY                  
018100*RECORD.                                                                  
018200         88  WS-END-OF-HOLDING-FILE       VALUE "Y".                      
018300     05  WS-FIRST-RECORD-SWITCH       PIC X(01) VALUE "Y".                
018400         88  WS-FIRST-RECORD              VALUE "Y".                      
018500     05  FILLER                       PIC X(04).                          
018600*                                                                         
018700*PRINT LINE LAYOUTS - ONE 01 PER LINE TYPE, REDEFINING THE SAME           
018800*132-BYTE PRINT AREA.                                                     
018900 01  WS-EQ-PRINT-LINE.                                                    
019000     05  WS-EQD-ISIN                 PIC X(12).                           
019100*DETAIL LINE - ONE PER ISIN, PRINTED IN DESCENDING VALUE                  
019200*ORDER AFTER THE SORT STEP.                                               
019300     05  FILLER                      PIC X(02).                           
019400     05  WS-EQD-SEC-NAME             PIC X(40).                           
019500     05  FILLER                      PIC X(02).                           
019600     05  WS-EQD-QTY                  PIC Z(8)9.999.                       
019700     05  FILLER                      PIC X(02).                           
019800     05  WS-EQD-PRICE                PIC Z(6)9.9999.                      
019900     05  FILLER                      PIC X(02).                           
020000     05  WS-EQD-VALUE                PIC ZZZ,ZZZ,ZZ9.99.                  
020100     05  FILLER                      PIC X(02).                           
020200     05  WS-EQD-ACCTS                PIC ZZZ9.                            
020300     05  FILLER                      PIC X(23).                           
020400 01  WS-EQ-SUBTOTAL-LINE REDEFINES WS-EQ-PRINT-LINE.                      
020500     05  WS-EQS-LABEL                PIC X(24).                           
020600*DEPOSITORY SUBTOTAL LINE, ADDED PER CR-0968.                             
020700     05  WS-EQS-DEPOSITORY           PIC X(04).                           
020800     05  FILLER                      PIC X(02).                           
020900     05  WS-EQS-VALUE                PIC ZZZ,ZZZ,ZZ9.99.                  
021000     05  FILLER                      PIC X(88).                           
021100 01  WS-EQ-GRAND-LINE REDEFINES WS-EQ-PRINT-LINE.                         
021200     05  WS-EQG-LABEL                PIC X(24).                           
021300*GRAND TOTAL LINE - LAST LINE ON THE REPORT.                              
021400     05  WS-EQG-VALUE                PIC ZZZ,ZZZ,ZZ9.99.                  
021500     05  FILLER                      PIC X(02).                           
021600     05  WS-EQG-HOLDINGS             PIC ZZZZ9.                           
021700     05  FILLER                      PIC X(02).                           
021800     05  WS-EQG-ACCOUNTS             PIC ZZZ9.                            
021900     05  FILLER                      PIC X(81).                           
022000*                                                                         
022100 PROCEDURE DIVISION.                                                      
022200*                                                                         
022300*----------------------------------------------------------------         
022400*MAIN CONTROL - OPEN, DRIVE THE HOLDING FILE TO EOF, SORT THE             
022500*ISIN TABLE BY VALUE, WRITE THE REPORT AND THE HANDOFF RECORD,            
022600*CLOSE.  SAME SHAPE AS THE BANK AND MUTUAL FUND CONSOLIDATION             
022700*RUNS - SEE BNK.CONSOL.CBL AND MFD.CONSOL.CBL.                            
022800*----------------------------------------------------------------         
022900 0000-MAIN-CONTROL.                                                       
023000     PERFORM 1000-OPEN-FILES-RTN THRU 1000-EXIT.                          
023100*OPEN, PROCESS EVERY HOLDING, SORT, REPORT, CLOSE - THE                   
023200*SAME FIVE-STEP SHAPE AS THE OTHER TWO CONSOLIDATION RUNS.                
023300     PERFORM 2000-PROCESS-HOLDING-RTN THRU 2000-EXIT                      
023400         UNTIL WS-END-OF-HOLDING-FILE.                                    
023500     PERFORM 3000-SORT-BY-VALUE-RTN THRU 3000-EXIT.                       
023600     PERFORM 4000-WRITE-EQUITY-RPT-RTN THRU 4000-EXIT.                    
023700     PERFORM 5000-WRITE-SUMMARY-RTN THRU 5000-EXIT.                       
023800     PERFORM 6000-CLOSE-FILES-RTN THRU 6000-EXIT.                         
023900     STOP RUN.                                                            
024000*                                                                         
024100*----------------------------------------------------------------         
024200*OPENS THE HOLDING EXTRACT AND THE REPORT FILE, PRIMES                    
024300*WS-PREV-ACCT-KEY TO SPACES SO THE FIRST ACCOUNT-BREAK TEST               
024400*IN 2200-ACCOUNT-BREAK-RTN ALWAYS FIRES, THEN READS THE FIRST             
024500*HOLDING RECORD.  EQUITY-SUMM-FILE IS OPENED LATER IN                     
024600*5000-WRITE-SUMMARY-RTN, NOT HERE.                                        
024700*----------------------------------------------------------------         
024800 1000-OPEN-FILES-RTN.                                                     
024900     OPEN INPUT  EQUITY-HOLDING-FILE.                                     
025000     OPEN OUTPUT EQUITY-RPT-FILE.                                         
025100     MOVE SPACES TO WS-PREV-ACCT-KEY.                                     
025200     PERFORM 1200-READ-HOLDING-RTN THRU 1200-EXIT.                        
025300 1000-EXIT.                                                               
025400     EXIT.                                                                
025500*                                                                         
025600*----------------------------------------------------------------         
025700*SINGLE READ POINT FOR THE HOLDING EXTRACT - CALLED FROM BOTH             
025800*1000-OPEN-FILES-RTN (PRIMING READ) AND 2000-PROCESS-HOLDING-RTN          
025900*(EVERY SUBSEQUENT READ).                                                 
026000*----------------------------------------------------------------         
026100 1200-READ-HOLDING-RTN.                                                   
026200     READ EQUITY-HOLDING-FILE INTO WS-EQUITY-HOLDING-RECORD               
026300         AT END                                                           
026400             MOVE "Y" TO WS-EOF-SWITCH                                    
026500     END-READ.                                                            
026600 1200-EXIT.                                                               
026700     EXIT.                                                                
026800*                                                                         
026900*----------------------------------------------------------------         
027000*PER-HOLDING DRIVER.  CLEANSE, DERIVE A ZERO PRICE'S VALUE,               
027100*TEST FOR AN ACCOUNT BREAK, ROLL THE VALUE INTO THE DEPOSITORY            
027200*SUBTOTAL AND THE GRAND TOTAL, THEN FOLD THE HOLDING INTO THE             
027300*ISIN CONSOLIDATION TABLE WHEN THE ISIN IS PRESENT.  A BLANK              
027400*ISIN (SEEN A HANDFUL OF TIMES ON OLDER NSDL EXTRACTS) STILL              
027500*COUNTS TOWARD THE GRAND TOTAL BUT NEVER MAKES IT ONTO THE                
027600*DETAIL REPORT - CR-0888.                                                 
027700*----------------------------------------------------------------         
027800 2000-PROCESS-HOLDING-RTN.                                                
027900     MOVE WS-EQ-VALUE TO WS-EFFECTIVE-VALUE.                              
028000*START FROM THE STATED VALUE ON THE RECORD; MAY BE                        
028100*OVERWRITTEN BELOW IF IT CLEANSES TO ZERO AND CAN BE DERIVED.             
028200     PERFORM 8100-CLEANSE-AMOUNT-RTN THRU 8100-EXIT.                      
028300     PERFORM 2100-DERIVE-VALUE-RTN THRU 2100-EXIT.                        
028400     PERFORM 2200-ACCOUNT-BREAK-RTN THRU 2200-EXIT.                       
028500     PERFORM 2300-DEPOSITORY-ACCUM-RTN THRU 2300-EXIT.                    
028600     ADD WS-EFFECTIVE-VALUE TO WS-GRAND-VALUE.                            
028700     ADD 1 TO WS-GRAND-HOLDINGS-COUNT.                                    
028800     IF WS-EQ-ISIN NOT = SPACES                                           
028900*A HOLDING WITH NO ISIN NEVER GETS A DETAIL LINE BUT STILL                
029000*COUNTS TOWARD THE GRAND TOTAL AND ACCOUNT COUNT ABOVE.                   
029100         PERFORM 2400-ISIN-CONSOL-RTN THRU 2400-EXIT                      
029200     END-IF.                                                              
029300     MOVE "N" TO WS-FIRST-RECORD-SWITCH.                                  
029400     PERFORM 1200-READ-HOLDING-RTN THRU 1200-EXIT.                        
029500 2000-EXIT.                                                               
029600     EXIT.                                                                
029700*                                                                         
029800*----------------------------------------------------------------         
029900*CR-0601 - NSDL RECORDS SOMETIMES ARRIVE WITH A ZERO STATED               
030000*VALUE BUT A GOOD QUANTITY AND PRICE (THE PRICE FEED LAGS THE             
030100*HOLDING FEED BY A DAY OR TWO ON THAT DEPOSITORY).  RATHER                
030200*THAN REPORT A ZERO-VALUE HOLDING, DERIVE IT HERE.  A CDSL                
030300*RECORD ALMOST ALWAYS ARRIVES WITH A GOOD STATED VALUE AND                
030400*NEVER TAKES THIS BRANCH.                                                 
030500*----------------------------------------------------------------         
030600 2100-DERIVE-VALUE-RTN.                                                   
030700*    STATED VALUE WINS WHEN PRESENT; OTHERWISE DERIVE FROM                
030800*    QUANTITY TIMES LAST PRICE.  A ZERO PRICE (UNPRICED NSDL              
030900*    HOLDING) LEAVES THE VALUE AT ZERO.                                   
031000     IF WS-EFFECTIVE-VALUE = ZERO AND WS-EQ-LAST-PRICE > ZERO             
031100*ONLY DERIVE WHEN THE STATED VALUE IS ZERO - A GENUINE ZERO               
031200*HOLDING (FULLY SOLD OUT, STILL ON THE EXTRACT) STAYS ZERO                
031300*SINCE ITS QUANTITY IS ALSO ZERO.                                         
031400         COMPUTE WS-EFFECTIVE-VALUE ROUNDED =                             
031500                 WS-EQ-QUANTITY * WS-EQ-LAST-PRICE                        
031600     END-IF.                                                              
031700 2100-EXIT.                                                               
031800     EXIT.                                                                
031900*                                                                         
032000*----------------------------------------------------------------         
032100*ACCOUNT-BREAK LOGIC, ADDED WHEN THE ISIN TABLE WENT IN UNDER             
032200*CR-0888 - BEFORE THAT CHANGE EVERY HOLDING LINE PRINTED                  
032300*SEPARATELY AND THERE WAS NO ACCOUNT COUNT TO MAINTAIN.  THE              
032400*FIRST-RECORD SWITCH GUARANTEES THE VERY FIRST HOLDING ALWAYS             
032500*COUNTS AS A NEW ACCOUNT EVEN THOUGH WS-PREV-ACCT-KEY IS                  
032600*ALREADY SPACES AND WOULD OTHERWISE COMPARE UNEQUAL BY LUCK               
032700*RATHER THAN BY DESIGN.                                                   
032800*----------------------------------------------------------------         
032900 2200-ACCOUNT-BREAK-RTN.                                                  
033000*    AN ACCOUNT IS DEPOSITORY + DP-ID + CLIENT-ID.  INPUT ARRIVES         
033100*    GROUPED BY ACCOUNT, SO A CHANGE IN THE KEY MEANS A NEW               
033200*    ACCOUNT HAS STARTED.                                                 
033300     IF WS-FIRST-RECORD                                                   
033400         OR WS-EQ-DEPOSITORY NOT = WS-PREV-DEPOSITORY                     
033500         OR WS-EQ-DP-ID      NOT = WS-PREV-DP-ID                          
033600         OR WS-EQ-CLIENT-ID  NOT = WS-PREV-CLIENT-ID                      
033700         ADD 1 TO WS-GRAND-ACCOUNT-COUNT                                  
033800         MOVE WS-EQ-DEPOSITORY TO WS-PREV-DEPOSITORY                      
033900         MOVE WS-EQ-DP-ID      TO WS-PREV-DP-ID                           
034000         MOVE WS-EQ-CLIENT-ID  TO WS-PREV-CLIENT-ID                       
034100     END-IF.                                                              
034200 2200-EXIT.                                                               
034300     EXIT.                                                                
034400*                                                                         
034500*----------------------------------------------------------------         
034600*CR-0968 - DEPOSITORY SUBTOTALS FOR THE PORTFOLIO REVIEW                  
034700*COMMITTEE.  ONLY TWO DEPOSITORIES EXIST ON THIS PORTFOLIO SO             
034800*AN IF/ELSE SUFFICES; A THIRD DEPOSITORY WOULD NEED A REAL                
034900*TABLE THE WAY THE BANK-CODE ACCUMULATION DOES IT IN                      
035000*BNK.CONSOL.CBL.                                                          
035100*----------------------------------------------------------------         
035200 2300-DEPOSITORY-ACCUM-RTN.                                               
035300     IF WS-EQ-DEPOSITORY = "CDSL"                                         
035400*ANYTHING NOT LITERALLY 'CDSL' IS TREATED AS NSDL - THE ONLY              
035500*TWO DEPOSITORIES THIS PORTFOLIO EVER SEES.                               
035600         ADD WS-EFFECTIVE-VALUE TO WS-CDSL-VALUE                          
035700     ELSE                                                                 
035800         ADD WS-EFFECTIVE-VALUE TO WS-NSDL-VALUE                          
035900     END-IF.                                                              
036000 2300-EXIT.                                                               
036100     EXIT.                                                                
036200*                                                                         
036300*----------------------------------------------------------------         
036400*CR-0888 - ROLLS THIS HOLDING INTO ITS ISIN'S TABLE ENTRY,                
036500*CREATING A NEW ENTRY ON THE FIRST SIGHTING OF A SECURITY AND             
036600*ACCUMULATING INTO THE EXISTING ENTRY ON EVERY SUBSEQUENT                 
036700*SIGHTING.  PRICE AND SECURITY NAME ARE TAKEN FROM WHICHEVER              
036800*HOLDING CREATES THE ENTRY AND NEVER REFRESHED AFTER - MINOR              
036900*PRICE DRIFT BETWEEN ACCOUNTS ON THE SAME DAY'S EXTRACT IS                
037000*IGNORED.                                                                 
037100*----------------------------------------------------------------         
037200 2400-ISIN-CONSOL-RTN.                                                    
037300     PERFORM 2450-FIND-ISIN-RTN THRU 2450-EXIT.                           
037400     IF WS-ISN-FOUND-IDX = ZERO                                           
037500*FIRST SIGHTING OF THIS SECURITY - START A NEW TABLE ENTRY                
037600*WITH ACCOUNT COUNT OF ONE.                                               
037700         ADD 1 TO WS-ISIN-COUNT                                           
037800         SET ISN-IDX TO WS-ISIN-COUNT                                     
037900         MOVE WS-EQ-ISIN         TO ISC-ISIN(ISN-IDX)                     
038000         MOVE WS-EQ-SEC-NAME     TO ISC-SEC-NAME(ISN-IDX)                 
038100         MOVE WS-EQ-LAST-PRICE   TO ISC-LAST-PRICE(ISN-IDX)               
038200         MOVE WS-EQ-QUANTITY     TO ISC-TOTAL-QTY(ISN-IDX)                
038300         MOVE WS-EFFECTIVE-VALUE TO ISC-TOTAL-VALUE(ISN-IDX)              
038400         MOVE 1                  TO ISC-ACCT-COUNT(ISN-IDX)               
038500     ELSE                                                                 
038600         SET ISN-IDX TO WS-ISN-FOUND-IDX                                  
038700         ADD WS-EQ-QUANTITY     TO ISC-TOTAL-QTY(ISN-IDX)                 
038800         ADD WS-EFFECTIVE-VALUE TO ISC-TOTAL-VALUE(ISN-IDX)               
038900         ADD 1                  TO ISC-ACCT-COUNT(ISN-IDX)                
039000     END-IF.                                                              
039100 2400-EXIT.                                                               
039200     EXIT.                                                                
039300*                                                                         
039400*----------------------------------------------------------------         
039500*LINEAR SEARCH OVER THE ISIN TABLE BUILT SO FAR.  ZERO IN                 
039600*WS-ISN-FOUND-IDX MEANS NOT FOUND - THE CALLER IN                         
039700*2400-ISIN-CONSOL-RTN TESTS FOR THAT AND CREATES A NEW ENTRY.             
039800*----------------------------------------------------------------         
039900 2450-FIND-ISIN-RTN.                                                      
040000     MOVE ZERO TO WS-ISN-FOUND-IDX.                                       
040100*ZERO MEANS NOT FOUND UNTIL THE SEARCH PROVES OTHERWISE.                  
040200     IF WS-ISIN-COUNT > ZERO                                              
040300*NOTHING TO PRINT IF NO HOLDING EVER CARRIED AN ISIN.                     
040400         SET ISN-SRCH-IDX TO 1                                            
040500         SEARCH ISIN-CONSOL-ENTRY                                         
040600             AT END                                                       
040700                 NEXT SENTENCE                                            
040800             WHEN ISC-ISIN(ISN-SRCH-IDX) = WS-EQ-ISIN                     
040900                 SET WS-ISN-FOUND-IDX TO ISN-SRCH-IDX                     
041000         END-SEARCH                                                       
041100     END-IF.                                                              
041200 2450-EXIT.                                                               
041300     EXIT.                                                                
041400*                                                                         
041500 3000-SORT-BY-VALUE-RTN.                                                  
041600*    STRAIGHT INSERTION SORT, DESCENDING BY TOTAL VALUE.  THE             
041700*    TABLE RUNS TO AT MOST A FEW HUNDRED ENTRIES SO THE O(N**2)           
041800*    COST IS ACCEPTABLE FOR A NIGHTLY BATCH RUN.                          
041900     IF WS-ISIN-COUNT > 1                                                 
042000*A ONE-ENTRY OR EMPTY TABLE NEEDS NO SORTING.                             
042100         PERFORM 3100-OUTER-PASS-RTN THRU 3100-EXIT                       
042200             VARYING WS-OUTER-IDX FROM 2 BY 1                             
042300             UNTIL WS-OUTER-IDX > WS-ISIN-COUNT                           
042400     END-IF.                                                              
042500 3000-EXIT.                                                               
042600     EXIT.                                                                
042700*                                                                         
042800*----------------------------------------------------------------         
042900*ONE PASS OF THE OUTER SORT LOOP - LIFT THE ENTRY AT                      
043000*WS-OUTER-IDX INTO THE TEMP AREA, THEN SHIFT EVERY LARGER-                
043100*VALUE ENTRY AHEAD OF IT DOWN ONE SLOT UNTIL THE RIGHT SPOT               
043200*IS FOUND, THEN DROP THE TEMP ENTRY INTO THAT SLOT.                       
043300*----------------------------------------------------------------         
043400 3100-OUTER-PASS-RTN.                                                     
043500     SET ISN-IDX TO WS-OUTER-IDX.                                         
043600*LIFT THE CANDIDATE ENTRY OUT OF THE TABLE INTO THE TEMP                  
043700*AREA SO ITS SLOT CAN BE OVERWRITTEN DURING THE SHIFT.                    
043800     MOVE ISC-ISIN(ISN-IDX)       TO WS-SORT-TEMP-ISIN.                   
043900     MOVE ISC-SEC-NAME(ISN-IDX)   TO WS-SORT-TEMP-SEC-NAME.               
044000     MOVE ISC-LAST-PRICE(ISN-IDX) TO WS-SORT-TEMP-PRICE.                  
044100     MOVE ISC-TOTAL-QTY(ISN-IDX)  TO WS-SORT-TEMP-QTY.                    
044200     MOVE ISC-TOTAL-VALUE(ISN-IDX) TO WS-SORT-TEMP-VALUE.                 
044300     MOVE ISC-ACCT-COUNT(ISN-IDX) TO WS-SORT-TEMP-COUNT.                  
044400     MOVE WS-OUTER-IDX TO WS-INNER-IDX.                                   
044500     PERFORM 3200-SHIFT-DOWN-RTN THRU 3200-EXIT                           
044600         UNTIL WS-INNER-IDX = 1                                           
044700            OR ISC-TOTAL-VALUE(WS-INNER-IDX - 1)                          
044800                 >= WS-SORT-TEMP-VALUE.                                   
044900     SET ISN-IDX TO WS-INNER-IDX.                                         
045000     MOVE WS-SORT-TEMP-ISIN        TO ISC-ISIN(ISN-IDX).                  
045100     MOVE WS-SORT-TEMP-SEC-NAME    TO ISC-SEC-NAME(ISN-IDX).              
045200     MOVE WS-SORT-TEMP-PRICE       TO ISC-LAST-PRICE(ISN-IDX).            
045300     MOVE WS-SORT-TEMP-QTY         TO ISC-TOTAL-QTY(ISN-IDX).             
045400     MOVE WS-SORT-TEMP-VALUE       TO ISC-TOTAL-VALUE(ISN-IDX).           
045500     MOVE WS-SORT-TEMP-COUNT       TO ISC-ACCT-COUNT(ISN-IDX).            
045600 3100-EXIT.                                                               
045700     EXIT.                                                                
045800*                                                                         
045900*----------------------------------------------------------------         
046000*SHIFTS ONE TABLE ENTRY DOWN BY ONE SLOT DURING THE INSERTION             
046100*SORT - THE INNER LOOP OF 3100-OUTER-PASS-RTN.                            
046200*----------------------------------------------------------------         
046300 3200-SHIFT-DOWN-RTN.                                                     
046400     SET ISN-IDX       TO WS-INNER-IDX.                                   
046500*SHIFT THE ENTRY ONE SLOT BEHIND UP INTO THE CURRENT SLOT,                
046600*OPENING A HOLE ONE POSITION EARLIER FOR THE NEXT COMPARISON.             
046700     SET ISN-SRCH-IDX  TO WS-INNER-IDX.                                   
046800     SUBTRACT 1 FROM ISN-SRCH-IDX.                                        
046900     MOVE ISC-ISIN(ISN-SRCH-IDX)        TO ISC-ISIN(ISN-IDX).             
047000     MOVE ISC-SEC-NAME(ISN-SRCH-IDX)    TO ISC-SEC-NAME(ISN-IDX).         
047100     MOVE ISC-LAST-PRICE(ISN-SRCH-IDX)                                    
047200         TO ISC-LAST-PRICE(ISN-IDX).                                      
047300     MOVE ISC-TOTAL-QTY(ISN-SRCH-IDX)   TO ISC-TOTAL-QTY(ISN-IDX).        
047400     MOVE ISC-TOTAL-VALUE(ISN-SRCH-IDX)                                   
047500         TO ISC-TOTAL-VALUE(ISN-IDX).                                     
047600     MOVE ISC-ACCT-COUNT(ISN-SRCH-IDX)                                    
047700         TO ISC-ACCT-COUNT(ISN-IDX).                                      
047800     SUBTRACT 1 FROM WS-INNER-IDX.                                        
047900 3200-EXIT.                                                               
048000     EXIT.                                                                
048100*                                                                         
048200*----------------------------------------------------------------         
048300*WRITES THE REPORT TITLE AND COLUMN HEADING, THE DETAIL LINE              
048400*FOR EVERY ISIN IN DESCENDING VALUE ORDER, THE TWO DEPOSITORY             
048500*SUBTOTAL LINES (CR-0968), AND THE GRAND TOTAL LINE.  NO PAGE             
048600*BREAK LOGIC - THIS PORTFOLIO NEVER RUNS LONG ENOUGH TO NEED              
048700*ONE.                                                                     
048800*----------------------------------------------------------------         
048900 4000-WRITE-EQUITY-RPT-RTN.                                               
049000     MOVE SPACES TO EQUITY-RPT-IO-AREA.                                   
049100*REPORT TITLE LINE.                                                       
049200     STRING "MERI NET WORTH - CONSOLIDATED EQUITY REPORT"                 
049300*SAME MASTHEAD WORDING AS THE BANK AND MUTUAL FUND REPORTS -              
049400*SEE BNK.CONSOL.CBL AND MFD.CONSOL.CBL.                                   
049500         DELIMITED BY SIZE INTO EQUITY-RPT-IO-AREA.                       
049600     WRITE EQUITY-RPT-IO-AREA.                                            
049700     MOVE SPACES TO EQUITY-RPT-IO-AREA.                                   
049800     STRING "ISIN         SECURITY NAME                       "           
049900            "  QUANTITY       PRICE          VALUE  ACCTS"                
050000         DELIMITED BY SIZE INTO EQUITY-RPT-IO-AREA.                       
050100     WRITE EQUITY-RPT-IO-AREA.                                            
050200     IF WS-ISIN-COUNT > ZERO                                              
050300         PERFORM 4100-WRITE-ISIN-LINE-RTN THRU 4100-EXIT                  
050400             VARYING ISN-IDX FROM 1 BY 1                                  
050500             UNTIL ISN-IDX > WS-ISIN-COUNT                                
050600     END-IF.                                                              
050700     MOVE SPACES TO WS-EQ-PRINT-LINE.                                     
050800*CLEAR THE SHARED PRINT AREA BEFORE BUILDING THE SUBTOTAL                 
050900*LINE - THE PRIOR DETAIL LINE'S BYTES WOULD OTHERWISE BLEED               
051000*THROUGH THE FILLER GAPS.                                                 
051100     MOVE "DEPOSITORY SUBTOTAL - CDSL" TO WS-EQS-LABEL.                   
051200     MOVE "CDSL"                       TO WS-EQS-DEPOSITORY.              
051300     MOVE WS-CDSL-VALUE                TO WS-EQS-VALUE.                   
051400     WRITE EQUITY-RPT-IO-AREA FROM WS-EQ-SUBTOTAL-LINE.                   
051500     MOVE SPACES TO WS-EQ-PRINT-LINE.                                     
051600     MOVE "DEPOSITORY SUBTOTAL - NSDL" TO WS-EQS-LABEL.                   
051700     MOVE "NSDL"                       TO WS-EQS-DEPOSITORY.              
051800     MOVE WS-NSDL-VALUE                TO WS-EQS-VALUE.                   
051900     WRITE EQUITY-RPT-IO-AREA FROM WS-EQ-SUBTOTAL-LINE.                   
052000     MOVE SPACES TO WS-EQ-PRINT-LINE.                                     
052100     MOVE "GRAND TOTAL - ALL HOLDINGS" TO WS-EQG-LABEL.                   
052200     MOVE WS-GRAND-VALUE               TO WS-EQG-VALUE.                   
052300     MOVE WS-GRAND-HOLDINGS-COUNT      TO WS-EQG-HOLDINGS.                
052400     MOVE WS-GRAND-ACCOUNT-COUNT       TO WS-EQG-ACCOUNTS.                
052500     WRITE EQUITY-RPT-IO-AREA FROM WS-EQ-GRAND-LINE.                      
052600 4000-EXIT.                                                               
052700     EXIT.                                                                
052800*                                                                         
052900*----------------------------------------------------------------         
053000*FORMATS AND WRITES ONE ISIN DETAIL LINE FROM THE TABLE ENTRY             
053100*AT ISN-IDX.                                                              
053200*----------------------------------------------------------------         
053300 4100-WRITE-ISIN-LINE-RTN.                                                
053400     MOVE SPACES TO WS-EQ-PRINT-LINE.                                     
053500     MOVE ISC-ISIN(ISN-IDX)        TO WS-EQD-ISIN.                        
053600     MOVE ISC-SEC-NAME(ISN-IDX)    TO WS-EQD-SEC-NAME.                    
053700     MOVE ISC-TOTAL-QTY(ISN-IDX)   TO WS-EQD-QTY.                         
053800     MOVE ISC-LAST-PRICE(ISN-IDX)  TO WS-EQD-PRICE.                       
053900     MOVE ISC-TOTAL-VALUE(ISN-IDX) TO WS-EQD-VALUE.                       
054000     MOVE ISC-ACCT-COUNT(ISN-IDX)  TO WS-EQD-ACCTS.                       
054100     WRITE EQUITY-RPT-IO-AREA FROM WS-EQ-PRINT-LINE.                      
054200 4100-EXIT.                                                               
054300     EXIT.                                                                
054400*                                                                         
054500*----------------------------------------------------------------         
054600*BUILDS THE ONE-LINE HANDOFF RECORD PICKED UP BY                          
054700*NWC.COMBINE.CBL - LAYOUT MUST TRACK EQS.SUMM01.CBL EXACTLY.              
054800*EQUITY-SUMM-FILE IS OPENED AND CLOSED ENTIRELY WITHIN THIS               
054900*PARAGRAPH SINCE IT IS WRITTEN ONCE AT THE VERY END OF THE                
055000*RUN.                                                                     
055100*----------------------------------------------------------------         
055200 5000-WRITE-SUMMARY-RTN.                                                  
055300*    LAYOUT MATCHES EQS.SUMM01.CBL - TOTAL VALUE(15), HOLDINGS            
055400*    COUNT(5), ACCOUNT COUNT(4), CDSL VALUE(15), NSDL VALUE(15),          
055500*    FILLER(26).                                                          
055600     OPEN OUTPUT EQUITY-SUMM-FILE.                                        
055700*OPENED HERE RATHER THAN IN 1000-OPEN-FILES-RTN SINCE THE                 
055800*SUMMARY VALUES ARE NOT KNOWN UNTIL PROCESSING IS COMPLETE.               
055900     MOVE SPACES TO EQUITY-SUMM-IO-AREA.                                  
056000     MOVE WS-GRAND-VALUE          TO WS-SUMM-VALUE-EDIT.                  
056100     MOVE WS-SUMM-VALUE-EDIT      TO EQUITY-SUMM-IO-AREA(1:15).           
056200     MOVE WS-GRAND-HOLDINGS-COUNT TO WS-SUMM-COUNT5-EDIT.                 
056300     MOVE WS-SUMM-COUNT5-EDIT     TO EQUITY-SUMM-IO-AREA(16:5).           
056400     MOVE WS-GRAND-ACCOUNT-COUNT  TO WS-SUMM-COUNT4-EDIT.                 
056500     MOVE WS-SUMM-COUNT4-EDIT     TO EQUITY-SUMM-IO-AREA(21:4).           
056600     MOVE WS-CDSL-VALUE           TO WS-SUMM-VALUE-EDIT.                  
056700     MOVE WS-SUMM-VALUE-EDIT      TO EQUITY-SUMM-IO-AREA(25:15).          
056800     MOVE WS-NSDL-VALUE           TO WS-SUMM-VALUE-EDIT.                  
056900     MOVE WS-SUMM-VALUE-EDIT      TO EQUITY-SUMM-IO-AREA(40:15).          
057000     WRITE EQUITY-SUMM-IO-AREA.                                           
057100     CLOSE EQUITY-SUMM-FILE.                                              
057200 5000-EXIT.                                                               
057300     EXIT.                                                                
057400*                                                                         
057500*----------------------------------------------------------------         
057600*CLOSES THE TWO FILES STILL OPEN AT THIS POINT.                           
057700*EQUITY-SUMM-FILE WAS ALREADY CLOSED IN 5000-WRITE-SUMMARY-RTN.           
057800*----------------------------------------------------------------         
057900 6000-CLOSE-FILES-RTN.                                                    
058000     CLOSE EQUITY-HOLDING-FILE.                                           
058100*EQUITY-SUMM-FILE ALREADY CLOSED IN 5000-WRITE-SUMMARY-RTN -              
058200*NOTHING LEFT TO DO HERE BUT THE INPUT AND THE REPORT FILE.               
058300     CLOSE EQUITY-RPT-FILE.                                               
058400 6000-EXIT.                                                               
058500     EXIT.                                                                
058600*                                                                         
058700*----------------------------------------------------------------         
058800*SHARED CLEANSING RULE ACROSS ALL THREE CONSOLIDATION RUNS -              
058900*A NON-NUMERIC AMOUNT FIELD IS TREATED AS ZERO RATHER THAN                
059000*ABENDING THE RUN.  SEE THE MATCHING PARAGRAPH IN                         
059100*BNK.CONSOL.CBL AND MFD.CONSOL.CBL.                                       
059200*----------------------------------------------------------------         
059300 8100-CLEANSE-AMOUNT-RTN.                                                 
059400*    AMOUNT CLEANSING - INPUT ARRIVES ALREADY NUMERIC IN THIS             
059500*    NORMALIZED LAYER; A NON-NUMERIC VALUE CLEANSES TO ZERO PER           
059600*    THE SHARED CLEANSING RULE.                                           
059700     IF WS-EFFECTIVE-VALUE NOT NUMERIC                                    
059800*GUARDS AGAINST A CORRUPTED EXTRACT FIELD - SEEN ONCE IN                  
059900*PRODUCTION ON A TRUNCATED NSDL FEED, CR-0601.                            
060000         MOVE ZERO TO WS-EFFECTIVE-VALUE                                  
060100     END-IF.                                                              
060200 8100-EXIT.                                                               
060300     EXIT.                                                                
060400*                                                                         
