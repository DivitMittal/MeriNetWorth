000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    MF-CONSOLIDATION.                                         
000300 AUTHOR.        S. DESHPANDE.                                             
000400 INSTALLATION.  SETU FINANCIAL SERVICES LTD - PUNE DATA CENTER.           
000500 DATE-WRITTEN.  11/20/1993.                                               
000600 DATE-COMPILED. 11/20/1993.                                               
000700 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.                   
000800*----------------------------------------------------------------         
000900*CHANGE LOG                                                               
001000*----------------------------------------------------------------         
001100*112093  SD  ORIG   ORIGINAL MUTUAL FUND CONSOLIDATION RUN - ONE  CR-0203 
001200*112093  SD  ORIG   REPORT LINE PER FOLIO, NO SOA/DEMAT SPLIT.    CR-0203 
001300*042297  AJ  CHG    ADDED SOA/DEMAT CUSTODY SPLIT PER THE         CR-0632 
001400*042297  AJ  CHG    DEPOSITORY MIGRATION PROJECT.                 CR-0632 
001500*081599  MP  Y2K    Y2K REVIEW - NAV DATE IS DD-MMM-YYYY, FOUR    Y2K-0059
001600*081599  MP  Y2K    DIGIT YEAR ALREADY. NO CHANGE REQUIRED.       Y2K-0059
001700*052204  PN  CHG    ADDED CONSOLIDATED HOLDINGS SECTION SORTED BY CR-0901 
001800*052204  PN  CHG    MARKET VALUE, FOLLOWING THE EQUITY RUN MODEL. CR-0901 
001900*092108  RK  CHG    HOLDING VALIDITY CHECK - BLANK SCHEME OR ZERO CR-1041 
002000*092108  RK  CHG    MARKET VALUE NOW SKIPPED DEFENSIVELY.         CR-1041 
002100*----------------------------------------------------------------         
002200*                                                                         
002300*THIS RUN CONSOLIDATES THE PERSONAL MUTUAL FUND HOLDINGS ACROSS           
002400*ALL FOLIOS AND CUSTODY MODES.  INPUT ARRIVES PRE-GROUPED BY PAN          
002500*(THE INVESTOR ACCOUNT).  EACH PAN PRODUCES ONE ACCOUNT SUMMARY           
002600*LINE ON BREAK; ALL VALID HOLDINGS ALSO FEED A CONSOLIDATED               
002700*SECTION SORTED BY MARKET VALUE DESCENDING.                               
002800*                                                                         
002900 ENVIRONMENT DIVISION.                                                    
003000 CONFIGURATION SECTION.                                                   
003100 SPECIAL-NAMES.                                                           
003200     C01 IS TOP-OF-FORM.                                                  
003300 INPUT-OUTPUT SECTION.                                                    
003400 FILE-CONTROL.                                                            
003500     SELECT MF-HOLDING-FILE ASSIGN TO "MFHOLD"                            
003600*THREE FILES - THE MUTUAL FUND HOLDING EXTRACT IN, THE                    
003700*PER-ACCOUNT/CONSOLIDATED/GRAND-TOTAL REPORT OUT, AND THE                 
003800*HANDOFF SUMMARY OUT FOR NWC.COMBINE.CBL TO PICK UP.                      
003900            ORGANIZATION IS LINE SEQUENTIAL                               
004000            FILE STATUS IS WS-MFHOLD-STATUS.                              
004100     SELECT MF-RPT-FILE ASSIGN TO "MFRPT"                                 
004200            ORGANIZATION IS LINE SEQUENTIAL                               
004300            FILE STATUS IS WS-MFRPT-STATUS.                               
004400     SELECT MF-SUMM-FILE ASSIGN TO "MFSUMM"                               
004500            ORGANIZATION IS LINE SEQUENTIAL                               
004600            FILE STATUS IS WS-MFSUMM-STATUS.                              
004700*                                                                         
004800 DATA DIVISION.                                                           
004900 FILE SECTION.                                                            
005000 FD  MF-HOLDING-FILE.                                                     
005100 01  MF-HOLDING-IO-AREA              PIC X(200).                          
005200*INPUT RECORD IN MFH.HOLD01.CBL LAYOUT.                                   
005300*                                                                         
005400 FD  MF-RPT-FILE.                                                         
005500 01  MF-RPT-IO-AREA                  PIC X(132).                          
005600*PER-ACCOUNT BLOCK, CONSOLIDATED HOLDING, AND GRAND TOTAL                 
005700*LINES ALL SHARE THIS ONE 132-BYTE AREA.                                  
005800*                                                                         
005900 FD  MF-SUMM-FILE.                                                        
006000 01  MF-SUMM-IO-AREA                 PIC X(080).                          
006100*HANDOFF RECORD IN MFS.SUMM01.CBL LAYOUT.                                 
006200*                                                                         
006300 WORKING-STORAGE SECTION.                                                 
006400*STANDALONE WORK COUNTERS - NOT PART OF ANY PRINT OR RECORD               
006500*GROUP, SO CARRIED AS LEVEL 77 ITEMS PER SHOP CONVENTION.                 
006600 77  WS-OUTER-IDX                PIC S9(04) COMP.                         
006700 77  WS-INNER-IDX                PIC S9(04) COMP.                         
006800 77  WS-TRIM-IDX                 PIC S9(04) COMP.                         
006900 01  WS-FILE-STATUS-GROUP.                                                
007000     05  WS-MFHOLD-STATUS            PIC X(02).                           
007100         88  WS-MFHOLD-OK                VALUE "00".                      
007200         88  WS-MFHOLD-EOF               VALUE "10".                      
007300     05  WS-MFRPT-STATUS              PIC X(02).                          
007400*OUTPUT FILE STATUSES CARRIED BUT NOT TESTED - AN OPEN                    
007500*OUTPUT IS NOT EXPECTED TO FAIL ON THIS SYSTEM.                           
007600     05  WS-MFSUMM-STATUS             PIC X(02).                          
007700     05  FILLER                       PIC X(02).                          
007800*                                                                         
007900*COPY OF THE MF HOLDING RECORD LAYOUT (SEE MFH.HOLD01.CBL).               
008000*CARRIED HERE IN FULL PER SHOP PRACTICE.                                  
008100 01  WS-MF-HOLDING-RECORD.                                                
008200     05  WS-MF-PAN                   PIC X(10).                           
008300*DRIVES THE ACCOUNT-BREAK TEST IN 2200-PAN-BREAK-RTN - INPUT              
008400*ARRIVES PRE-GROUPED BY PAN.                                              
008500     05  WS-MF-HOLDER-NAME           PIC X(35).                           
008600     05  WS-MF-HOLD-TYPE             PIC X(05).                           
008700*CR-0632 - SOA (STATEMENT OF ACCOUNT, NON-DEMATED) OR DEMAT               
008800*CUSTODY, DRIVES THE ACCUMULATION SPLIT IN 2300-ACCUMULATE-               
008900*RTN.                                                                     
009000         88  WS-MF-IS-SOA                VALUE "SOA  ".                   
009100         88  WS-MF-IS-DEMAT              VALUE "DEMAT".                   
009200     05  WS-MF-FOLIO-OR-CLIENT       PIC X(20).                           
009300     05  WS-MF-SCHEME-NAME           PIC X(60).                           
009400*A BLANK SCHEME NAME MARKS AN INVALID HOLDING - SEE                       
009500*2100-VALIDATE-RTN, CR-1041.                                              
009600     05  WS-MF-INVESTED-VAL          PIC 9(11)V99.                        
009700     05  WS-MF-UNITS                 PIC 9(9)V9(4).                       
009800     05  WS-MF-NAV-DATE              PIC X(11).                           
009900*CARRIED THROUGH BUT NOT PRINTED ON ANY REPORT COLUMN ON                  
010000*THIS RUN - REVIEWED AND CLEARED UNDER Y2K-0059.                          
010100     05  WS-MF-NAV                   PIC 9(7)V9(4).                       
010200     05  WS-MF-MARKET-VALUE          PIC 9(11)V99.                        
010300     05  WS-MF-MKT-VALUE-SPLIT REDEFINES                                  
010400              WS-MF-MARKET-VALUE.                                         
010500         10  WS-MF-MKT-VAL-RUPEES    PIC 9(11).                           
010600         10  WS-MF-MKT-VAL-PAISE     PIC 99.                              
010700*RUPEE/PAISE VIEW, NOT ACTUALLY USED BY THIS RUN'S REPORT                 
010800*BUT KEPT FOR CONSISTENCY WITH THE COPYBOOK LAYOUT.                       
010900     05  FILLER                      PIC X(09).                           
011000*                                                                         
011100*CONSOLIDATED HOLDINGS TABLE - ONE ENTRY PER VALID HOLDING SEEN,          
011200*TAGGED WITH ITS OWNING PAN AND HOLDER NAME.  NO KEY-MATCHING IS          
011300*DONE HERE (UNLIKE THE EQUITY ISIN TABLE) - EVERY VALID HOLDING           
011400*GETS ITS OWN LINE ON THE CONSOLIDATED SECTION OF THE REPORT.             
011500 01  HOLDING-CONSOL-TABLE.                                                
011600     05  HOLDING-CONSOL-ENTRY OCCURS 500 TIMES                            
011700              INDEXED BY HLD-IDX HLD-SRCH-IDX.                            
011800         10  HLD-PAN                 PIC X(10).                           
011900         10  HLD-HOLDER-NAME         PIC X(35).                           
012000         10  HLD-SCHEME-NAME         PIC X(60).                           
012100         10  HLD-HOLD-TYPE           PIC X(05).                           
012200         10  HLD-UNITS               PIC 9(9)V9(4).                       
012300         10  HLD-NAV                 PIC 9(7)V9(4).                       
012400         10  HLD-MARKET-VALUE        PIC 9(11)V99.                        
012500*SORTED DESCENDING BY THIS FIELD IN 4300-SORT-BY-VALUE-RTN                
012600*BEFORE THE CONSOLIDATED SECTION IS PRINTED.                              
012700         10  FILLER                  PIC X(04).                           
012800*                                                                         
012900 01  WS-MF-COUNTERS.                                                      
013000     05  WS-HOLDING-TABLE-COUNT       PIC S9(04) COMP VALUE ZERO.         
013100     05  WS-GRAND-VALUE               PIC 9(13)V99 VALUE ZERO.            
013200     05  WS-GRAND-SOA-VALUE           PIC 9(13)V99 VALUE ZERO.            
013300*CR-0632 - SOA/DEMAT SPLIT TOTALS FOR THE GRAND-TOTAL LINE                
013400*AND THE HANDOFF SUMMARY.                                                 
013500     05  WS-GRAND-DEMAT-VALUE         PIC 9(13)V99 VALUE ZERO.            
013600     05  WS-GRAND-HOLDINGS-COUNT      PIC 9(05) VALUE ZERO.               
013700     05  WS-GRAND-ACCOUNT-COUNT       PIC 9(04) VALUE ZERO.               
013800     05  WS-ACCT-SOA-VALUE            PIC 9(13)V99 VALUE ZERO.            
013900*PER-ACCOUNT ACCUMULATORS, RESET ON EVERY PAN BREAK IN                    
014000*2200-PAN-BREAK-RTN AND PRINTED ON THE ACCOUNT BLOCK LINE.                
014100     05  WS-ACCT-SOA-COUNT            PIC S9(04) COMP VALUE ZERO.         
014200     05  WS-ACCT-DEMAT-VALUE          PIC 9(13)V99 VALUE ZERO.            
014300     05  WS-ACCT-DEMAT-COUNT          PIC S9(04) COMP VALUE ZERO.         
014400     05  WS-ACCT-TOTAL                PIC 9(13)V99.                       
014500     05  WS-PREV-PAN                  PIC X(10).                          
014600*LAST-SEEN PAN, COMPARED AGAINST THE CURRENT RECORD TO                    
014700*DETECT A NEW ACCOUNT STARTING.                                           
014800     05  WS-ACCT-HOLDER-NAME          PIC X(35).                          
014900     05  WS-EFFECTIVE-VALUE           PIC 9(11)V99.                       
015000     05  WS-SORT-TEMP-ENTRY.                                              
015100         10  WS-SORT-TEMP-PAN         PIC X(10).                          
015200         10  WS-SORT-TEMP-HOLDER      PIC X(35).                          
015300         10  WS-SORT-TEMP-SCHEME      PIC X(60).                          
015400         10  WS-SORT-TEMP-TYPE        PIC X(05).                          
015500         10  WS-SORT-TEMP-UNITS       PIC 9(9)V9(4).                      
015600         10  WS-SORT-TEMP-NAV         PIC 9(7)V9(4).                      
015700         10  WS-SORT-TEMP-VALUE       PIC 9(13)V99.                       
015800     05  FILLER                       PIC X(04).                          
015900*                                                                         
016000 01  WS-CLEANSE-AREA.                                                     
016100     05  WS-CLEANSE-IN                PIC X(35).                          
016200     05  WS-CLEANSE-OUT               PIC X(35).                          
016300*SHARED IN/OUT AREA FOR THE NAME-STANDARDIZE UTILITY - ONE                
016400*NAME AT A TIME.                                                          
016500     05  FILLER                       PIC X(04).                          
016600*                                                                         
016700 01  WS-SUMM-EDIT-AREA.                                                   
016800     05  WS-SUMM-VALUE-EDIT           PIC 9(13)V99.                       
016900*ZONED WORKING FIELDS SIZED TO MATCH EACH HANDOFF-RECORD                  
017000*COLUMN, SINCE THE HANDOFF RECORD IS BUILT BYTE-RANGE BY                  
017100*BYTE-RANGE RATHER THAN THROUGH A COPYBOOK-SHAPED RECORD.                 
017200     05  WS-SUMM-COUNT5-EDIT          PIC 9(05).                          
017300     05  WS-SUMM-COUNT4-EDIT          PIC 9(04).                          
017400     05  FILLER                       PIC X(04).                          
017500*                                                                         
017600 01  WS-SWITCHES.                                                         
017700     05  WS-EOF-SWITCH                PIC X(01) VALUE "N".                
017800*END-OF-FILE, FIRST-RECORD, AND HOLDING-VALIDITY SWITCHES -               
017900*THE THREE CONDITIONS TESTED ON EVERY RECORD.                             
018000         88  WS-END-OF-HOLDING-FILE       VALUE "Y".                      
018100     05  WS-FIRST-RECORD-SWITCH       PIC X(01) VALUE "Y".                
018200         88  WS-FIRST-RECORD              VALUE "Y".                      
018300     05  WS-VALID-SWITCH              PIC X(01) VALUE "N".                
018400*CR-1041 - SET BY 2100-VALIDATE-RTN, TESTED BY                            
018500*2000-PROCESS-HOLDING-RTN BEFORE ACCUMULATING OR APPENDING                
018600*THE HOLDING TO THE CONSOLIDATED TABLE.                                   
018700         88  WS-RECORD-VALID              VALUE "Y".                      
018800     05  FILLER                       PIC X(04).                          
018900*                                                                         
019000*PRINT LINE LAYOUTS - THREE LINE TYPES REDEFINING ONE 132-BYTE            
019100*PRINT AREA: PER-ACCOUNT BLOCK, CONSOLIDATED HOLDING, GRAND TOTAL.        
019200 01  WS-MF-PRINT-LINE.                                                    
019300     05  WS-ACL-HOLDER               PIC X(35).                           
019400*PER-ACCOUNT BLOCK LINE - ONE PER PAN, PRINTED ON THE PAN                 
019500*BREAK.                                                                   
019600     05  FILLER                      PIC X(02).                           
019700     05  WS-ACL-PAN                  PIC X(10).                           
019800     05  FILLER                      PIC X(02).                           
019900     05  WS-ACL-SOA-VALUE            PIC ZZZ,ZZZ,ZZ9.99.                  
020000     05  FILLER                      PIC X(01).                           
020100     05  WS-ACL-SOA-COUNT            PIC ZZ9.                             
020200     05  FILLER                      PIC X(02).                           
020300     05  WS-ACL-DEMAT-VALUE          PIC ZZZ,ZZZ,ZZ9.99.                  
020400     05  FILLER                      PIC X(01).                           
020500     05  WS-ACL-DEMAT-COUNT          PIC ZZ9.                             
020600     05  FILLER                      PIC X(02).                           
020700     05  WS-ACL-TOTAL                PIC ZZZ,ZZZ,ZZ9.99.                  
020800     05  FILLER                      PIC X(29).                           
020900 01  WS-MF-CONSOL-LINE REDEFINES WS-MF-PRINT-LINE.                        
021000     05  WS-CSL-SCHEME               PIC X(60).                           
021100*CONSOLIDATED HOLDING LINE - ONE PER VALID HOLDING, PRINTED               
021200*AFTER THE SORT STEP, CR-0901.                                            
021300     05  FILLER                      PIC X(01).                           
021400     05  WS-CSL-TYPE                 PIC X(05).                           
021500     05  FILLER                      PIC X(01).                           
021600     05  WS-CSL-UNITS                PIC Z(8)9.9999.                      
021700     05  FILLER                      PIC X(01).                           
021800     05  WS-CSL-NAV                  PIC Z(6)9.9999.                      
021900     05  FILLER                      PIC X(01).                           
022000     05  WS-CSL-VALUE                PIC ZZZ,ZZZ,ZZ9.99.                  
022100     05  FILLER                      PIC X(23).                           
022200 01  WS-MF-GRAND-LINE REDEFINES WS-MF-PRINT-LINE.                         
022300     05  WS-GRL-LABEL                PIC X(24).                           
022400*GRAND TOTAL LINE - LAST LINE ON THE REPORT.                              
022500     05  WS-GRL-TOTAL-VALUE          PIC ZZZ,ZZZ,ZZ9.99.                  
022600     05  FILLER                      PIC X(01).                           
022700     05  WS-GRL-SOA-VALUE            PIC ZZZ,ZZZ,ZZ9.99.                  
022800     05  FILLER                      PIC X(01).                           
022900     05  WS-GRL-DEMAT-VALUE          PIC ZZZ,ZZZ,ZZ9.99.                  
023000     05  FILLER                      PIC X(01).                           
023100     05  WS-GRL-HOLDINGS             PIC ZZZZ9.                           
023200     05  FILLER                      PIC X(01).                           
023300     05  WS-GRL-ACCOUNTS             PIC ZZZ9.                            
023400     05  FILLER                      PIC X(53).                           
023500*                                                                         
023600 PROCEDURE DIVISION.                                                      
023700*                                                                         
023800*----------------------------------------------------------------         
023900*MAIN CONTROL - OPEN, DRIVE THE HOLDING FILE TO EOF, FLUSH THE            
024000*LAST ACCOUNT BLOCK, WRITE THE VALUE-SORTED CONSOLIDATED                  
024100*SECTION AND THE HANDOFF SUMMARY, CLOSE.  SAME SHAPE AS THE               
024200*BANK AND EQUITY CONSOLIDATION RUNS.                                      
024300*----------------------------------------------------------------         
024400 0000-MAIN-CONTROL.                                                       
024500     PERFORM 1000-OPEN-FILES-RTN THRU 1000-EXIT.                          
024600     PERFORM 2000-PROCESS-HOLDING-RTN THRU 2000-EXIT                      
024700         UNTIL WS-END-OF-HOLDING-FILE.                                    
024800     IF NOT WS-FIRST-RECORD                                               
024900         PERFORM 2800-ACCOUNT-BREAK-RTN THRU 2800-EXIT                    
025000     END-IF.                                                              
025100     PERFORM 4000-WRITE-CONSOLIDATED-RTN THRU 4000-EXIT.                  
025200*REPORT WRITTEN ONLY AFTER THE LAST ACCOUNT'S HOLDINGS ARE                
025300*FULLY ACCUMULATED - SEE THE ACCOUNT-BREAK RATIONALE ABOVE.               
025400     PERFORM 5000-WRITE-SUMMARY-RTN THRU 5000-EXIT.                       
025500     PERFORM 6000-CLOSE-FILES-RTN THRU 6000-EXIT.                         
025600*SAME SHUTDOWN SEQUENCE USED BY EQT.CONSOL.CBL AND                        
025700*BNK.CONSOL.CBL - CLOSE INPUT LAST SO ANY FINAL READ ERROR                
025800*IS ALREADY PAST BEFORE THE OUTPUT FILES GO AWAY.                         
025900     STOP RUN.                                                            
026000*                                                                         
026100*----------------------------------------------------------------         
026200*OPENS THE HOLDING EXTRACT AND THE REPORT FILE, PRIMES                    
026300*WS-PREV-PAN TO SPACES SO THE FIRST PAN-BREAK TEST ALWAYS                 
026400*FIRES, WRITES THE REPORT HEADING, READS THE FIRST HOLDING                
026500*RECORD.  MF-SUMM-FILE IS OPENED LATER IN 5000-WRITE-                     
026600*SUMMARY-RTN.                                                             
026700*----------------------------------------------------------------         
026800 1000-OPEN-FILES-RTN.                                                     
026900     OPEN INPUT  MF-HOLDING-FILE.                                         
027000     OPEN OUTPUT MF-RPT-FILE.                                             
027100     MOVE SPACES TO WS-PREV-PAN.                                          
027200     PERFORM 1100-WRITE-HEADING-RTN THRU 1100-EXIT.                       
027300     PERFORM 1200-READ-HOLDING-RTN THRU 1200-EXIT.                        
027400 1000-EXIT.                                                               
027500     EXIT.                                                                
027600*                                                                         
027700*----------------------------------------------------------------         
027800*REPORT TITLE AND COLUMN HEADING LINES FOR THE PER-ACCOUNT                
027900*SECTION.  THE CONSOLIDATED SECTION GETS ITS OWN HEADING                  
028000*LATER IN 4000-WRITE-CONSOLIDATED-RTN.                                    
028100*----------------------------------------------------------------         
028200 1100-WRITE-HEADING-RTN.                                                  
028300     MOVE SPACES TO MF-RPT-IO-AREA.                                       
028400     STRING "MERI NET WORTH - CONSOLIDATED MUTUAL FUND REPORT"            
028500         DELIMITED BY SIZE INTO MF-RPT-IO-AREA.                           
028600     WRITE MF-RPT-IO-AREA.                                                
028700     MOVE SPACES TO MF-RPT-IO-AREA.                                       
028800     STRING "HOLDER NAME                          PAN         "           
028900            "     SOA VALUE SOA   DEMAT VALUE DMT  ACCT TOTAL"            
029000         DELIMITED BY SIZE INTO MF-RPT-IO-AREA.                           
029100     WRITE MF-RPT-IO-AREA.                                                
029200 1100-EXIT.                                                               
029300     EXIT.                                                                
029400*                                                                         
029500*----------------------------------------------------------------         
029600*SINGLE READ POINT FOR THE HOLDING EXTRACT - CALLED FROM                  
029700*BOTH 1000-OPEN-FILES-RTN (PRIMING READ) AND                              
029800*2000-PROCESS-HOLDING-RTN (EVERY SUBSEQUENT READ).                        
029900*----------------------------------------------------------------         
030000 1200-READ-HOLDING-RTN.                                                   
030100     READ MF-HOLDING-FILE INTO WS-MF-HOLDING-RECORD                       
030200         AT END                                                           
030300             MOVE "Y" TO WS-EOF-SWITCH                                    
030400     END-READ.                                                            
030500 1200-EXIT.                                                               
030600     EXIT.                                                                
030700*                                                                         
030800*----------------------------------------------------------------         
030900*PER-HOLDING DRIVER.  CLEANSE THE MARKET VALUE, STANDARDIZE               
031000*THE HOLDER NAME, VALIDATE THE HOLDING, TEST FOR A PAN                    
031100*BREAK, THEN - ONLY IF THE HOLDING PASSED VALIDATION -                    
031200*ACCUMULATE IT INTO THE ACCOUNT AND GRAND TOTALS AND APPEND               
031300*IT TO THE CONSOLIDATED HOLDINGS TABLE.  CR-1041.                         
031400*----------------------------------------------------------------         
031500 2000-PROCESS-HOLDING-RTN.                                                
031600     MOVE WS-MF-MARKET-VALUE TO WS-EFFECTIVE-VALUE.                       
031700*START FROM THE STATED MARKET VALUE - CLEANSED NEXT, THEN                 
031800*TESTED FOR VALIDITY BELOW.                                               
031900     PERFORM 8100-CLEANSE-AMOUNT-RTN THRU 8100-EXIT.                      
032000     MOVE WS-MF-HOLDER-NAME TO WS-CLEANSE-IN.                             
032100     PERFORM 8300-STANDARDIZE-NAME-RTN THRU 8300-EXIT.                    
032200     MOVE WS-CLEANSE-OUT TO WS-MF-HOLDER-NAME.                            
032300     PERFORM 2100-VALIDATE-RTN THRU 2100-EXIT.                            
032400*VALIDATE AFTER CLEANSING SO A NUMERIC-BUT-ZERO VALUE IS                  
032500*CAUGHT THE SAME WAY AS A NON-NUMERIC ONE.                                
032600     PERFORM 2200-PAN-BREAK-RTN THRU 2200-EXIT.                           
032700     IF WS-RECORD-VALID                                                   
032800         PERFORM 2300-ACCUMULATE-RTN THRU 2300-EXIT                       
032900         PERFORM 2400-APPEND-HOLDING-RTN THRU 2400-EXIT                   
033000     END-IF.                                                              
033100     MOVE "N" TO WS-FIRST-RECORD-SWITCH.                                  
033200     PERFORM 1200-READ-HOLDING-RTN THRU 1200-EXIT.                        
033300 2000-EXIT.                                                               
033400     EXIT.                                                                
033500*                                                                         
033600*----------------------------------------------------------------         
033700*CR-1041 - A BLANK SCHEME NAME OR A ZERO MARKET VALUE MARKS               
033800*A DEFECTIVE HOLDING.  THESE SHOULD NEVER SURVIVE                         
033900*EXTRACTION BUT THE CHECK COSTS NOTHING TO REPEAT HERE, AND               
034000*DID CATCH A HANDFUL OF BAD RECORDS ON A CORRUPTED FEED IN                
034100*2008.                                                                    
034200*----------------------------------------------------------------         
034300 2100-VALIDATE-RTN.                                                       
034400*    A HOLDING WITH A BLANK SCHEME NAME OR A ZERO MARKET VALUE IS         
034500*    SKIPPED DEFENSIVELY - THESE SHOULD HAVE BEEN DROPPED AT              
034600*    EXTRACTION BUT THE CHECK COSTS NOTHING TO REPEAT HERE.               
034700     MOVE "Y" TO WS-VALID-SWITCH.                                         
034800*ASSUME VALID UNTIL PROVEN OTHERWISE BELOW.                               
034900     IF WS-MF-SCHEME-NAME = SPACES OR WS-EFFECTIVE-VALUE = ZERO           
035000         MOVE "N" TO WS-VALID-SWITCH                                      
035100     END-IF.                                                              
035200 2100-EXIT.                                                               
035300     EXIT.                                                                
035400*                                                                         
035500*----------------------------------------------------------------         
035600*INPUT ARRIVES GROUPED BY PAN.  A CHANGE IN PAN FLUSHES THE               
035700*PRIOR ACCOUNT'S BLOCK LINE AND ZEROES THE PER-ACCOUNT                    
035800*ACCUMULATORS FOR THE NEW ONE.  AN INVALID HOLDING (SEE                   
035900*2100-VALIDATE-RTN) STILL PARTICIPATES IN THE PAN-BREAK                   
036000*TEST - ONLY THE ACCUMULATION IS SKIPPED FOR IT.                          
036100*----------------------------------------------------------------         
036200 2200-PAN-BREAK-RTN.                                                      
036300*    INPUT ARRIVES GROUPED BY PAN.  A CHANGE IN PAN CLOSES OUT THE        
036400*    PRIOR ACCOUNT AND STARTS A NEW ONE.                                  
036500     IF WS-FIRST-RECORD OR WS-MF-PAN NOT = WS-PREV-PAN                    
036600*THE FIRST-RECORD TEST GUARANTEES THE VERY FIRST HOLDING                  
036700*ALWAYS STARTS A NEW ACCOUNT EVEN THOUGH WS-PREV-PAN IS                   
036800*ALREADY SPACES.                                                          
036900         IF NOT WS-FIRST-RECORD                                           
037000             PERFORM 2800-ACCOUNT-BREAK-RTN THRU 2800-EXIT                
037100         END-IF                                                           
037200         MOVE WS-MF-PAN         TO WS-PREV-PAN                            
037300         MOVE WS-MF-HOLDER-NAME TO WS-ACCT-HOLDER-NAME                    
037400         MOVE ZERO TO WS-ACCT-SOA-VALUE WS-ACCT-DEMAT-VALUE               
037500         MOVE ZERO TO WS-ACCT-SOA-COUNT WS-ACCT-DEMAT-COUNT               
037600         ADD 1 TO WS-GRAND-ACCOUNT-COUNT                                  
037700     END-IF.                                                              
037800 2200-EXIT.                                                               
037900     EXIT.                                                                
038000*                                                                         
038100*----------------------------------------------------------------         
038200*CR-0632 - ROLLS THIS VALID HOLDING'S VALUE INTO THE SOA OR               
038300*DEMAT BUCKET, BOTH AT THE ACCOUNT LEVEL AND THE GRAND-TOTAL              
038400*LEVEL, PER THE DEPOSITORY MIGRATION PROJECT'S CUSTODY                    
038500*SPLIT.                                                                   
038600*----------------------------------------------------------------         
038700 2300-ACCUMULATE-RTN.                                                     
038800     IF WS-MF-IS-SOA                                                      
038900*ONLY TWO CUSTODY MODES EXIST ON THIS FEED, SO AN IF/ELSE                 
039000*SUFFICES RATHER THAN A TABLE.                                            
039100         ADD WS-EFFECTIVE-VALUE TO WS-ACCT-SOA-VALUE                      
039200         ADD WS-EFFECTIVE-VALUE TO WS-GRAND-SOA-VALUE                     
039300         ADD 1 TO WS-ACCT-SOA-COUNT                                       
039400     ELSE                                                                 
039500         ADD WS-EFFECTIVE-VALUE TO WS-ACCT-DEMAT-VALUE                    
039600         ADD WS-EFFECTIVE-VALUE TO WS-GRAND-DEMAT-VALUE                   
039700         ADD 1 TO WS-ACCT-DEMAT-COUNT                                     
039800     END-IF.                                                              
039900     ADD WS-EFFECTIVE-VALUE TO WS-GRAND-VALUE.                            
040000     ADD 1 TO WS-GRAND-HOLDINGS-COUNT.                                    
040100 2300-EXIT.                                                               
040200     EXIT.                                                                
040300*                                                                         
040400*----------------------------------------------------------------         
040500*CR-0901 - APPENDS THIS VALID HOLDING TO THE CONSOLIDATED                 
040600*HOLDINGS TABLE.  UNLIKE THE EQUITY ISIN TABLE THERE IS NO                
040700*KEY MATCHING HERE - EVERY VALID HOLDING GETS ITS OWN LINE                
040800*ON THE CONSOLIDATED SECTION, EVEN IF TWO HOLDINGS SHARE THE              
040900*SAME SCHEME.                                                             
041000*----------------------------------------------------------------         
041100 2400-APPEND-HOLDING-RTN.                                                 
041200     ADD 1 TO WS-HOLDING-TABLE-COUNT.                                     
041300*TABLE GROWS BY ONE ENTRY FOR EVERY VALID HOLDING - NO KEY                
041400*MATCHING, UNLIKE THE EQUITY ISIN TABLE.                                  
041500     SET HLD-IDX TO WS-HOLDING-TABLE-COUNT.                               
041600     MOVE WS-MF-PAN          TO HLD-PAN(HLD-IDX).                         
041700     MOVE WS-MF-HOLDER-NAME  TO HLD-HOLDER-NAME(HLD-IDX).                 
041800     MOVE WS-MF-SCHEME-NAME  TO HLD-SCHEME-NAME(HLD-IDX).                 
041900     MOVE WS-MF-HOLD-TYPE    TO HLD-HOLD-TYPE(HLD-IDX).                   
042000     MOVE WS-MF-UNITS        TO HLD-UNITS(HLD-IDX).                       
042100     MOVE WS-MF-NAV          TO HLD-NAV(HLD-IDX).                         
042200     MOVE WS-EFFECTIVE-VALUE TO HLD-MARKET-VALUE(HLD-IDX).                
042300 2400-EXIT.                                                               
042400     EXIT.                                                                
042500*                                                                         
042600*----------------------------------------------------------------         
042700*PRINTS THE PER-ACCOUNT BLOCK LINE FOR THE PAN JUST                       
042800*FINISHED - CALLED BOTH ON A MID-RUN PAN CHANGE AND ONCE                  
042900*MORE AT END OF FILE FROM 0000-MAIN-CONTROL TO FLUSH THE                  
043000*LAST ACCOUNT.                                                            
043100*----------------------------------------------------------------         
043200 2800-ACCOUNT-BREAK-RTN.                                                  
043300     COMPUTE WS-ACCT-TOTAL =                                              
043400*ACCOUNT TOTAL IS SIMPLY SOA PLUS DEMAT - NO OTHER CUSTODY                
043500*MODE EXISTS.                                                             
043600             WS-ACCT-SOA-VALUE + WS-ACCT-DEMAT-VALUE.                     
043700     MOVE SPACES TO WS-MF-PRINT-LINE.                                     
043800     MOVE WS-ACCT-HOLDER-NAME  TO WS-ACL-HOLDER.                          
043900     MOVE WS-PREV-PAN          TO WS-ACL-PAN.                             
044000     MOVE WS-ACCT-SOA-VALUE    TO WS-ACL-SOA-VALUE.                       
044100     MOVE WS-ACCT-SOA-COUNT    TO WS-ACL-SOA-COUNT.                       
044200     MOVE WS-ACCT-DEMAT-VALUE  TO WS-ACL-DEMAT-VALUE.                     
044300     MOVE WS-ACCT-DEMAT-COUNT  TO WS-ACL-DEMAT-COUNT.                     
044400     MOVE WS-ACCT-TOTAL        TO WS-ACL-TOTAL.                           
044500     WRITE MF-RPT-IO-AREA FROM WS-MF-PRINT-LINE.                          
044600 2800-EXIT.                                                               
044700     EXIT.                                                                
044800*                                                                         
044900*----------------------------------------------------------------         
045000*CR-0901 - SORTS THE CONSOLIDATED HOLDINGS TABLE BY MARKET                
045100*VALUE DESCENDING, WRITES ITS OWN SECTION HEADING, THE                    
045200*DETAIL LINE FOR EVERY VALID HOLDING, AND THE GRAND TOTAL                 
045300*LINE.                                                                    
045400*----------------------------------------------------------------         
045500 4000-WRITE-CONSOLIDATED-RTN.                                             
045600     PERFORM 4300-SORT-BY-VALUE-RTN THRU 4300-EXIT.                       
045700*SORT BEFORE PRINTING SO THE CONSOLIDATED SECTION READS                   
045800*HIGHEST-VALUE-FIRST.                                                     
045900     MOVE SPACES TO MF-RPT-IO-AREA.                                       
046000     STRING "CONSOLIDATED HOLDINGS - BY MARKET VALUE DESCENDING"          
046100         DELIMITED BY SIZE INTO MF-RPT-IO-AREA.                           
046200     WRITE MF-RPT-IO-AREA.                                                
046300     IF WS-HOLDING-TABLE-COUNT > ZERO                                     
046400*NOTHING TO PRINT IF EVERY HOLDING ON THE RUN FAILED                      
046500*VALIDATION.                                                              
046600         PERFORM 4100-WRITE-HOLDING-LINE-RTN THRU 4100-EXIT               
046700             VARYING HLD-IDX FROM 1 BY 1                                  
046800             UNTIL HLD-IDX > WS-HOLDING-TABLE-COUNT                       
046900     END-IF.                                                              
047000     MOVE SPACES TO WS-MF-PRINT-LINE.                                     
047100     MOVE "GRAND TOTAL - ALL HOLDINGS" TO WS-GRL-LABEL.                   
047200     MOVE WS-GRAND-VALUE          TO WS-GRL-TOTAL-VALUE.                  
047300     MOVE WS-GRAND-SOA-VALUE      TO WS-GRL-SOA-VALUE.                    
047400     MOVE WS-GRAND-DEMAT-VALUE    TO WS-GRL-DEMAT-VALUE.                  
047500     MOVE WS-GRAND-HOLDINGS-COUNT TO WS-GRL-HOLDINGS.                     
047600     MOVE WS-GRAND-ACCOUNT-COUNT  TO WS-GRL-ACCOUNTS.                     
047700     WRITE MF-RPT-IO-AREA FROM WS-MF-GRAND-LINE.                          
047800 4000-EXIT.                                                               
047900     EXIT.                                                                
048000*                                                                         
048100*----------------------------------------------------------------         
048200*FORMATS AND WRITES ONE CONSOLIDATED HOLDING LINE FROM THE                
048300*TABLE ENTRY AT HLD-IDX.                                                  
048400*----------------------------------------------------------------         
048500 4100-WRITE-HOLDING-LINE-RTN.                                             
048600     MOVE SPACES TO WS-MF-PRINT-LINE.                                     
048700     MOVE HLD-SCHEME-NAME(HLD-IDX)  TO WS-CSL-SCHEME.                     
048800     MOVE HLD-HOLD-TYPE(HLD-IDX)    TO WS-CSL-TYPE.                       
048900     MOVE HLD-UNITS(HLD-IDX)        TO WS-CSL-UNITS.                      
049000     MOVE HLD-NAV(HLD-IDX)          TO WS-CSL-NAV.                        
049100     MOVE HLD-MARKET-VALUE(HLD-IDX) TO WS-CSL-VALUE.                      
049200     WRITE MF-RPT-IO-AREA FROM WS-MF-CONSOL-LINE.                         
049300 4100-EXIT.                                                               
049400     EXIT.                                                                
049500*                                                                         
049600*----------------------------------------------------------------         
049700*STRAIGHT INSERTION SORT, DESCENDING BY MARKET VALUE - SAME               
049800*TECHNIQUE AS THE EQUITY CONSOLIDATION RUN'S ISIN TABLE SORT              
049900*IN EQT.CONSOL.CBL.  ACCEPTABLE COST FOR A TABLE THAT RUNS                
050000*TO AT MOST A FEW HUNDRED HOLDINGS ON A NIGHTLY BATCH RUN.                
050100*----------------------------------------------------------------         
050200 4300-SORT-BY-VALUE-RTN.                                                  
050300*    STRAIGHT INSERTION SORT, DESCENDING BY MARKET VALUE - SAME           
050400*    TECHNIQUE AS THE EQUITY CONSOLIDATION RUN.                           
050500     IF WS-HOLDING-TABLE-COUNT > 1                                        
050600*A ONE-ENTRY OR EMPTY TABLE NEEDS NO SORTING.                             
050700         PERFORM 4310-OUTER-PASS-RTN THRU 4310-EXIT                       
050800             VARYING WS-OUTER-IDX FROM 2 BY 1                             
050900             UNTIL WS-OUTER-IDX > WS-HOLDING-TABLE-COUNT                  
051000     END-IF.                                                              
051100 4300-EXIT.                                                               
051200     EXIT.                                                                
051300*                                                                         
051400*----------------------------------------------------------------         
051500*ONE PASS OF THE OUTER SORT LOOP - LIFT THE ENTRY AT                      
051600*WS-OUTER-IDX INTO THE TEMP AREA, THEN SHIFT EVERY LARGER-                
051700*VALUE ENTRY AHEAD OF IT DOWN ONE SLOT UNTIL THE RIGHT SPOT               
051800*IS FOUND, THEN DROP THE TEMP ENTRY INTO THAT SLOT.                       
051900*----------------------------------------------------------------         
052000 4310-OUTER-PASS-RTN.                                                     
052100     SET HLD-IDX TO WS-OUTER-IDX.                                         
052200     MOVE HLD-PAN(HLD-IDX)          TO WS-SORT-TEMP-PAN.                  
052300     MOVE HLD-HOLDER-NAME(HLD-IDX)  TO WS-SORT-TEMP-HOLDER.               
052400     MOVE HLD-SCHEME-NAME(HLD-IDX)  TO WS-SORT-TEMP-SCHEME.               
052500     MOVE HLD-HOLD-TYPE(HLD-IDX)    TO WS-SORT-TEMP-TYPE.                 
052600     MOVE HLD-UNITS(HLD-IDX)        TO WS-SORT-TEMP-UNITS.                
052700     MOVE HLD-NAV(HLD-IDX)          TO WS-SORT-TEMP-NAV.                  
052800     MOVE HLD-MARKET-VALUE(HLD-IDX) TO WS-SORT-TEMP-VALUE.                
052900     MOVE WS-OUTER-IDX TO WS-INNER-IDX.                                   
053000     PERFORM 4320-SHIFT-DOWN-RTN THRU 4320-EXIT                           
053100         UNTIL WS-INNER-IDX = 1                                           
053200            OR HLD-MARKET-VALUE(WS-INNER-IDX - 1)                         
053300                 >= WS-SORT-TEMP-VALUE.                                   
053400     SET HLD-IDX TO WS-INNER-IDX.                                         
053500     MOVE WS-SORT-TEMP-PAN     TO HLD-PAN(HLD-IDX).                       
053600     MOVE WS-SORT-TEMP-HOLDER  TO HLD-HOLDER-NAME(HLD-IDX).               
053700     MOVE WS-SORT-TEMP-SCHEME  TO HLD-SCHEME-NAME(HLD-IDX).               
053800     MOVE WS-SORT-TEMP-TYPE    TO HLD-HOLD-TYPE(HLD-IDX).                 
053900     MOVE WS-SORT-TEMP-UNITS   TO HLD-UNITS(HLD-IDX).                     
054000     MOVE WS-SORT-TEMP-NAV     TO HLD-NAV(HLD-IDX).                       
054100     MOVE WS-SORT-TEMP-VALUE   TO HLD-MARKET-VALUE(HLD-IDX).              
054200 4310-EXIT.                                                               
054300     EXIT.                                                                
054400*                                                                         
054500*----------------------------------------------------------------         
054600*SHIFTS ONE TABLE ENTRY DOWN BY ONE SLOT DURING THE                       
054700*INSERTION SORT - THE INNER LOOP OF 4310-OUTER-PASS-RTN.                  
054800*----------------------------------------------------------------         
054900 4320-SHIFT-DOWN-RTN.                                                     
055000     SET HLD-IDX      TO WS-INNER-IDX.                                    
055100     SET HLD-SRCH-IDX TO WS-INNER-IDX.                                    
055200     SUBTRACT 1 FROM HLD-SRCH-IDX.                                        
055300     MOVE HLD-PAN(HLD-SRCH-IDX)         TO HLD-PAN(HLD-IDX).              
055400     MOVE HLD-HOLDER-NAME(HLD-SRCH-IDX)                                   
055500         TO HLD-HOLDER-NAME(HLD-IDX).                                     
055600     MOVE HLD-SCHEME-NAME(HLD-SRCH-IDX)                                   
055700         TO HLD-SCHEME-NAME(HLD-IDX).                                     
055800     MOVE HLD-HOLD-TYPE(HLD-SRCH-IDX)   TO HLD-HOLD-TYPE(HLD-IDX).        
055900     MOVE HLD-UNITS(HLD-SRCH-IDX)       TO HLD-UNITS(HLD-IDX).            
056000     MOVE HLD-NAV(HLD-SRCH-IDX)         TO HLD-NAV(HLD-IDX).              
056100     MOVE HLD-MARKET-VALUE(HLD-SRCH-IDX)                                  
056200         TO HLD-MARKET-VALUE(HLD-IDX).                                    
056300     SUBTRACT 1 FROM WS-INNER-IDX.                                        
056400 4320-EXIT.                                                               
056500     EXIT.                                                                
056600*                                                                         
056700*----------------------------------------------------------------         
056800*BUILDS THE ONE-LINE HANDOFF RECORD PICKED UP BY                          
056900*NWC.COMBINE.CBL - LAYOUT MUST TRACK MFS.SUMM01.CBL EXACTLY.              
057000*MF-SUMM-FILE IS OPENED AND CLOSED ENTIRELY WITHIN THIS                   
057100*PARAGRAPH SINCE IT IS WRITTEN ONCE AT THE VERY END OF THE                
057200*RUN.                                                                     
057300*----------------------------------------------------------------         
057400 5000-WRITE-SUMMARY-RTN.                                                  
057500*    LAYOUT MATCHES MFS.SUMM01.CBL - TOTAL VALUE(15), HOLDINGS            
057600*    COUNT(5), ACCOUNT COUNT(4), SOA VALUE(15), DEMAT VALUE(15),          
057700*    FILLER(26).                                                          
057800     OPEN OUTPUT MF-SUMM-FILE.                                            
057900*OPENED HERE RATHER THAN IN 1000-OPEN-FILES-RTN SINCE THE                 
058000*SUMMARY VALUES ARE NOT KNOWN UNTIL PROCESSING IS COMPLETE.               
058100     MOVE SPACES TO MF-SUMM-IO-AREA.                                      
058200     MOVE WS-GRAND-VALUE          TO WS-SUMM-VALUE-EDIT.                  
058300     MOVE WS-SUMM-VALUE-EDIT      TO MF-SUMM-IO-AREA(1:15).               
058400     MOVE WS-GRAND-HOLDINGS-COUNT TO WS-SUMM-COUNT5-EDIT.                 
058500     MOVE WS-SUMM-COUNT5-EDIT     TO MF-SUMM-IO-AREA(16:5).               
058600     MOVE WS-GRAND-ACCOUNT-COUNT  TO WS-SUMM-COUNT4-EDIT.                 
058700     MOVE WS-SUMM-COUNT4-EDIT     TO MF-SUMM-IO-AREA(21:4).               
058800     MOVE WS-GRAND-SOA-VALUE      TO WS-SUMM-VALUE-EDIT.                  
058900     MOVE WS-SUMM-VALUE-EDIT      TO MF-SUMM-IO-AREA(25:15).              
059000     MOVE WS-GRAND-DEMAT-VALUE    TO WS-SUMM-VALUE-EDIT.                  
059100     MOVE WS-SUMM-VALUE-EDIT      TO MF-SUMM-IO-AREA(40:15).              
059200     WRITE MF-SUMM-IO-AREA.                                               
059300     CLOSE MF-SUMM-FILE.                                                  
059400 5000-EXIT.                                                               
059500     EXIT.                                                                
059600*                                                                         
059700*----------------------------------------------------------------         
059800*CLOSES THE TWO FILES STILL OPEN AT THIS POINT.  MF-SUMM-                 
059900*FILE WAS ALREADY CLOSED IN 5000-WRITE-SUMMARY-RTN.                       
060000*----------------------------------------------------------------         
060100 6000-CLOSE-FILES-RTN.                                                    
060200     CLOSE MF-HOLDING-FILE.                                               
060300*MF-SUMM-FILE ALREADY CLOSED IN 5000-WRITE-SUMMARY-RTN -                  
060400*NOTHING LEFT TO DO HERE BUT THE INPUT AND THE REPORT FILE.               
060500     CLOSE MF-RPT-FILE.                                                   
060600 6000-EXIT.                                                               
060700     EXIT.                                                                
060800*                                                                         
060900*----------------------------------------------------------------         
061000*SHARED CLEANSING RULE ACROSS ALL THREE CONSOLIDATION RUNS -              
061100*A NON-NUMERIC AMOUNT FIELD IS TREATED AS ZERO RATHER THAN                
061200*ABENDING THE RUN.  SEE THE MATCHING PARAGRAPH IN                         
061300*BNK.CONSOL.CBL AND EQT.CONSOL.CBL.                                       
061400*----------------------------------------------------------------         
061500 8100-CLEANSE-AMOUNT-RTN.                                                 
061600*    AMOUNT CLEANSING - INPUT ARRIVES ALREADY NUMERIC IN THIS             
061700*    NORMALIZED LAYER; A NON-NUMERIC VALUE CLEANSES TO ZERO PER           
061800*    THE SHARED CLEANSING RULE.                                           
061900     IF WS-EFFECTIVE-VALUE NOT NUMERIC                                    
062000*GUARDS AGAINST A CORRUPTED EXTRACT FIELD - THE SAME RULE                 
062100*APPLIED IN BNK.CONSOL.CBL AND EQT.CONSOL.CBL.                            
062200         MOVE ZERO TO WS-EFFECTIVE-VALUE                                  
062300     END-IF.                                                              
062400 8100-EXIT.                                                               
062500     EXIT.                                                                
062600*                                                                         
062700*----------------------------------------------------------------         
062800*NAME STANDARDIZATION SHARED ACROSS ALL THREE CONSOLIDATION               
062900*RUNS - STRIPS THE THREE COMMON HONORIFICS, FIXES THE                     
063000*MITAL/MITTAL MISSPELLING, THEN LEFT-TRIMS THE RESULT.                    
063100*----------------------------------------------------------------         
063200 8300-STANDARDIZE-NAME-RTN.                                               
063300*    NAME STANDARDIZATION - STRIP HONORIFIC PREFIXES, FIX THE             
063400*    MITAL/MITTAL MISSPELLING, LEFT-TRIM.  SAME RULE AS THE BANK          
063500*    AND EQUITY RUNS.                                                     
063600     MOVE WS-CLEANSE-IN TO WS-CLEANSE-OUT.                                
063700*WORK ON A COPY SO THE ORIGINAL INPUT FIELD IS UNTOUCHED.                 
063800     IF WS-CLEANSE-OUT = SPACES                                           
063900         GO TO 8300-EXIT                                                  
064000     END-IF.                                                              
064100     INSPECT WS-CLEANSE-OUT REPLACING FIRST "Mrs." BY SPACES.             
064200     INSPECT WS-CLEANSE-OUT REPLACING FIRST "Mr." BY SPACES.              
064300     INSPECT WS-CLEANSE-OUT REPLACING FIRST "Ms." BY SPACES.              
064400     INSPECT WS-CLEANSE-OUT REPLACING ALL "MITAL" BY "Mittal".            
064500     INSPECT WS-CLEANSE-OUT REPLACING ALL "MITTAL" BY "Mittal".           
064600     PERFORM 8310-LEFT-TRIM-RTN THRU 8310-EXIT.                           
064700 8300-EXIT.                                                               
064800     EXIT.                                                                
064900*                                                                         
065000*----------------------------------------------------------------         
065100*LEFT-TRIMS THE LEADING SPACES LEFT BEHIND BY THE HONORIFIC               
065200*STRIP ABOVE.  NO INTRINSIC FUNCTION AVAILABLE ON THIS                    
065300*COMPILER SO THE FIRST NON-BLANK POSITION IS LOCATED BY A                 
065400*SIMPLE INDEX SCAN.                                                       
065500*----------------------------------------------------------------         
065600 8310-LEFT-TRIM-RTN.                                                      
065700     MOVE 1 TO WS-TRIM-IDX.                                               
065800*SCAN FORWARD FROM POSITION 1 LOOKING FOR THE FIRST NON-                  
065900*BLANK CHARACTER.                                                         
066000     PERFORM 8311-BUMP-TRIM-IDX-RTN THRU 8311-EXIT                        
066100         UNTIL WS-TRIM-IDX > 35                                           
066200            OR WS-CLEANSE-OUT(WS-TRIM-IDX:1) NOT = SPACE.                 
066300     IF WS-TRIM-IDX > 1 AND WS-TRIM-IDX < 36                              
066400         MOVE WS-CLEANSE-OUT(WS-TRIM-IDX:) TO WS-CLEANSE-IN               
066500         MOVE SPACES TO WS-CLEANSE-OUT                                    
066600         MOVE WS-CLEANSE-IN TO WS-CLEANSE-OUT                             
066700     END-IF.                                                              
066800 8310-EXIT.                                                               
066900     EXIT.                                                                
067000*                                                                         
067100*----------------------------------------------------------------         
067200*INNER-LOOP BODY OF THE LEFT-TRIM SCAN ABOVE.                             
067300*----------------------------------------------------------------         
067400 8311-BUMP-TRIM-IDX-RTN.                                                  
067500     ADD 1 TO WS-TRIM-IDX.                                                
067600 8311-EXIT.                                                               
067700     EXIT.                                                                
067800*                                                                         
