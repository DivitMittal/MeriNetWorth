000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    NETWORTH-COMBINE.                                         
000300 AUTHOR.        R. KULKARNI.                                              
000400 INSTALLATION.  SETU FINANCIAL SERVICES LTD - PUNE DATA CENTER.           
000500 DATE-WRITTEN.  07/05/1994.                                               
000600 DATE-COMPILED. 07/05/1994.                                               
000700 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.                   
000800*----------------------------------------------------------------         
000900*CHANGE LOG                                                               
001000*----------------------------------------------------------------         
001100*070594  RK  ORIG   ORIGINAL NET WORTH COMBINE STEP - READS THE   CR-0251 
001200*070594  RK  ORIG   THREE HANDOFF SUMMARY RECORDS AND ADDS THEM.  CR-0251 
001300*091594  AJ  CHG    ANY MISSING HANDOFF FILE NOW CONTRIBUTES ZERO CR-0512 
001400*091594  AJ  CHG    RATHER THAN ABENDING THE RUN.                 CR-0512 
001500*112999  MP  Y2K    Y2K REVIEW - NO 2-DIGIT YEAR FIELDS. NO       Y2K-0044
001600*112999  MP  Y2K    CHANGE REQUIRED.                              Y2K-0044
001700*061006  PN  CHG    ADDED RUPEE/PAISE SPLIT REDEFINITIONS TO      CR-0955 
001800*061006  PN  CHG    MATCH THE THREE COMPONENT RUNS.               CR-0955 
001900*----------------------------------------------------------------         
002000*                                                                         
002100*THIS RUN IS THE FINAL STEP OF THE OVERNIGHT NET WORTH CYCLE.  IT         
002200*READS THE HANDOFF RECORDS WRITTEN BY THE BANK, EQUITY AND MUTUAL         
002300*FUND CONSOLIDATION RUNS AND ADDS THE THREE COMPONENT TOTALS.  A          
002400*COMPONENT RUN THAT DID NOT EXECUTE (HANDOFF FILE ABSENT) SIMPLY          
002500*CONTRIBUTES ZERO - THIS RUN NEVER ABENDS FOR A MISSING FILE.             
002600*                                                                         
002700 ENVIRONMENT DIVISION.                                                    
002800 CONFIGURATION SECTION.                                                   
002900 SPECIAL-NAMES.                                                           
003000     C01 IS TOP-OF-FORM.                                                  
003100*TOP-OF-FORM CARRIED FOR CONSISTENCY WITH THE OTHER RUNS -                
003200*THIS STEP'S REPORT IS ALWAYS ONE PAGE, SO IT IS NEVER USED.              
003300 INPUT-OUTPUT SECTION.                                                    
003400 FILE-CONTROL.                                                            
003500     SELECT BANK-SUMM-FILE ASSIGN TO "BNKSUMM"                            
003600*THE FIVE SELECT CLAUSES BELOW NAME THE THREE HANDOFF INPUT               
003700*FILES WRITTEN BY THE COMPONENT CONSOLIDATION RUNS, THE                   
003800*FINAL NET WORTH RECORD, AND THE PRINTED SUMMARY REPORT.                  
003900            ORGANIZATION IS LINE SEQUENTIAL                               
004000            FILE STATUS IS WS-BANKSUMM-STATUS.                            
004100*LINE SEQUENTIAL WAS CHOSEN FOR THE HANDOFF FILES TO MATCH                
004200*THE WAY BNK.CONSOL.CBL WRITES THEM.                                      
004300     SELECT EQUITY-SUMM-FILE ASSIGN TO "EQSUMM"                           
004400            ORGANIZATION IS LINE SEQUENTIAL                               
004500            FILE STATUS IS WS-EQSUMM-STATUS.                              
004600     SELECT MF-SUMM-FILE ASSIGN TO "MFSUMM"                               
004700            ORGANIZATION IS LINE SEQUENTIAL                               
004800            FILE STATUS IS WS-MFSUMM-STATUS.                              
004900     SELECT NETWORTH-FILE ASSIGN TO "NETWSUM"                             
005000            ORGANIZATION IS LINE SEQUENTIAL                               
005100            FILE STATUS IS WS-NETWORTH-STATUS.                            
005200*OUTPUT FILE STATUS IS CARRIED BUT NOT TESTED BELOW - THIS                
005300*RUN NEVER EXPECTS AN OPEN OUTPUT TO FAIL.                                
005400     SELECT NETWORTH-RPT-FILE ASSIGN TO "NWRPT"                           
005500            ORGANIZATION IS LINE SEQUENTIAL                               
005600            FILE STATUS IS WS-NWRPT-STATUS.                               
005700*                                                                         
005800 DATA DIVISION.                                                           
005900 FILE SECTION.                                                            
006000 FD  BANK-SUMM-FILE.                                                      
006100*FIVE FD ENTRIES BELOW, ONE PER SELECT ABOVE, IN THE SAME                 
006200*ORDER.                                                                   
006300 01  BANK-SUMM-IO-AREA               PIC X(080).                          
006400*ONE FIXED 80-BYTE LINE HOLDING THE BANK GRAND-TOTAL RECORD               
006500*IN NWS.SUMM01.CBL LAYOUT - READ, NOT WRITTEN, BY THIS RUN.               
006600*                                                                         
006700 FD  EQUITY-SUMM-FILE.                                                    
006800 01  EQUITY-SUMM-IO-AREA             PIC X(080).                          
006900*SAME TREATMENT FOR THE EQUITY GRAND-TOTAL RECORD.                        
007000*                                                                         
007100 FD  MF-SUMM-FILE.                                                        
007200 01  MF-SUMM-IO-AREA                 PIC X(080).                          
007300*SAME TREATMENT FOR THE MUTUAL FUND GRAND-TOTAL RECORD.                   
007400*                                                                         
007500 FD  NETWORTH-FILE.                                                       
007600 01  NETWORTH-IO-AREA                PIC X(080).                          
007700*OUTPUT RECORD IN NWS.SUMM01.CBL LAYOUT - THE ONE LINE THIS               
007800*RUN WRITES TO CARRY THE COMBINED NET WORTH FORWARD.                      
007900*                                                                         
008000 FD  NETWORTH-RPT-FILE.                                                   
008100 01  NETWORTH-RPT-IO-AREA            PIC X(132).                          
008200*PRINT LINE FOR THE HUMAN-READABLE FINAL SUMMARY REPORT -                 
008300*TITLE LINE FOLLOWED BY FOUR LABEL/VALUE LINES.                           
008400*                                                                         
008500 WORKING-STORAGE SECTION.                                                 
008600*STANDALONE STATUS SWITCHES - NO 88-LEVEL CONDITIONS AND                  
008700*NOT PART OF THE FILE-STATUS GROUP, SO CARRIED AS LEVEL 77                
008800*ITEMS PER SHOP CONVENTION.                                               
008900 77  WS-NETWORTH-STATUS          PIC X(02).                               
009000 77  WS-NWRPT-STATUS             PIC X(02).                               
009100 01  WS-FILE-STATUS-GROUP.                                                
009200     05  WS-BANKSUMM-STATUS          PIC X(02).                           
009300*ONE 05-LEVEL PER INPUT FILE, EACH WITH ITS OWN OK/NOT-FOUND              
009400*88-LEVELS - THE THREE READ ROUTINES BELOW TEST THESE.                    
009500         88  WS-BANKSUMM-OK              VALUE "00".                      
009600         88  WS-BANKSUMM-NOT-FOUND       VALUE "35".                      
009700     05  WS-EQSUMM-STATUS            PIC X(02).                           
009800         88  WS-EQSUMM-OK                VALUE "00".                      
009900         88  WS-EQSUMM-NOT-FOUND         VALUE "35".                      
010000     05  WS-MFSUMM-STATUS            PIC X(02).                           
010100         88  WS-MFSUMM-OK                VALUE "00".                      
010200         88  WS-MFSUMM-NOT-FOUND         VALUE "35".                      
010300*FILE STATUS 35 (FILE NOT FOUND) IS THE ONLY CONDITION THIS               
010400*RUN TREATS SPECIALLY - PER CR-0512, A MISSING COMPONENT                  
010500*HANDOFF FILE CONTRIBUTES ZERO RATHER THAN ABENDING THE RUN.              
010600     05  FILLER                      PIC X(02).                           
010700*                                                                         
010800*COMPONENT TOTALS - ZERO UNLESS THE CORRESPONDING HANDOFF FILE            
010900*WAS FOUND AND READ SUCCESSFULLY.                                         
011000 01  WS-NETWORTH-AREA.                                                    
011100     05  WS-BANK-BALANCE             PIC 9(13)V99 VALUE ZERO.             
011200     05  WS-BANK-BAL-SPLIT REDEFINES                                      
011300              WS-BANK-BALANCE.                                            
011400         10  WS-BANK-BAL-RUPEES      PIC 9(13).                           
011500         10  WS-BANK-BAL-PAISE       PIC 99.                              
011600*RUPEE/PAISE VIEW OF THE BANK COMPONENT, CR-0955.                         
011700     05  WS-EQUITY-VALUE              PIC 9(13)V99 VALUE ZERO.            
011800*NOTE THE DELIBERATE VALUE ZERO ON EVERY COMPONENT FIELD IN               
011900*THIS GROUP - EACH READ ROUTINE BELOW ALSO MOVES ZERO BEFORE              
012000*ATTEMPTING ITS OPEN, SO A SKIPPED OR FAILED READ LEAVES THE              
012100*FIELD AT ZERO EITHER WAY.                                                
012200     05  WS-EQUITY-VAL-SPLIT REDEFINES                                    
012300              WS-EQUITY-VALUE.                                            
012400         10  WS-EQUITY-VAL-RUPEES    PIC 9(13).                           
012500         10  WS-EQUITY-VAL-PAISE     PIC 99.                              
012600*RUPEE/PAISE VIEW OF THE EQUITY COMPONENT, CR-0955.                       
012700     05  WS-MF-VALUE                  PIC 9(13)V99 VALUE ZERO.            
012800*MF VALUE HAS NO RUPEE/PAISE REDEFINITION - CR-0955 ADDED                 
012900*SPLITS ONLY WHERE THE PRINT ROUTINE NEEDED THEM.                         
013000     05  WS-TOTAL-NET-WORTH           PIC 9(13)V99 VALUE ZERO.            
013100     05  WS-TOTAL-NW-SPLIT REDEFINES                                      
013200              WS-TOTAL-NET-WORTH.                                         
013300         10  WS-TOTAL-NW-RUPEES      PIC 9(13).                           
013400*WHOLE-RUPEE PORTION OF THE COMBINED TOTAL.                               
013500         10  WS-TOTAL-NW-PAISE       PIC 99.                              
013600*RUPEE/PAISE VIEW OF THE COMBINED TOTAL, CR-0955.                         
013700     05  FILLER                       PIC X(04).                          
013800*                                                                         
013900 01  WS-PRINT-LINE.                                                       
014000*ONE PRINT LINE, REUSED FOR EACH OF THE FOUR LABEL/VALUE                  
014100*LINES IN THE FINAL SUMMARY REPORT - CLEARED TO SPACES                    
014200*BEFORE EACH USE BY 4000-WRITE-NETWORTH-RPT-RTN BELOW.                    
014300     05  WS-PRT-LABEL                PIC X(20).                           
014400*LEFT-HAND LABEL COLUMN - "TOTAL NET WORTH", "BANK BALANCE",              
014500*"EQUITY VALUE" OR "MF VALUE" DEPENDING ON WHICH LINE IS                  
014600*BEING BUILT.                                                             
014700     05  FILLER                      PIC X(02).                           
014800     05  WS-PRT-VALUE                PIC ZZZ,ZZZ,ZZ9.99.                  
014900*EDITED RUPEE AMOUNT WITH COMMA INSERTION - SAME 999-CRORE                
015000*CEILING AS EVERY OTHER REPORT IN THIS CONSOLIDATION SUITE.               
015100     05  FILLER                      PIC X(96).                           
015200*                                                                         
015300 PROCEDURE DIVISION.                                                      
015400*                                                                         
015500*----------------------------------------------------------------         
015600*MAIN LINE - READ EACH OF THE THREE COMPONENT HANDOFF RECORDS,            
015700*ADD THEM TOGETHER, WRITE THE COMBINED RECORD FORWARD AND PRINT           
015800*THE FINAL SUMMARY REPORT.  NO CONTROL BREAKS IN THIS STEP - IT           
015900*PROCESSES EXACTLY ONE RECORD FROM EACH INPUT FILE.                       
016000*----------------------------------------------------------------         
016100 0000-MAIN-CONTROL.                                                       
016200     PERFORM 1000-READ-BANK-SUMMARY-RTN THRU 1000-EXIT.                   
016300     PERFORM 1100-READ-EQUITY-SUMMARY-RTN THRU 1100-EXIT.                 
016400     PERFORM 1200-READ-MF-SUMMARY-RTN THRU 1200-EXIT.                     
016500     PERFORM 2000-COMPUTE-NETWORTH-RTN THRU 2000-EXIT.                    
016600     PERFORM 3000-WRITE-NETWORTH-REC-RTN THRU 3000-EXIT.                  
016700     PERFORM 4000-WRITE-NETWORTH-RPT-RTN THRU 4000-EXIT.                  
016800     STOP RUN.                                                            
016900*                                                                         
017000*----------------------------------------------------------------         
017100*READ THE BANK GRAND-TOTAL RECORD WRITTEN BY BNK.CONSOL.CBL.              
017200*PER CR-0512, A NOT-FOUND CONDITION ON THIS FILE IS NOT AN                
017300*ERROR - IT MEANS THE BANK CONSOLIDATION RUN WAS SKIPPED FOR              
017400*THIS CYCLE, AND THE BANK COMPONENT SIMPLY CONTRIBUTES ZERO.              
017500*----------------------------------------------------------------         
017600 1000-READ-BANK-SUMMARY-RTN.                                              
017700*    RECORD TYPE G (THE GRAND TOTAL LINE) IS ALWAYS WRITTEN FIRST         
017800*    BY THE BANK CONSOLIDATION RUN - THAT IS ALL THIS STEP NEEDS.         
017900     MOVE ZERO TO WS-BANK-BALANCE.                                        
018000     OPEN INPUT BANK-SUMM-FILE.                                           
018100     IF WS-BANKSUMM-NOT-FOUND                                             
018200         DISPLAY "NWC.COMBINE - BANK SUMMARY FILE NOT FOUND, "            
018300                 "BALANCE ASSUMED ZERO."                                  
018400     ELSE                                                                 
018500         READ BANK-SUMM-FILE                                              
018600             AT END                                                       
018700                 CONTINUE                                                 
018800         END-READ                                                         
018900         IF WS-BANKSUMM-OK                                                
019000             MOVE BANK-SUMM-IO-AREA(2:15) TO WS-BANK-BALANCE              
019100*GRAND-TOTAL BALANCE STARTS AT BYTE 2 OF THE BANK HANDOFF                 
019200*RECORD - BYTE 1 IS BS-SUM-RECORD-TYPE, WHICH IS ALREADY                  
019300*KNOWN TO BE 'G' AT THIS POINT SINCE THAT IS ALWAYS THE                   
019400*FIRST RECORD WRITTEN.                                                    
019500         END-IF                                                           
019600         CLOSE BANK-SUMM-FILE                                             
019700     END-IF.                                                              
019800 1000-EXIT.                                                               
019900     EXIT.                                                                
020000*                                                                         
020100*----------------------------------------------------------------         
020200*SAME TREATMENT AS 1000-READ-BANK-SUMMARY-RTN ABOVE, FOR THE              
020300*EQUITY GRAND-TOTAL RECORD WRITTEN BY EQT.CONSOL.CBL.  NOTE               
020400*THE DIFFERENT UNLOAD-AREA OFFSET (1:15 HERE VS 2:15 FOR                  
020500*BANK) - THE TWO HANDOFF LAYOUTS PUT THE GRAND TOTAL AT A                 
020600*DIFFERENT STARTING BYTE.                                                 
020700*----------------------------------------------------------------         
020800 1100-READ-EQUITY-SUMMARY-RTN.                                            
020900     MOVE ZERO TO WS-EQUITY-VALUE.                                        
021000     OPEN INPUT EQUITY-SUMM-FILE.                                         
021100     IF WS-EQSUMM-NOT-FOUND                                               
021200         DISPLAY "NWC.COMBINE - EQUITY SUMMARY FILE NOT FOUND, "          
021300                 "VALUE ASSUMED ZERO."                                    
021400     ELSE                                                                 
021500         READ EQUITY-SUMM-FILE                                            
021600             AT END                                                       
021700                 CONTINUE                                                 
021800         END-READ                                                         
021900         IF WS-EQSUMM-OK                                                  
022000             MOVE EQUITY-SUMM-IO-AREA(1:15) TO WS-EQUITY-VALUE            
022100*THE EQUITY HANDOFF LAYOUT HAS NO RECORD-TYPE BYTE - THE                  
022200*GRAND TOTAL STARTS AT BYTE 1.                                            
022300         END-IF                                                           
022400         CLOSE EQUITY-SUMM-FILE                                           
022500     END-IF.                                                              
022600 1100-EXIT.                                                               
022700     EXIT.                                                                
022800*                                                                         
022900*----------------------------------------------------------------         
023000*SAME TREATMENT AGAIN, FOR THE MUTUAL FUND GRAND-TOTAL RECORD             
023100*WRITTEN BY MFD.CONSOL.CBL.                                               
023200*----------------------------------------------------------------         
023300 1200-READ-MF-SUMMARY-RTN.                                                
023400     MOVE ZERO TO WS-MF-VALUE.                                            
023500     OPEN INPUT MF-SUMM-FILE.                                             
023600     IF WS-MFSUMM-NOT-FOUND                                               
023700         DISPLAY "NWC.COMBINE - MF SUMMARY FILE NOT FOUND, "              
023800                 "VALUE ASSUMED ZERO."                                    
023900     ELSE                                                                 
024000         READ MF-SUMM-FILE                                                
024100             AT END                                                       
024200                 CONTINUE                                                 
024300         END-READ                                                         
024400         IF WS-MFSUMM-OK                                                  
024500             MOVE MF-SUMM-IO-AREA(1:15) TO WS-MF-VALUE                    
024600*SAME AS THE EQUITY CASE ABOVE - NO RECORD-TYPE BYTE ON THE               
024700*MF HANDOFF LAYOUT EITHER.                                                
024800         END-IF                                                           
024900         CLOSE MF-SUMM-FILE                                               
025000     END-IF.                                                              
025100 1200-EXIT.                                                               
025200     EXIT.                                                                
025300*                                                                         
025400*----------------------------------------------------------------         
025500*ADD THE THREE COMPONENT TOTALS.  ANY COMPONENT WHOSE HANDOFF             
025600*FILE WAS MISSING WAS ALREADY ZEROED BY ITS OWN READ ROUTINE              
025700*ABOVE, SO THIS COMPUTE NEVER NEEDS TO TEST THE FILE STATUSES             
025800*ITSELF.                                                                  
025900*----------------------------------------------------------------         
026000 2000-COMPUTE-NETWORTH-RTN.                                               
026100     COMPUTE WS-TOTAL-NET-WORTH =                                         
026200             WS-BANK-BALANCE + WS-EQUITY-VALUE + WS-MF-VALUE.             
026300*A COMPONENT LEFT AT ZERO BY A MISSING HANDOFF FILE ADDS IN               
026400*HARMLESSLY - THIS IS THE WHOLE POINT OF THE CR-0512 CHANGE.              
026500 2000-EXIT.                                                               
026600     EXIT.                                                                
026700*                                                                         
026800*----------------------------------------------------------------         
026900*WRITE THE COMBINED NET WORTH RECORD FORWARD IN NWS.SUMM01.CBL            
027000*LAYOUT.  THIS IS THE ONLY OUTPUT OF THE OVERNIGHT CYCLE THAT             
027100*PERSISTS PAST THIS RUN - A FUTURE HISTORY-TRACKING PROJECT               
027200*MAY READ IT BACK, BUT NO SUCH READER EXISTS TODAY.                       
027300*----------------------------------------------------------------         
027400 3000-WRITE-NETWORTH-REC-RTN.                                             
027500*    LAYOUT MATCHES NWS.SUMM01.CBL - NET WORTH(15), BANK(15),             
027600*    EQUITY(15), MF(15), FILLER(20).                                      
027700     OPEN OUTPUT NETWORTH-FILE.                                           
027800     MOVE SPACES TO NETWORTH-IO-AREA.                                     
027900     MOVE WS-TOTAL-NET-WORTH TO NETWORTH-IO-AREA(1:15).                   
028000*FIELD ORDER AND WIDTH BELOW MUST TRACK NWS.SUMM01.CBL                    
028100*EXACTLY - THIS ROUTINE BUILDS THE RECORD BYTE-RANGE BY                   
028200*BYTE-RANGE RATHER THAN THROUGH A COPYBOOK-SHAPED RECORD.                 
028300     MOVE WS-BANK-BALANCE    TO NETWORTH-IO-AREA(16:15).                  
028400     MOVE WS-EQUITY-VALUE    TO NETWORTH-IO-AREA(31:15).                  
028500     MOVE WS-MF-VALUE        TO NETWORTH-IO-AREA(46:15).                  
028600     WRITE NETWORTH-IO-AREA.                                              
028700*ONE RECORD WRITTEN PER RUN - THIS FILE IS NEVER APPENDED                 
028800*TO, SO A RERUN OF THIS STEP SIMPLY OVERWRITES IT.                        
028900     CLOSE NETWORTH-FILE.                                                 
029000 3000-EXIT.                                                               
029100     EXIT.                                                                
029200*                                                                         
029300*----------------------------------------------------------------         
029400*PRINT THE FOUR-LINE FINAL SUMMARY REPORT - TITLE, THEN TOTAL             
029500*NET WORTH, THEN EACH OF THE THREE COMPONENT VALUES IN THE                
029600*SAME ORDER THEY WERE READ ABOVE.  NO PAGE BREAKS OR HEADINGS             
029700*BEYOND THE TITLE LINE - THIS REPORT IS ALWAYS ONE PAGE.                  
029800*----------------------------------------------------------------         
029900 4000-WRITE-NETWORTH-RPT-RTN.                                             
030000     OPEN OUTPUT NETWORTH-RPT-FILE.                                       
030100     MOVE SPACES TO NETWORTH-RPT-IO-AREA.                                 
030200     STRING "MERI NET WORTH - FINAL SUMMARY"                              
030300*TITLE LINE FOR THE PRINTED REPORT - NO PAGE HEADING ROUTINE              
030400*IN THIS SMALL A STEP, UNLIKE THE THREE COMPONENT                         
030500*CONSOLIDATION RUNS WHICH EACH CARRY THEIR OWN HEADER LOGIC.              
030600         DELIMITED BY SIZE INTO NETWORTH-RPT-IO-AREA.                     
030700     WRITE NETWORTH-RPT-IO-AREA.                                          
030800     MOVE SPACES TO WS-PRINT-LINE.                                        
030900     MOVE "TOTAL NET WORTH"    TO WS-PRT-LABEL.                           
031000*GRAND TOTAL LINE PRINTS FIRST, AHEAD OF THE THREE COMPONENT              
031100*BREAKDOWN LINES BELOW.                                                   
031200     MOVE WS-TOTAL-NET-WORTH   TO WS-PRT-VALUE.                           
031300     WRITE NETWORTH-RPT-IO-AREA FROM WS-PRINT-LINE.                       
031400     MOVE SPACES TO WS-PRINT-LINE.                                        
031500     MOVE "BANK BALANCE"       TO WS-PRT-LABEL.                           
031600*BANK COMPONENT LINE.                                                     
031700     MOVE WS-BANK-BALANCE      TO WS-PRT-VALUE.                           
031800     WRITE NETWORTH-RPT-IO-AREA FROM WS-PRINT-LINE.                       
031900     MOVE SPACES TO WS-PRINT-LINE.                                        
032000     MOVE "EQUITY VALUE"       TO WS-PRT-LABEL.                           
032100*EQUITY COMPONENT LINE.                                                   
032200     MOVE WS-EQUITY-VALUE      TO WS-PRT-VALUE.                           
032300     WRITE NETWORTH-RPT-IO-AREA FROM WS-PRINT-LINE.                       
032400     MOVE SPACES TO WS-PRINT-LINE.                                        
032500     MOVE "MF VALUE"           TO WS-PRT-LABEL.                           
032600*MUTUAL FUND COMPONENT LINE - LAST OF THE FOUR PRINT LINES.               
032700     MOVE WS-MF-VALUE          TO WS-PRT-VALUE.                           
032800     WRITE NETWORTH-RPT-IO-AREA FROM WS-PRINT-LINE.                       
032900     CLOSE NETWORTH-RPT-FILE.                                             
033000*REPORT CLOSED HERE - THIS RUN NEVER RE-OPENS EITHER OUTPUT               
033100*FILE FOR EXTEND, SO A RERUN OVERWRITES BOTH.                             
033200 4000-EXIT.                                                               
033300     EXIT.                                                                
033400*                                                                         
