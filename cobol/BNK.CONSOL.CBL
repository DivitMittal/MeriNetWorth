000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    BANK-CONSOLIDATION.                                       
000300 AUTHOR.        R. KULKARNI.                                              
000400 INSTALLATION.  SETU FINANCIAL SERVICES LTD - PUNE DATA CENTER.           
000500 DATE-WRITTEN.  04/02/1989.                                               
000600 DATE-COMPILED. 04/02/1989.                                               
000700 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.                   
000800*----------------------------------------------------------------         
000900*CHANGE LOG                                                               
001000*----------------------------------------------------------------         
001100*040289  RK  ORIG   ORIGINAL BANK CONSOLIDATION RUN.  READS THE   CR-0091 
001200*040289  RK  ORIG   SIX-BANK STATEMENT EXTRACT, PRINTS THE        CR-0091 
001300*040289  RK  ORIG   DETAIL/SUBTOTAL/GRAND-TOTAL REPORT, WRITES    CR-0091 
001400*040289  RK  ORIG   THE HANDOFF SUMMARY FOR THE COMBINE RUN.      CR-0091 
001500*071192  SD  CHG    ADDED EQUITAS TWO-JOINT-HOLDER RULE AND THE   CR-0348 
001600*071192  SD  CHG    KOTAK SINGLE-JOINT-HOLDER EXCEPTION.          CR-0348 
001700*091594  AJ  CHG    ADDED NOMINEE PASS-THROUGH (NO REPORT IMPACT) CR-0512 
001800*091594  AJ  CHG    - NOMINEE IS CARRIED BUT NOT YET PRINTED.     CR-0512 
001900*052898  MP  CHG    ADDED LAST-TXN-BAL FALLBACK WHEN CLOSING BAL  CR-0679 
002000*052898  MP  CHG    CLEANSES TO ZERO.                             CR-0679 
002100*112999  MP  Y2K    Y2K REVIEW - THIS PROGRAM CARRIES NO DATE     Y2K-0044
002200*112999  MP  Y2K    ARITHMETIC. NO CHANGE REQUIRED.               Y2K-0044
002300*040502  PN  CHG    ADDED BLANK-ACCT-NUMBER FALLBACK TO SOURCE    CR-0810 
002400*040502  PN  CHG    FILE STEM PER AUDIT FINDING 02-114.           CR-0810 
002500*061006  PN  CHG    ADDED LAKHS/CRORES GRAND TOTAL DISPLAY LINES. CR-0955 
002600*090911  RK  CHG    CONVERTED SIX HARD-CODED BANK IF-TESTS TO A   CR-1102 
002700*090911  RK  CHG    BANK-CODE TABLE WITH INDEXED SEARCH.          CR-1102 
002800*----------------------------------------------------------------         
002900*                                                                         
003000*THIS RUN CONSOLIDATES THE PERSONAL BANK SAVINGS HOLDINGS ACROSS          
003100*THE SIX PASSBOOK BANKS.  INPUT ARRIVES PRE-GROUPED BY BANK CODE          
003200*IN INSTITUTION ORDER.  OUTPUT IS THE DETAIL/SUBTOTAL/GRAND-TOTAL         
003300*REPORT PLUS THE HANDOFF SUMMARY RECORD READ BY THE NET WORTH             
003400*COMBINE RUN.                                                             
003500*                                                                         
003600 ENVIRONMENT DIVISION.                                                    
003700 CONFIGURATION SECTION.                                                   
003800 SPECIAL-NAMES.                                                           
003900     C01 IS TOP-OF-FORM.                                                  
004000 INPUT-OUTPUT SECTION.                                                    
004100 FILE-CONTROL.                                                            
004200     SELECT BANK-STMT-FILE ASSIGN TO "BNKSTMT"                            
004300*THREE FILES - THE SIX-BANK STATEMENT EXTRACT IN, THE                     
004400*DETAIL/SUBTOTAL/GRAND-TOTAL REPORT OUT, AND THE HANDOFF                  
004500*SUMMARY OUT FOR NWC.COMBINE.CBL TO PICK UP.                              
004600            ORGANIZATION IS LINE SEQUENTIAL                               
004700            FILE STATUS IS WS-BNKSTMT-STATUS.                             
004800     SELECT BANK-RPT-FILE ASSIGN TO "BNKRPT"                              
004900            ORGANIZATION IS LINE SEQUENTIAL                               
005000            FILE STATUS IS WS-BNKRPT-STATUS.                              
005100     SELECT BANK-SUMM-FILE ASSIGN TO "BNKSUMM"                            
005200            ORGANIZATION IS LINE SEQUENTIAL                               
005300            FILE STATUS IS WS-BNKSUMM-STATUS.                             
005400*                                                                         
005500 DATA DIVISION.                                                           
005600 FILE SECTION.                                                            
005700 FD  BANK-STMT-FILE.                                                      
005800 01  BANK-STMT-IO-AREA               PIC X(230).                          
005900*INPUT RECORD IN BST.STMT01.CBL LAYOUT.                                   
006000*                                                                         
006100 FD  BANK-RPT-FILE.                                                       
006200 01  BANK-RPT-IO-AREA                PIC X(132).                          
006300*DETAIL/SUBTOTAL/GRAND-TOTAL REPORT LINE.                                 
006400*                                                                         
006500 FD  BANK-SUMM-FILE.                                                      
006600 01  BANK-SUMM-IO-AREA               PIC X(080).                          
006700*HANDOFF RECORD IN BSM.SUMM01.CBL LAYOUT - ONE GRAND-TOTAL                
006800*RECORD FOLLOWED BY UP TO SIX PER-BANK RECORDS.                           
006900*                                                                         
007000 WORKING-STORAGE SECTION.                                                 
007100*STANDALONE WORK COUNTERS - NOT PART OF ANY PRINT OR RECORD               
007200*GROUP, SO CARRIED AS LEVEL 77 ITEMS PER SHOP CONVENTION.                 
007300 77  WS-TABLE-IDX                PIC S9(04) COMP VALUE 1.                 
007400 77  WS-TRIM-IDX                 PIC S9(04) COMP.                         
007500 01  WS-FILE-STATUS-GROUP.                                                
007600     05  WS-BNKSTMT-STATUS           PIC X(02).                           
007700         88  WS-BNKSTMT-OK               VALUE "00".                      
007800         88  WS-BNKSTMT-EOF              VALUE "10".                      
007900     05  WS-BNKRPT-STATUS             PIC X(02).                          
008000*OUTPUT FILE STATUSES CARRIED BUT NOT TESTED - AN OPEN                    
008100*OUTPUT IS NOT EXPECTED TO FAIL ON THIS SYSTEM.                           
008200     05  WS-BNKSUMM-STATUS            PIC X(02).                          
008300     05  FILLER                      PIC X(02).                           
008400*                                                                         
008500*COPY OF THE BANK STATEMENT RECORD LAYOUT (SEE BST.STMT01.CBL).           
008600*CARRIED HERE IN FULL RATHER THAN VIA COPY BOOK, MATCHING SHOP            
008700*PRACTICE OF NOT FACTORING RECORD LAYOUTS ACROSS COMPILE UNITS.           
008800 01  WS-BANK-STMT-RECORD.                                                 
008900     05  WS-BS-BANK-CODE             PIC X(10).                           
009000*DRIVES THE BANK-CODE TABLE SEARCH IN 2050-FIND-BANK-                     
009100*ENTRY-RTN AND THE BANK-BREAK TEST IN 2000-PROCESS-STMT-RTN.              
009200     05  WS-BS-ACCT-NUMBER           PIC X(20).                           
009300     05  WS-BS-HOLDER-NAME           PIC X(35).                           
009400     05  WS-BS-JOINT-1               PIC X(35).                           
009500*JOINT-HOLDER SLOTS - SEE THE BANK-SPECIFIC RESOLUTION RULE               
009600*IN 2100-RESOLVE-HOLDER-RTN, CR-0348.                                     
009700     05  WS-BS-JOINT-2               PIC X(35).                           
009800     05  WS-BS-NOMINEE               PIC X(35).                           
009900*CARRIED PER CR-0512 BUT NOT PRINTED ON ANY REPORT COLUMN -               
010000*SAME TREATMENT AS THE NOMINEE FIELD IN BST.STMT01.CBL.                   
010100     05  WS-BS-CLOSING-BAL           PIC S9(11)V99                        
010200                                   SIGN IS TRAILING.                      
010300     05  WS-BS-LAST-TXN-BAL          PIC S9(11)V99                        
010400*FALLBACK BALANCE USED WHEN THE CLOSING BALANCE CLEANSES TO               
010500*ZERO - CR-0679, SEE 2200-RESOLVE-BALANCE-RTN.                            
010600                                   SIGN IS TRAILING.                      
010700     05  WS-BS-SOURCE-FILE           PIC X(30).                           
010800     05  WS-BS-SOURCE-FILE-PARTS REDEFINES                                
010900              WS-BS-SOURCE-FILE.                                          
011000         10  WS-BS-SOURCE-FILE-STEM  PIC X(26).                           
011100*FALLBACK ACCOUNT NUMBER WHEN THE PRINTED ACCOUNT FIELD IS                
011200*BLANK - CR-0810, SEE 2500-BLANK-ACCT-RTN.                                
011300         10  WS-BS-SOURCE-FILE-DOT   PIC X(01).                           
011400         10  WS-BS-SOURCE-FILE-EXT   PIC X(03).                           
011500     05  FILLER                      PIC X(04).                           
011600*                                                                         
011700*BANK CODE TABLE - REPLACES THE SIX-WAY IF NEST WITH AN INDEXED           
011800*SEARCH.  ORDER MATCHES THE STATEMENT GROUPING ORDER.  LOADED AT          
011900*1050-INIT-BANK-TABLE-RTN FROM THE LITERAL-INITIALIZED VALUES             
012000*TABLE BELOW - THE STANDARD SHOP TECHNIQUE FOR SEEDING AN OCCURS          
012100*TABLE FROM A VALUE CLAUSE.                                               
012200 01  WS-BANK-CODE-INIT-VALUES.                                            
012300     05  FILLER                      PIC X(30) VALUE                      
012400         "IDFC      EQUITAS   BANDHAN   ".                                
012500     05  FILLER                      PIC X(30) VALUE                      
012600         "ICICI     KOTAK     INDUSIND  ".                                
012700 01  WS-BANK-CODE-INIT-REDEF REDEFINES                                    
012800          WS-BANK-CODE-INIT-VALUES.                                       
012900     05  WS-BANK-CODE-INIT-ENT OCCURS 6 TIMES                             
013000*SAME SIX-BANK ORDER AS BST.STMT01.CBL'S 88-LEVELS.                       
013100                                   PIC X(10).                             
013200*                                                                         
013300 01  BANK-CODE-TABLE.                                                     
013400     05  BANK-CODE-ENTRY OCCURS 6 TIMES                                   
013500              INDEXED BY BCT-IDX.                                         
013600         10  BCT-CODE                PIC X(10).                           
013700         10  BCT-BALANCE             PIC S9(13)V99.                       
013800*RUNNING BALANCE AND ACCOUNT COUNT FOR THIS ONE BANK -                    
013900*ACCUMULATED IN 2000-PROCESS-STMT-RTN AND PRINTED ON THE                  
014000*SUBTOTAL LINE WHEN THE BANK CODE CHANGES.                                
014100         10  BCT-ACCT-COUNT          PIC S9(04) COMP.                     
014200         10  FILLER                  PIC X(04).                           
014300*                                                                         
014400 01  WS-BANK-COUNTERS.                                                    
014500     05  WS-GRAND-BALANCE            PIC S9(13)V99 VALUE ZERO.            
014600     05  WS-GRAND-ACCT-COUNT         PIC S9(04) COMP VALUE ZERO.          
014700     05  WS-LAKHS-VALUE               PIC S9(11)V99.                      
014800*GRAND TOTAL RESTATED IN LAKHS AND CRORES FOR THE GRAND-                  
014900*TOTAL LINE - CR-0955, LOCAL CONVENTION FOR LARGE RUPEE                   
015000*AMOUNTS.                                                                 
015100     05  WS-CRORES-VALUE              PIC S9(09)V99.                      
015200     05  FILLER                       PIC X(04).                          
015300*                                                                         
015400 01  WS-HOLDER-AREA.                                                      
015500     05  WS-STD-HOLDER-NAME           PIC X(35).                          
015600     05  WS-STD-JOINT-1                PIC X(35).                         
015700     05  WS-STD-JOINT-2                PIC X(35).                         
015800     05  WS-FIRST-HOLDER               PIC X(35).                         
015900*RESOLVED PRINT NAMES AFTER 2100-RESOLVE-HOLDER-RTN HAS                   
016000*APPLIED THE BANK-SPECIFIC JOINT-HOLDER RULE.                             
016100     05  WS-SECOND-HOLDER               PIC X(35).                        
016200     05  WS-EFFECTIVE-BALANCE           PIC S9(11)V99.                    
016300     05  WS-EFFECTIVE-ACCT-NBR           PIC X(20).                       
016400*RESOLVED ACCOUNT NUMBER AFTER 2500-BLANK-ACCT-RTN HAS                    
016500*APPLIED THE SOURCE-FILE-STEM FALLBACK.                                   
016600     05  FILLER                          PIC X(04).                       
016700*                                                                         
016800*CLEANSING SCRATCH AREA - USED BY THE 8000-SERIES UTILITY                 
016900*PARAGRAPHS.                                                              
017000 01  WS-CLEANSE-AREA.                                                     
017100     05  WS-CLEANSE-IN               PIC X(35).                           
017200     05  WS-CLEANSE-OUT               PIC X(35).                          
017300*SHARED IN/OUT AREA FOR BOTH THE NAME-STANDARDIZE AND THE                 
017400*AMOUNT-CLEANSE UTILITY PARAGRAPHS - ONE NAME OR ONE AMOUNT               
017500*AT A TIME, NEVER BOTH.                                                   
017600     05  WS-CLEANSE-AMT-OUT            PIC S9(11)V99.                     
017700     05  FILLER                        PIC X(04).                         
017800*                                                                         
017900 01  WS-SUMM-EDIT-AREA.                                                   
018000     05  WS-SUMM-BALANCE-EDIT         PIC 9(13)V99.                       
018100*ZONED WORKING FIELDS SIZED TO MATCH EACH HANDOFF-RECORD                  
018200*COLUMN, SINCE THE HANDOFF RECORD IS BUILT BYTE-RANGE BY                  
018300*BYTE-RANGE RATHER THAN THROUGH A COPYBOOK-SHAPED RECORD.                 
018400     05  WS-SUMM-COUNT-EDIT            PIC 9(04).                         
018500     05  FILLER                       PIC X(04).                          
018600*                                                                         
018700 01  WS-SWITCHES.                                                         
018800     05  WS-EOF-SWITCH                PIC X(01) VALUE "N".                
018900*END-OF-FILE AND FIRST-RECORD SWITCHES - THE TWO CONDITIONS               
019000*THE MAIN LOOP AND THE BANK-BREAK LOGIC TEST ON EVERY                     
019100*RECORD.                                                                  
019200         88  WS-END-OF-STMT-FILE          VALUE "Y".                      
019300     05  WS-FIRST-RECORD-SWITCH       PIC X(01) VALUE "Y".                
019400         88  WS-FIRST-RECORD              VALUE "Y".                      
019500     05  FILLER                       PIC X(04).                          
019600*                                                                         
019700*PRINT LINE LAYOUTS - ONE 01 PER LINE TYPE, REDEFINING THE SAME           
019800*132-BYTE PRINT AREA, MATCHING THE MULTI-VIEW HABIT USED IN THE           
019900*RECORD LAYOUT COPY BOOKS.                                                
020000 01  WS-PRINT-LINE.                                                       
020100     05  WS-PRT-BANK-CODE            PIC X(10).                           
020200     05  FILLER                      PIC X(02).                           
020300     05  WS-PRT-LABEL                PIC X(48).                           
020400*HOLDS THE BANK CODE, A DASH, AND THE RESOLVED FIRST HOLDER               
020500*NAME - BUILT BY STRING IN 2900-WRITE-DETAIL-RTN.                         
020600     05  FILLER                      PIC X(02).                           
020700     05  WS-PRT-ACCT-NBR             PIC X(20).                           
020800     05  FILLER                      PIC X(02).                           
020900     05  WS-PRT-BALANCE              PIC ZZZ,ZZZ,ZZ9.99.                  
021000     05  FILLER                      PIC X(34).                           
021100 01  WS-SUBTOTAL-LINE REDEFINES WS-PRINT-LINE.                            
021200     05  WS-STL-LABEL                PIC X(20).                           
021300*SUBTOTAL LINE, ONE PER BANK, PRINTED WHEN THE BANK CODE                  
021400*CHANGES OR AT END OF FILE.                                               
021500     05  WS-STL-BANK-CODE            PIC X(10).                           
021600     05  FILLER                      PIC X(02).                           
021700     05  WS-STL-ACCT-COUNT           PIC ZZZ9.                            
021800     05  FILLER                      PIC X(02).                           
021900     05  WS-STL-BALANCE              PIC ZZZ,ZZZ,ZZ9.99.                  
022000     05  FILLER                      PIC X(80).                           
022100 01  WS-GRAND-TOTAL-LINE REDEFINES WS-PRINT-LINE.                         
022200     05  WS-GTL-LABEL                PIC X(24).                           
022300*GRAND TOTAL LINE - LAST LINE ON THE REPORT, CARRYING BOTH                
022400*THE RAW RUPEE FIGURE AND THE LAKHS/CRORES RESTATEMENT.                   
022500     05  WS-GTL-ACCT-COUNT           PIC ZZZ9.                            
022600     05  FILLER                      PIC X(02).                           
022700     05  WS-GTL-BALANCE              PIC ZZZ,ZZZ,ZZ9.99.                  
022800     05  WS-GTL-LAKHS                PIC ZZZ,ZZ9.99.                      
022900     05  WS-GTL-CRORES               PIC ZZ9.99.                          
023000     05  FILLER                      PIC X(72).                           
023100*                                                                         
023200 PROCEDURE DIVISION.                                                      
023300*                                                                         
023400*----------------------------------------------------------------         
023500*MAIN CONTROL - OPEN, LOAD THE BANK-CODE TABLE, DRIVE THE                 
023600*STATEMENT FILE TO EOF, PRINT THE GRAND TOTAL, WRITE THE                  
023700*HANDOFF SUMMARY WHEN THERE IS ANYTHING TO WRITE, CLOSE.                  
023800*----------------------------------------------------------------         
023900 0000-MAIN-CONTROL.                                                       
024000     PERFORM 1000-OPEN-FILES-RTN THRU 1000-EXIT.                          
024100     PERFORM 2000-PROCESS-STMT-RTN THRU 2000-EXIT                         
024200         UNTIL WS-END-OF-STMT-FILE.                                       
024300     PERFORM 4000-GRAND-TOTAL-RTN THRU 4000-EXIT.                         
024400     PERFORM 4500-ZERO-CHECK-RTN THRU 4500-EXIT.                          
024500     PERFORM 6000-CLOSE-FILES-RTN THRU 6000-EXIT.                         
024600     STOP RUN.                                                            
024700*                                                                         
024800*----------------------------------------------------------------         
024900*OPENS THE STATEMENT EXTRACT AND THE REPORT FILE, LOADS THE               
025000*BANK-CODE TABLE FROM ITS VALUE-CLAUSE SEED, WRITES THE                   
025100*REPORT HEADING, THEN READS THE FIRST STATEMENT RECORD.                   
025200*BANK-SUMM-FILE IS OPENED LATER IN 5000-WRITE-SUMMARY-RTN.                
025300*----------------------------------------------------------------         
025400 1000-OPEN-FILES-RTN.                                                     
025500     OPEN INPUT  BANK-STMT-FILE.                                          
025600     OPEN OUTPUT BANK-RPT-FILE.                                           
025700     PERFORM 1050-INIT-BANK-TABLE-RTN THRU 1050-EXIT.                     
025800     PERFORM 1100-WRITE-HEADING-RTN THRU 1100-EXIT.                       
025900     PERFORM 1200-READ-STMT-RTN THRU 1200-EXIT.                           
026000 1000-EXIT.                                                               
026100     EXIT.                                                                
026200*                                                                         
026300*----------------------------------------------------------------         
026400*CR-1102 - LOADS THE SIX-ENTRY BANK-CODE TABLE FROM THE                   
026500*LITERAL-INITIALIZED WS-BANK-CODE-INIT-VALUES AREA, REPLACING             
026600*THE ORIGINAL SIX-WAY IF NEST.                                            
026700*----------------------------------------------------------------         
026800 1050-INIT-BANK-TABLE-RTN.                                                
026900     SET BCT-IDX TO 1.                                                    
027000     PERFORM 1060-LOAD-BANK-ENTRY-RTN THRU 1060-EXIT                      
027100         VARYING BCT-IDX FROM 1 BY 1                                      
027200         UNTIL BCT-IDX > 6.                                               
027300     SET BCT-IDX TO 1.                                                    
027400 1050-EXIT.                                                               
027500     EXIT.                                                                
027600*                                                                         
027700*----------------------------------------------------------------         
027800*LOADS ONE BANK-CODE TABLE ENTRY, ZEROING ITS RUNNING                     
027900*BALANCE AND ACCOUNT COUNT.                                               
028000*----------------------------------------------------------------         
028100 1060-LOAD-BANK-ENTRY-RTN.                                                
028200     MOVE WS-BANK-CODE-INIT-ENT(BCT-IDX) TO BCT-CODE(BCT-IDX).            
028300     MOVE ZERO                           TO BCT-BALANCE(BCT-IDX).         
028400     MOVE ZERO                     TO BCT-ACCT-COUNT(BCT-IDX).            
028500 1060-EXIT.                                                               
028600     EXIT.                                                                
028700*                                                                         
028800*----------------------------------------------------------------         
028900*REPORT TITLE AND COLUMN HEADING LINES.                                   
029000*----------------------------------------------------------------         
029100 1100-WRITE-HEADING-RTN.                                                  
029200     MOVE SPACES TO BANK-RPT-IO-AREA.                                     
029300     STRING "MERI NET WORTH - CONSOLIDATED BANK REPORT"                   
029400         DELIMITED BY SIZE INTO BANK-RPT-IO-AREA.                         
029500     WRITE BANK-RPT-IO-AREA.                                              
029600     MOVE SPACES TO BANK-RPT-IO-AREA.                                     
029700     STRING "BANK   ACCOUNT                                    "          
029800            "ACCOUNT NUMBER          BALANCE"                             
029900         DELIMITED BY SIZE INTO BANK-RPT-IO-AREA.                         
030000     WRITE BANK-RPT-IO-AREA.                                              
030100 1100-EXIT.                                                               
030200     EXIT.                                                                
030300*                                                                         
030400*----------------------------------------------------------------         
030500*SINGLE READ POINT FOR THE STATEMENT EXTRACT - CALLED FROM                
030600*BOTH 1000-OPEN-FILES-RTN (PRIMING READ) AND                              
030700*2000-PROCESS-STMT-RTN (EVERY SUBSEQUENT READ).                           
030800*----------------------------------------------------------------         
030900 1200-READ-STMT-RTN.                                                      
031000     READ BANK-STMT-FILE INTO WS-BANK-STMT-RECORD                         
031100         AT END                                                           
031200             MOVE "Y" TO WS-EOF-SWITCH                                    
031300     END-READ.                                                            
031400 1200-EXIT.                                                               
031500     EXIT.                                                                
031600*                                                                         
031700*----------------------------------------------------------------         
031800*PER-STATEMENT DRIVER.  TEST FOR A BANK BREAK BEFORE FINDING              
031900*THIS RECORD'S TABLE ENTRY, STANDARDIZE THE THREE NAME                    
032000*FIELDS, RESOLVE THE PRINTED HOLDER AND BALANCE, FALL BACK                
032100*TO THE SOURCE-FILE STEM WHEN THE ACCOUNT NUMBER IS BLANK,                
032200*ACCUMULATE INTO THE BANK AND GRAND TOTALS, PRINT THE DETAIL              
032300*LINE, READ THE NEXT RECORD.                                              
032400*----------------------------------------------------------------         
032500 2000-PROCESS-STMT-RTN.                                                   
032600     IF NOT WS-FIRST-RECORD                                               
032700*A BANK CHANGE ON THE VERY FIRST RECORD WOULD OTHERWISE                   
032800*FLUSH AN EMPTY SUBTOTAL FOR A BANK THAT HASN'T STARTED YET.              
032900        AND WS-BS-BANK-CODE NOT = BCT-CODE(WS-TABLE-IDX)                  
033000         PERFORM 2800-BANK-BREAK-RTN THRU 2800-EXIT                       
033100     END-IF.                                                              
033200     PERFORM 2050-FIND-BANK-ENTRY-RTN THRU 2050-EXIT.                     
033300     MOVE "N" TO WS-FIRST-RECORD-SWITCH.                                  
033400     MOVE WS-BS-HOLDER-NAME TO WS-CLEANSE-IN.                             
033500*STANDARDIZE ALL THREE NAME FIELDS BEFORE RESOLVING WHICH                 
033600*ONE PRINTS AS THE FIRST/SECOND HOLDER.                                   
033700     PERFORM 8300-STANDARDIZE-NAME-RTN THRU 8300-EXIT.                    
033800     MOVE WS-CLEANSE-OUT TO WS-STD-HOLDER-NAME.                           
033900     MOVE WS-BS-JOINT-1 TO WS-CLEANSE-IN.                                 
034000     PERFORM 8300-STANDARDIZE-NAME-RTN THRU 8300-EXIT.                    
034100     MOVE WS-CLEANSE-OUT TO WS-STD-JOINT-1.                               
034200     MOVE WS-BS-JOINT-2 TO WS-CLEANSE-IN.                                 
034300     PERFORM 8300-STANDARDIZE-NAME-RTN THRU 8300-EXIT.                    
034400     MOVE WS-CLEANSE-OUT TO WS-STD-JOINT-2.                               
034500     PERFORM 2100-RESOLVE-HOLDER-RTN THRU 2100-EXIT.                      
034600     PERFORM 2200-RESOLVE-BALANCE-RTN THRU 2200-EXIT.                     
034700     PERFORM 2500-BLANK-ACCT-RTN THRU 2500-EXIT.                          
034800     ADD WS-EFFECTIVE-BALANCE TO BCT-BALANCE(WS-TABLE-IDX).               
034900     ADD 1                    TO BCT-ACCT-COUNT(WS-TABLE-IDX).            
035000     ADD WS-EFFECTIVE-BALANCE TO WS-GRAND-BALANCE.                        
035100     ADD 1                    TO WS-GRAND-ACCT-COUNT.                     
035200     PERFORM 2900-WRITE-DETAIL-RTN THRU 2900-EXIT.                        
035300     PERFORM 1200-READ-STMT-RTN THRU 1200-EXIT.                           
035400 2000-EXIT.                                                               
035500     EXIT.                                                                
035600*                                                                         
035700*----------------------------------------------------------------         
035800*CR-1102 - INDEXED SEARCH REPLACING THE ORIGINAL SIX-WAY IF               
035900*NEST.  AN UNRECOGNIZED BANK CODE (SHOULD NEVER HAPPEN GIVEN              
036000*A CLEAN EXTRACT) FALLS BACK TO TABLE ENTRY 1 RATHER THAN                 
036100*ABENDING THE RUN, WITH A DISPLAY FOR THE OPERATOR TO NOTICE.             
036200*----------------------------------------------------------------         
036300 2050-FIND-BANK-ENTRY-RTN.                                                
036400*    LINEAR SEARCH IS ADEQUATE - ONLY SIX ENTRIES AND INPUT IS            
036500*    ALREADY GROUPED BY BANK CODE.                                        
036600     SET BCT-IDX TO 1.                                                    
036700     SEARCH BANK-CODE-ENTRY                                               
036800         AT END                                                           
036900             DISPLAY "BNK.CONSOL - UNKNOWN BANK CODE: "                   
037000                      WS-BS-BANK-CODE                                     
037100             SET WS-TABLE-IDX TO 1                                        
037200         WHEN BCT-CODE(BCT-IDX) = WS-BS-BANK-CODE                         
037300             SET WS-TABLE-IDX TO BCT-IDX                                  
037400     END-SEARCH.                                                          
037500 2050-EXIT.                                                               
037600     EXIT.                                                                
037700*                                                                         
037800*----------------------------------------------------------------         
037900*CR-0348 - EQUITAS-STYLE STATEMENTS CARRY TWO JOINT HOLDERS;              
038000*OTHER BANKS CARRY AT MOST ONE, WITH KOTAK KEEPING THE                    
038100*PRIMARY NAME IN THE FIRST-HOLDER SLOT AND EVERY OTHER BANK               
038200*PROMOTING THE JOINT NAME INTO IT.                                        
038300*----------------------------------------------------------------         
038400 2100-RESOLVE-HOLDER-RTN.                                                 
038500*    DEFAULT: FIRST HOLDER = PRIMARY NAME, SECOND HOLDER BLANK.           
038600     MOVE WS-STD-HOLDER-NAME TO WS-FIRST-HOLDER.                          
038700     MOVE SPACES              TO WS-SECOND-HOLDER.                        
038800     IF WS-STD-JOINT-1 NOT = SPACES                                       
038900        AND WS-STD-JOINT-2 NOT = SPACES                                   
039000*        TWO OR MORE JOINT HOLDERS - EQUITAS STYLE.                       
039100         MOVE WS-STD-JOINT-1 TO WS-FIRST-HOLDER                           
039200         MOVE WS-STD-JOINT-2 TO WS-SECOND-HOLDER                          
039300     ELSE                                                                 
039400         IF WS-STD-JOINT-1 NOT = SPACES                                   
039500*            EXACTLY ONE JOINT HOLDER.                                    
039600             IF WS-BS-BANK-CODE = "KOTAK"                                 
039700*                KOTAK KEEPS THE PRIMARY NAME FIRST.                      
039800                 MOVE WS-STD-JOINT-1 TO WS-SECOND-HOLDER                  
039900             ELSE                                                         
040000*                ALL OTHER BANKS - JOINT NAME REPLACES FIRST.             
040100                 MOVE WS-STD-JOINT-1 TO WS-FIRST-HOLDER                   
040200             END-IF                                                       
040300         END-IF                                                           
040400     END-IF.                                                              
040500 2100-EXIT.                                                               
040600     EXIT.                                                                
040700*                                                                         
040800*----------------------------------------------------------------         
040900*CR-0679 - SOME STATEMENTS PRINT A ZERO CLOSING BALANCE WHEN              
041000*THE ACCOUNT HAD NO CYCLE-END TRANSACTION.  WHEN THE                      
041100*CLEANSED CLOSING BALANCE IS ZERO, FALL BACK TO THE LAST-                 
041200*TRANSACTION BALANCE IF ONE IS PRESENT.                                   
041300*----------------------------------------------------------------         
041400 2200-RESOLVE-BALANCE-RTN.                                                
041500     MOVE WS-BS-CLOSING-BAL TO WS-CLEANSE-AMT-OUT.                        
041600*CLEANSE THE STATED CLOSING BALANCE FIRST; ONLY FALL BACK                 
041700*TO THE LAST-TRANSACTION BALANCE IF IT CLEANSES TO ZERO.                  
041800     PERFORM 8100-CLEANSE-AMOUNT-RTN THRU 8100-EXIT.                      
041900     IF WS-CLEANSE-AMT-OUT = ZERO                                         
042000         IF WS-BS-LAST-TXN-BAL > ZERO                                     
042100             MOVE WS-BS-LAST-TXN-BAL TO WS-EFFECTIVE-BALANCE              
042200         ELSE                                                             
042300             MOVE ZERO TO WS-EFFECTIVE-BALANCE                            
042400         END-IF                                                           
042500     ELSE                                                                 
042600         MOVE WS-CLEANSE-AMT-OUT TO WS-EFFECTIVE-BALANCE                  
042700     END-IF.                                                              
042800 2200-EXIT.                                                               
042900     EXIT.                                                                
043000*                                                                         
043100*----------------------------------------------------------------         
043200*CR-0810, AUDIT FINDING 02-114 - SOME STATEMENT TYPES OMIT                
043300*THE PRINTED ACCOUNT NUMBER ENTIRELY.  FALLS BACK TO THE                  
043400*SOURCE EXTRACT FILE'S NAME STEM SO THE REPORT LINE STILL                 
043500*HAS SOMETHING TO IDENTIFY THE ACCOUNT BY.                                
043600*----------------------------------------------------------------         
043700 2500-BLANK-ACCT-RTN.                                                     
043800     MOVE WS-BS-ACCT-NUMBER TO WS-EFFECTIVE-ACCT-NBR.                     
043900*TRY THE PRINTED ACCOUNT NUMBER FIRST.                                    
044000     IF WS-EFFECTIVE-ACCT-NBR = SPACES                                    
044100         MOVE WS-BS-SOURCE-FILE-STEM TO WS-EFFECTIVE-ACCT-NBR             
044200     END-IF.                                                              
044300 2500-EXIT.                                                               
044400     EXIT.                                                                
044500*                                                                         
044600*----------------------------------------------------------------         
044700*PRINTS THE SUBTOTAL LINE FOR THE BANK JUST FINISHED - CALLED             
044800*BOTH ON A MID-RUN BANK-CODE CHANGE AND ONCE MORE AT END OF               
044900*FILE FROM 4000-GRAND-TOTAL-RTN TO FLUSH THE LAST BANK.                   
045000*----------------------------------------------------------------         
045100 2800-BANK-BREAK-RTN.                                                     
045200     MOVE SPACES TO WS-PRINT-LINE.                                        
045300     MOVE "     SUBTOTAL FOR " TO WS-STL-LABEL.                           
045400     MOVE BCT-CODE(WS-TABLE-IDX)       TO WS-STL-BANK-CODE.               
045500     MOVE BCT-ACCT-COUNT(WS-TABLE-IDX) TO WS-STL-ACCT-COUNT.              
045600     MOVE BCT-BALANCE(WS-TABLE-IDX)    TO WS-STL-BALANCE.                 
045700     WRITE BANK-RPT-IO-AREA FROM WS-SUBTOTAL-LINE.                        
045800 2800-EXIT.                                                               
045900     EXIT.                                                                
046000*                                                                         
046100*----------------------------------------------------------------         
046200*FORMATS AND WRITES ONE DETAIL LINE - BANK CODE, RESOLVED                 
046300*HOLDER NAME, RESOLVED ACCOUNT NUMBER, RESOLVED BALANCE.                  
046400*----------------------------------------------------------------         
046500 2900-WRITE-DETAIL-RTN.                                                   
046600     MOVE SPACES TO WS-PRINT-LINE.                                        
046700     MOVE WS-BS-BANK-CODE TO WS-PRT-BANK-CODE.                            
046800     STRING WS-BS-BANK-CODE   DELIMITED BY SPACE                          
046900            " - "            DELIMITED BY SIZE                            
047000            WS-FIRST-HOLDER   DELIMITED BY SIZE                           
047100         INTO WS-PRT-LABEL.                                               
047200     MOVE WS-EFFECTIVE-ACCT-NBR TO WS-PRT-ACCT-NBR.                       
047300     MOVE WS-EFFECTIVE-BALANCE  TO WS-PRT-BALANCE.                        
047400     WRITE BANK-RPT-IO-AREA FROM WS-PRINT-LINE.                           
047500 2900-EXIT.                                                               
047600     EXIT.                                                                
047700*                                                                         
047800*----------------------------------------------------------------         
047900*CR-0955 - GRAND TOTAL LINE IN RUPEES, LAKHS, AND (WHEN THE               
048000*TOTAL IS A CRORE OR MORE) CRORES, PER THE LOCAL CONVENTION               
048100*FOR DISPLAYING LARGE RUPEE AMOUNTS.                                      
048200*----------------------------------------------------------------         
048300 4000-GRAND-TOTAL-RTN.                                                    
048400*    FLUSH THE LAST BANK-S SUBTOTAL, THEN PRINT THE GRAND TOTAL           
048500*    IN RUPEES, LAKHS, AND (WHEN LARGE ENOUGH) CRORES.                    
048600     IF NOT WS-FIRST-RECORD                                               
048700         PERFORM 2800-BANK-BREAK-RTN THRU 2800-EXIT                       
048800     END-IF.                                                              
048900     COMPUTE WS-LAKHS-VALUE ROUNDED = WS-GRAND-BALANCE / 100000.          
049000*ONE LAKH = 100,000 RUPEES - ALWAYS SHOWN REGARDLESS OF                   
049100*THE GRAND TOTAL'S SIZE.                                                  
049200     MOVE SPACES TO WS-PRINT-LINE.                                        
049300     MOVE "GRAND TOTAL - ALL BANKS" TO WS-GTL-LABEL.                      
049400     MOVE WS-GRAND-ACCT-COUNT       TO WS-GTL-ACCT-COUNT.                 
049500     MOVE WS-GRAND-BALANCE          TO WS-GTL-BALANCE.                    
049600     MOVE WS-LAKHS-VALUE            TO WS-GTL-LAKHS.                      
049700     IF WS-GRAND-BALANCE >= 10000000                                      
049800*ONE CRORE = 10,000,000 RUPEES - ONLY SHOWN WHEN THE GRAND                
049900*TOTAL ACTUALLY REACHES THAT SIZE.                                        
050000         COMPUTE WS-CRORES-VALUE ROUNDED =                                
050100                 WS-GRAND-BALANCE / 10000000                              
050200         MOVE WS-CRORES-VALUE       TO WS-GTL-CRORES                      
050300     ELSE                                                                 
050400         MOVE ZERO                  TO WS-GTL-CRORES                      
050500     END-IF.                                                              
050600     WRITE BANK-RPT-IO-AREA FROM WS-GRAND-TOTAL-LINE.                     
050700 4000-EXIT.                                                               
050800     EXIT.                                                                
050900*                                                                         
051000*----------------------------------------------------------------         
051100*GUARDS AGAINST WRITING A MEANINGLESS SUMMARY RECORD WHEN THE             
051200*STATEMENT EXTRACT WAS EMPTY (SEEN ONCE ON A HOLIDAY RUN WITH             
051300*NO STATEMENTS GENERATED THAT NIGHT).                                     
051400*----------------------------------------------------------------         
051500 4500-ZERO-CHECK-RTN.                                                     
051600     IF WS-GRAND-ACCT-COUNT = ZERO                                        
051700*AN EMPTY RUN WRITES NO SUMMARY RECORD AT ALL RATHER THAN A               
051800*MISLEADING ALL-ZERO ONE - NWC.COMBINE.CBL TREATS A MISSING               
051900*SUMMARY FILE AS ZERO BANK BALANCE, CR-0512.                              
052000         DISPLAY "BNK.CONSOL - WARNING - NO BANK ACCOUNTS WERE "          
052100         DISPLAY "             PROCESSED. SUMMARY NOT WRITTEN."           
052200     ELSE                                                                 
052300         PERFORM 5000-WRITE-SUMMARY-RTN THRU 5000-EXIT                    
052400     END-IF.                                                              
052500 4500-EXIT.                                                               
052600     EXIT.                                                                
052700*                                                                         
052800*----------------------------------------------------------------         
052900*BUILDS THE HANDOFF RECORDS PICKED UP BY NWC.COMBINE.CBL -                
053000*ONE GRAND-TOTAL RECORD FOLLOWED BY UP TO SIX PER-BANK                    
053100*RECORDS, LAYOUT MATCHING BSM.SUMM01.CBL EXACTLY.                         
053200*BANK-SUMM-FILE IS OPENED AND CLOSED ENTIRELY WITHIN THIS                 
053300*PARAGRAPH SINCE IT IS WRITTEN ONCE AT THE END OF THE RUN.                
053400*----------------------------------------------------------------         
053500 5000-WRITE-SUMMARY-RTN.                                                  
053600     OPEN OUTPUT BANK-SUMM-FILE.                                          
053700*OPENED HERE RATHER THAN IN 1000-OPEN-FILES-RTN SINCE THE                 
053800*SUMMARY VALUES ARE NOT KNOWN UNTIL PROCESSING IS COMPLETE.               
053900     MOVE SPACES TO BANK-SUMM-IO-AREA.                                    
054000     MOVE "G"               TO BANK-SUMM-IO-AREA(1:1).                    
054100*'G' = GRAND-TOTAL RECORD, 'B' = PER-BANK RECORD - SEE THE                
054200*TWO 88-LEVELS ON BSM.SUMM01.CBL.                                         
054300     MOVE WS-GRAND-BALANCE  TO WS-SUMM-BALANCE-EDIT.                      
054400     MOVE WS-SUMM-BALANCE-EDIT TO BANK-SUMM-IO-AREA(2:15).                
054500     MOVE WS-GRAND-ACCT-COUNT  TO WS-SUMM-COUNT-EDIT.                     
054600     MOVE WS-SUMM-COUNT-EDIT   TO BANK-SUMM-IO-AREA(17:4).                
054700     WRITE BANK-SUMM-IO-AREA.                                             
054800     SET BCT-IDX TO 1.                                                    
054900     PERFORM 5100-WRITE-BANK-LINE-RTN THRU 5100-EXIT                      
055000         VARYING BCT-IDX FROM 1 BY 1                                      
055100         UNTIL BCT-IDX > 6.                                               
055200     CLOSE BANK-SUMM-FILE.                                                
055300 5000-EXIT.                                                               
055400     EXIT.                                                                
055500*                                                                         
055600*----------------------------------------------------------------         
055700*WRITES ONE PER-BANK SUMMARY LINE - SKIPPED FOR ANY BANK THAT             
055800*HAD NO ACCOUNTS ON THIS RUN.                                             
055900*----------------------------------------------------------------         
056000 5100-WRITE-BANK-LINE-RTN.                                                
056100     IF BCT-ACCT-COUNT(BCT-IDX) > ZERO                                    
056200*SKIP ANY BANK THAT HAD NO ACCOUNTS THIS RUN RATHER THAN                  
056300*WRITE A ZERO-BALANCE LINE FOR IT.                                        
056400         MOVE SPACES TO BANK-SUMM-IO-AREA                                 
056500         MOVE "B"                        TO BANK-SUMM-IO-AREA(1:1)        
056600         MOVE BCT-CODE(BCT-IDX)      TO BANK-SUMM-IO-AREA(2:10)           
056700         MOVE BCT-BALANCE(BCT-IDX)       TO WS-SUMM-BALANCE-EDIT          
056800         MOVE WS-SUMM-BALANCE-EDIT   TO BANK-SUMM-IO-AREA(12:15)          
056900         MOVE BCT-ACCT-COUNT(BCT-IDX)    TO WS-SUMM-COUNT-EDIT            
057000         MOVE WS-SUMM-COUNT-EDIT     TO BANK-SUMM-IO-AREA(27:4)           
057100         WRITE BANK-SUMM-IO-AREA                                          
057200     END-IF.                                                              
057300 5100-EXIT.                                                               
057400     EXIT.                                                                
057500*                                                                         
057600*----------------------------------------------------------------         
057700*CLOSES THE TWO FILES STILL OPEN AT THIS POINT.  BANK-SUMM-               
057800*FILE WAS ALREADY CLOSED IN 5000-WRITE-SUMMARY-RTN, OR NEVER              
057900*OPENED AT ALL WHEN 4500-ZERO-CHECK-RTN SKIPPED IT.                       
058000*----------------------------------------------------------------         
058100 6000-CLOSE-FILES-RTN.                                                    
058200     CLOSE BANK-STMT-FILE.                                                
058300*BANK-SUMM-FILE MAY ALREADY BE CLOSED (OR NEVER OPENED) -                 
058400*NOTHING LEFT TO DO HERE BUT THE INPUT AND THE REPORT FILE.               
058500     CLOSE BANK-RPT-FILE.                                                 
058600 6000-EXIT.                                                               
058700     EXIT.                                                                
058800*                                                                         
058900*----------------------------------------------------------------         
059000*SHARED CLEANSING RULE ACROSS ALL THREE CONSOLIDATION RUNS -              
059100*A NON-NUMERIC OR NEGATIVE AMOUNT FIELD IS TREATED AS ZERO                
059200*RATHER THAN ABENDING THE RUN.  SEE THE MATCHING PARAGRAPH IN             
059300*EQT.CONSOL.CBL AND MFD.CONSOL.CBL.                                       
059400*----------------------------------------------------------------         
059500 8100-CLEANSE-AMOUNT-RTN.                                                 
059600*    AMOUNT CLEANSING - INPUT ARRIVES ALREADY NUMERIC IN THIS             
059700*    NORMALIZED LAYER (CURRENCY SYMBOLS AND SEPARATORS WERE               
059800*    STRIPPED AT EXTRACTION); A NON-NUMERIC OR NEGATIVE VALUE             
059900*    CLEANSES TO ZERO PER THE SHARED CLEANSING RULE.                      
060000     IF WS-CLEANSE-AMT-OUT NOT NUMERIC                                    
060100         MOVE ZERO TO WS-CLEANSE-AMT-OUT                                  
060200     END-IF.                                                              
060300     IF WS-CLEANSE-AMT-OUT < ZERO                                         
060400         MOVE ZERO TO WS-CLEANSE-AMT-OUT                                  
060500     END-IF.                                                              
060600 8100-EXIT.                                                               
060700     EXIT.                                                                
060800*                                                                         
060900*----------------------------------------------------------------         
061000*NAME STANDARDIZATION SHARED BY ALL THREE NAME FIELDS ON THE              
061100*STATEMENT.  STRIPS THE THREE COMMON HONORIFICS, FIXES THE                
061200*MITAL/MITTAL MISSPELLING SEEN ON SEVERAL BANKS' EXTRACTS,                
061300*THEN LEFT-TRIMS THE RESULT.                                              
061400*----------------------------------------------------------------         
061500 8300-STANDARDIZE-NAME-RTN.                                               
061600*    NAME STANDARDIZATION - STRIP HONORIFICS, FIX THE MITAL/              
061700*    MITTAL MISSPELLING, LEFT-TRIM THE RESULT.  A MISSING NAME            
061800*    YIELDS BLANK.                                                        
061900     MOVE WS-CLEANSE-IN TO WS-CLEANSE-OUT.                                
062000*WORK ON A COPY SO THE ORIGINAL INPUT FIELD IS UNTOUCHED                  
062100*IF THIS ROUTINE EVER NEEDS TO BE CALLED AGAIN ON THE SAME                
062200*SOURCE VALUE.                                                            
062300     IF WS-CLEANSE-OUT = SPACES                                           
062400         GO TO 8300-EXIT                                                  
062500     END-IF.                                                              
062600     INSPECT WS-CLEANSE-OUT REPLACING FIRST "Mrs." BY SPACES.             
062700*ONLY THE FIRST OCCURRENCE OF EACH HONORIFIC IS STRIPPED -                
062800*A SURNAME THAT HAPPENS TO CONTAIN 'MR' IS LEFT ALONE.                    
062900     INSPECT WS-CLEANSE-OUT REPLACING FIRST "Mr." BY SPACES.              
063000     INSPECT WS-CLEANSE-OUT REPLACING FIRST "Ms." BY SPACES.              
063100     INSPECT WS-CLEANSE-OUT REPLACING ALL "MITAL" BY "Mittal".            
063200     INSPECT WS-CLEANSE-OUT REPLACING ALL "MITTAL" BY "Mittal".           
063300     PERFORM 8310-LEFT-TRIM-RTN THRU 8310-EXIT.                           
063400 8300-EXIT.                                                               
063500     EXIT.                                                                
063600*                                                                         
063700*----------------------------------------------------------------         
063800*LEFT-TRIMS THE LEADING SPACES LEFT BEHIND BY THE HONORIFIC               
063900*STRIP ABOVE.  NO INTRINSIC FUNCTION AVAILABLE ON THIS                    
064000*COMPILER SO THE FIRST NON-BLANK POSITION IS LOCATED BY A                 
064100*SIMPLE INDEX SCAN.                                                       
064200*----------------------------------------------------------------         
064300 8310-LEFT-TRIM-RTN.                                                      
064400*    SHIFT OUT LEADING SPACES LEFT BY THE HONORIFIC STRIP - NO            
064500*    INTRINSIC FUNCTION AVAILABLE ON THIS COMPILER, SO THE FIRST          
064600*    NON-BLANK POSITION IS LOCATED BY A SIMPLE INDEX SCAN.                
064700     MOVE 1 TO WS-TRIM-IDX.                                               
064800*SCAN FORWARD FROM POSITION 1 LOOKING FOR THE FIRST NON-                  
064900*BLANK CHARACTER.                                                         
065000     PERFORM 8311-BUMP-TRIM-IDX-RTN THRU 8311-EXIT                        
065100         UNTIL WS-TRIM-IDX > 35                                           
065200            OR WS-CLEANSE-OUT(WS-TRIM-IDX:1) NOT = SPACE.                 
065300     IF WS-TRIM-IDX > 1 AND WS-TRIM-IDX <= 35                             
065400         MOVE WS-CLEANSE-OUT(WS-TRIM-IDX:) TO WS-CLEANSE-IN               
065500         MOVE SPACES                       TO WS-CLEANSE-OUT              
065600         MOVE WS-CLEANSE-IN                 TO WS-CLEANSE-OUT             
065700     END-IF.                                                              
065800 8310-EXIT.                                                               
065900     EXIT.                                                                
066000*                                                                         
066100*----------------------------------------------------------------         
066200*INNER-LOOP BODY OF THE LEFT-TRIM SCAN ABOVE.                             
066300*----------------------------------------------------------------         
066400 8311-BUMP-TRIM-IDX-RTN.                                                  
066500     ADD 1 TO WS-TRIM-IDX.                                                
066600 8311-EXIT.                                                               
066700     EXIT.                                                                
066800*                                                                         
