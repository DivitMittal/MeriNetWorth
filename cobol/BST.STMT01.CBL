000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    BANK-STMT-RECORD.                                         
000300 AUTHOR.        R. KULKARNI.                                              
000400 INSTALLATION.  SETU FINANCIAL SERVICES LTD - PUNE DATA CENTER.           
000500 DATE-WRITTEN.  03/14/1989.                                               
000600 DATE-COMPILED. 03/14/1989.                                               
000700 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.                   
000800*----------------------------------------------------------------         
000900*CHANGE LOG                                                               
001000*----------------------------------------------------------------         
001100*031489  RK  ORIG   ORIGINAL LAYOUT FOR BANK STATEMENT EXTRACT.   CR-0091 
001200*031489  RK  ORIG   COVERS SIX PASSBOOK-ISSUING BANKS ON THE      CR-0091 
001300*031489  RK  ORIG   CONSOLIDATION RUN.                            CR-0091 
001400*071192  SD  CHG    ADDED SECOND JOINT HOLDER FIELD - EQUITAS     CR-0348 
001500*071192  SD  CHG    STYLE STATEMENTS CARRY TWO JOINT NAMES.       CR-0348 
001600*091594  AJ  CHG    ADDED NOMINEE FIELD PER AUDIT REQUEST.        CR-0512 
001700*052898  MP  CHG    ADDED LAST-TXN-BAL FALLBACK FIELD - SOME      CR-0679 
001800*052898  MP  CHG    STATEMENTS PRINT ZERO CLOSING BALANCE.        CR-0679 
001900*112999  MP  Y2K    Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN THIS   Y2K-0044
002000*112999  MP  Y2K    RECORD. NO CHANGE REQUIRED.                   Y2K-0044
002100*040502  PN  CHG    ADDED SOURCE-FILE-STEM REDEFINITION FOR       CR-0810 
002200*040502  PN  CHG    ACCOUNTS WITH BLANK PRINTED ACCT NUMBER.      CR-0810 
002300*----------------------------------------------------------------         
002400*                                                                         
002500*THIS LAYOUT DESCRIBES ONE NORMALIZED BANK STATEMENT EXTRACT              
002600*RECORD - ONE RECORD PER ACCOUNT PER BANK.  RECORDS ARRIVE                
002700*PRE-GROUPED BY BANK CODE IN INSTITUTION ORDER (IDFC, EQUITAS,            
002800*BANDHAN, ICICI, KOTAK, INDUSIND) FOR THE CONSOLIDATION RUN.              
002900*                                                                         
003000 ENVIRONMENT DIVISION.                                                    
003100 CONFIGURATION SECTION.                                                   
003200 SPECIAL-NAMES.                                                           
003300     C01 IS TOP-OF-FORM.                                                  
003400 INPUT-OUTPUT SECTION.                                                    
003500 FILE-CONTROL.                                                            
003600     SELECT BANK-STMT-RECORD ASSIGN TO "BNKSTMT".                         
003700 DATA DIVISION.                                                           
003800 FILE SECTION.                                                            
003900 FD  BANK-STMT-RECORD.                                                    
004000 01  BANK-STMT-RECORD-AREA.                                               
004100     05  BS-BANK-CODE              PIC X(10).                             
004200         88  BS-BANK-IDFC              VALUE 'IDFC'.                      
004300         88  BS-BANK-EQUITAS           VALUE 'EQUITAS'.                   
004400         88  BS-BANK-BANDHAN           VALUE 'BANDHAN'.                   
004500         88  BS-BANK-ICICI             VALUE 'ICICI'.                     
004600         88  BS-BANK-KOTAK             VALUE 'KOTAK'.                     
004700         88  BS-BANK-INDUSIND          VALUE 'INDUSIND'.                  
004800*THE SIX 88-LEVELS ABOVE NAME EACH PASSBOOK BANK IN THE ORDER             
004900*THE EXTRACT ARRIVES.  BNK.CONSOL.CBL'S BANK-CODE TABLE SEARCH            
005000*WALKS THE SAME SIX CODES IN THE SAME ORDER.                              
005100     05  BS-ACCT-NUMBER            PIC X(20).                             
005200*PRINTED ACCOUNT NUMBER FROM THE BANK'S OWN STATEMENT FORMAT.             
005300*SOME STATEMENT TYPES OMIT THIS FIELD ENTIRELY - SEE THE                  
005400*SOURCE-FILE-STEM FALLBACK FURTHER DOWN, CR-0810.                         
005500     05  BS-HOLDER-NAME            PIC X(35).                             
005600*PRIMARY ACCOUNT HOLDER NAME AS PRINTED ON THE STATEMENT,                 
005700*HONORIFICS AND ALL - STRIPPED DOWNSTREAM BY THE CONSOLIDATION            
005800*RUN'S NAME-STANDARDIZE ROUTINE, NOT IN THIS EXTRACT.                     
005900     05  BS-JOINT-1                PIC X(35).                             
006000     05  BS-JOINT-2                PIC X(35).                             
006100*JOINT-HOLDER NAMES.  EQUITAS-STYLE STATEMENTS CARRY BOTH;                
006200*OTHER BANKS CARRY AT MOST ONE, WITH KOTAK'S OWN RULE FOR                 
006300*WHICH NAME PRINTS FIRST - SEE 2100-RESOLVE-HOLDER-RTN.                   
006400     05  BS-JOINT-NAMES-TABLE REDEFINES                                   
006500              BS-JOINT-1.                                                 
006600         10  BS-JOINT-NAME-ENT OCCURS 2 TIMES                             
006700                                   PIC X(35).                             
006800*TABLE VIEW OF THE SAME TWO JOINT-HOLDER SLOTS ABOVE, KEPT                
006900*IN CASE A FUTURE READER WANTS TO WALK THEM BY OCCURRENCE                 
007000*RATHER THAN BY FIELD NAME.                                               
007100     05  BS-NOMINEE                PIC X(35).                             
007200*NOMINEE NAME, CARRIED PER CR-0512 BUT NOT YET PRINTED ON ANY             
007300*REPORT COLUMN - A LEGAL-HEIR ENQUIRY PULLS IT FROM HERE                  
007400*RATHER THAN A SEPARATE NOMINEE MASTER.                                   
007500*BALANCE AS OF THE STATEMENT CYCLE-END DATE.  SEVERAL BANKS               
007600*PRINT ZERO HERE WHEN THE ACCOUNT HAD NO CYCLE-END                        
007700*TRANSACTION - SEE THE LAST-TXN-BAL FALLBACK BELOW, CR-0679.              
007800     05  BS-CLOSING-BAL            PIC S9(11)V99                          
007900                                   SIGN IS TRAILING.                      
008000     05  BS-CLOSING-BAL-SPLIT REDEFINES                                   
008100              BS-CLOSING-BAL.                                             
008200         10  BS-CLOSING-BAL-RUPEES PIC S9(11)                             
008300                                   SIGN IS TRAILING.                      
008400         10  BS-CLOSING-BAL-PAISE  PIC 99.                                
008500*RUPEE/PAISE VIEW OF THE SAME THIRTEEN BYTES, FOR ANY EDITED              
008600*DISPLAY THAT WANTS THE TWO PARTS SEPARATELY.                             
008700*BALANCE AFTER THE MOST RECENT TRANSACTION ON THE STATEMENT.              
008800*USED IN PLACE OF THE CLOSING BALANCE ABOVE WHEN THAT FIELD               
008900*CLEANSES TO ZERO - CR-0679.                                              
009000     05  BS-LAST-TXN-BAL           PIC S9(11)V99                          
009100                                   SIGN IS TRAILING.                      
009200     05  BS-SOURCE-FILE            PIC X(30).                             
009300*NAME OF THE PER-BANK EXTRACT FILE THIS RECORD CAME FROM,                 
009400*CARRIED SO THE BLANK-ACCOUNT-NUMBER FALLBACK BELOW HAS                   
009500*SOMETHING TO KEY ON.                                                     
009600     05  BS-SOURCE-FILE-PARTS REDEFINES                                   
009700              BS-SOURCE-FILE.                                             
009800         10  BS-SOURCE-FILE-STEM   PIC X(26).                             
009900         10  BS-SOURCE-FILE-DOT    PIC X(01).                             
010000         10  BS-SOURCE-FILE-EXT    PIC X(03).                             
010100     05  FILLER                    PIC X(04).                             
010200 WORKING-STORAGE SECTION.                                                 
010300 PROCEDURE DIVISION.                                                      
010400 0000-VERIFY-LAYOUT.                                                      
010500*    LAYOUT VERIFICATION STUB ONLY - THIS UNIT CARRIES NO                 
010600*    RUNTIME LOGIC.  SEE BNK.CONSOL.CBL FOR THE CONSOLIDATION             
010700*    RUN THAT READS THIS RECORD.                                          
010800     STOP RUN.                                                            
