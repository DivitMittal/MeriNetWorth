000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    MF-HOLDING-RECORD.                                        
000300 AUTHOR.        S. DESHPANDE.                                             
000400 INSTALLATION.  SETU FINANCIAL SERVICES LTD - PUNE DATA CENTER.           
000500 DATE-WRITTEN.  11/09/1993.                                               
000600 DATE-COMPILED. 11/09/1993.                                               
000700 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.                   
000800*----------------------------------------------------------------         
000900*CHANGE LOG                                                               
001000*----------------------------------------------------------------         
001100*110993  SD  ORIG   ORIGINAL LAYOUT - ONE RECORD PER SCHEME       CR-0201 
001200*110993  SD  ORIG   HOLDING PER INVESTOR, STATEMENT-OF-ACCOUNT    CR-0201 
001300*110993  SD  ORIG   CUSTODY ONLY.                                 CR-0201 
001400*042297  AJ  CHG    ADDED MF-HOLD-TYPE TO DISTINGUISH SOA FROM    CR-0632 
001500*042297  AJ  CHG    DEMAT-HELD SCHEME UNITS.                      CR-0632 
001600*081599  MP  Y2K    Y2K REVIEW - MF-NAV-DATE IS ALREADY 4-DIGIT   Y2K-0059
001700*081599  MP  Y2K    YEAR (DD-MMM-YYYY). NO CHANGE REQUIRED.       Y2K-0059
001800*052204  PN  CHG    ADDED NAV-DATE-PARTS REDEFINITION FOR THE     CR-0901 
001900*052204  PN  CHG    QUARTERLY NAV-AGE EXCEPTION REPORT.           CR-0901 
002000*----------------------------------------------------------------         
002100*                                                                         
002200*THIS LAYOUT DESCRIBES ONE NORMALIZED MUTUAL FUND HOLDING                 
002300*EXTRACT RECORD - ONE RECORD PER SCHEME HOLDING PER INVESTOR.             
002400*RECORDS ARRIVE PRE-GROUPED BY PAN (INVESTOR TAX ID, THE                  
002500*ACCOUNT KEY) FOR THE CONSOLIDATION RUN.                                  
002600*                                                                         
002700 ENVIRONMENT DIVISION.                                                    
002800 CONFIGURATION SECTION.                                                   
002900 SPECIAL-NAMES.                                                           
003000     C01 IS TOP-OF-FORM.                                                  
003100 INPUT-OUTPUT SECTION.                                                    
003200 FILE-CONTROL.                                                            
003300     SELECT MF-HOLDING-RECORD ASSIGN TO "MFHOLD".                         
003400 DATA DIVISION.                                                           
003500 FILE SECTION.                                                            
003600 FD  MF-HOLDING-RECORD.                                                   
003700 01  MF-HOLDING-RECORD-AREA.                                              
003800     05  MF-PAN                    PIC X(10).                             
003900*INVESTOR TAX ID - THE ACCOUNT KEY THE CONSOLIDATION RUN                  
004000*GROUPS SCHEME HOLDINGS ON, ONE PAN PER INVESTOR ACCOUNT.                 
004100     05  MF-HOLDER-NAME            PIC X(35).                             
004200*UNIT HOLDER NAME AS PRINTED ON THE REGISTRAR STATEMENT,                  
004300*HONORIFICS AND ALL - STRIPPED DOWNSTREAM BY THE NAME-                    
004400*STANDARDIZE ROUTINE, NOT IN THIS EXTRACT.                                
004500     05  MF-HOLD-TYPE              PIC X(05).                             
004600         88  MF-HOLD-TYPE-SOA          VALUE 'SOA  '.                     
004700         88  MF-HOLD-TYPE-DEMAT        VALUE 'DEMAT'.                     
004800*THE TWO 88-LEVELS ABOVE DISTINGUISH STATEMENT-OF-ACCOUNT                 
004900*FOLIOS FROM SCHEME UNITS HELD IN DEMAT FORM - CR-0632 - THE              
005000*TWO CARRY DIFFERENT VALUES IN MF-FOLIO-OR-CLIENT BELOW.                  
005100     05  MF-FOLIO-OR-CLIENT        PIC X(20).                             
005200*FOLIO NUMBER FOR SOA HOLDINGS, DP-ID/CLIENT-ID FOR DEMAT                 
005300*HOLDINGS - WHICH ONE DEPENDS ON MF-HOLD-TYPE ABOVE.                      
005400     05  MF-SCHEME-NAME            PIC X(60).                             
005500*SCHEME DESCRIPTION AS PRINTED BY THE REGISTRAR - CARRIED                 
005600*THROUGH TO THE REPORT LINE UNCHANGED.                                    
005700     05  MF-INVESTED-VAL           PIC 9(11)V99.                          
005800*COST OF ACQUISITION FOR THIS SCHEME HOLDING - NOT USED IN                
005900*THE NET WORTH TOTAL, WHICH USES MF-MARKET-VALUE BELOW.                   
006000     05  MF-UNITS                  PIC 9(9)V9(4).                         
006100     05  MF-UNITS-SPLIT REDEFINES                                         
006200              MF-UNITS.                                                   
006300         10  MF-UNITS-WHOLE        PIC 9(9).                              
006400         10  MF-UNITS-FRACTION     PIC 9(4).                              
006500*WHOLE-UNIT/FRACTIONAL-UNIT VIEW OF THE SAME QUANTITY, FOR                
006600*ANY EDITED DISPLAY THAT NEEDS THE TWO PARTS SEPARATELY.                  
006700     05  MF-NAV-DATE               PIC X(11).                             
006800     05  MF-NAV-DATE-PARTS REDEFINES                                      
006900              MF-NAV-DATE.                                                
007000         10  MF-NAV-DATE-DD        PIC X(02).                             
007100         10  MF-NAV-DATE-DASH1     PIC X(01).                             
007200         10  MF-NAV-DATE-MMM       PIC X(03).                             
007300         10  MF-NAV-DATE-DASH2     PIC X(01).                             
007400         10  MF-NAV-DATE-YYYY      PIC X(04).                             
007500*FIVE-PIECE VIEW OF THE NAV DATE, ADDED UNDER CR-0901 SO THE              
007600*QUARTERLY NAV-AGE EXCEPTION REPORT CAN COMPARE THE YEAR                  
007700*AND MONTH AGAINST THE RUN DATE WITHOUT PARSING THE WHOLE                 
007800*ELEVEN-BYTE FIELD.                                                       
007900     05  MF-NAV                    PIC 9(7)V9(4).                         
008000*PER-UNIT NET ASSET VALUE AS OF MF-NAV-DATE ABOVE - MARKET                
008100*VALUE BELOW IS UNITS TIMES THIS NAV, ROUNDED BY THE                      
008200*REGISTRAR BEFORE THE EXTRACT IS BUILT.                                   
008300     05  MF-MARKET-VALUE           PIC 9(11)V99.                          
008400     05  MF-MARKET-VALUE-SPLIT REDEFINES                                  
008500              MF-MARKET-VALUE.                                            
008600         10  MF-MARKET-VALUE-RUPEE PIC 9(11).                             
008700         10  MF-MARKET-VALUE-PAISE PIC 99.                                
008800*RUPEE/PAISE VIEW OF THE MARKET VALUE, FOR ANY EDITED                     
008900*DISPLAY THAT WANTS THE TWO PARTS SEPARATELY.                             
009000     05  FILLER                    PIC X(09).                             
009100 WORKING-STORAGE SECTION.                                                 
009200 PROCEDURE DIVISION.                                                      
009300 0000-VERIFY-LAYOUT.                                                      
009400*    LAYOUT VERIFICATION STUB ONLY - THIS UNIT CARRIES NO                 
009500*    RUNTIME LOGIC.  SEE MFD.CONSOL.CBL FOR THE CONSOLIDATION             
009600*    RUN THAT READS THIS RECORD.                                          
009700     STOP RUN.                                                            
