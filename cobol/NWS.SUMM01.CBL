000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    NETWORTH-SUMMARY-RECORD.                                  
000300 AUTHOR.        R. KULKARNI.                                              
000400 INSTALLATION.  SETU FINANCIAL SERVICES LTD - PUNE DATA CENTER.           
000500 DATE-WRITTEN.  07/01/1994.                                               
000600 DATE-COMPILED. 07/01/1994.                                               
000700 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.                   
000800*----------------------------------------------------------------         
000900*CHANGE LOG                                                               
001000*----------------------------------------------------------------         
001100*070194  RK  ORIG   ORIGINAL LAYOUT FOR THE COMBINED NET WORTH    CR-0250 
001200*070194  RK  ORIG   SUMMARY RECORD - BANK + EQUITY + MF.          CR-0250 
001300*091594  AJ  CHG    NO STRUCTURAL CHANGE - REVIEWED ALONGSIDE     CR-0512 
001400*091594  AJ  CHG    THE BANK NOMINEE FIELD ADDITION.              CR-0512 
001500*112999  MP  Y2K    Y2K REVIEW - NO 2-DIGIT YEAR FIELDS. NO       Y2K-0044
001600*112999  MP  Y2K    CHANGE REQUIRED.                              Y2K-0044
001700*061006  PN  CHG    ADDED RUPEE/PAISE SPLIT REDEFINITIONS.        CR-0955 
001800*----------------------------------------------------------------         
001900*                                                                         
002000*THIS LAYOUT IS THE FINAL COMBINED NET WORTH RECORD, WRITTEN              
002100*ONCE PER RUN BY THE NET WORTH COMBINE STEP FROM THE THREE                
002200*COMPONENT SUMMARY RECORDS.                                               
002300*                                                                         
002400 ENVIRONMENT DIVISION.                                                    
002500 CONFIGURATION SECTION.                                                   
002600 SPECIAL-NAMES.                                                           
002700     C01 IS TOP-OF-FORM.                                                  
002800 INPUT-OUTPUT SECTION.                                                    
002900 FILE-CONTROL.                                                            
003000     SELECT NETWORTH-SUMMARY-RECORD ASSIGN TO "NETWSUM".                  
003100 DATA DIVISION.                                                           
003200 FILE SECTION.                                                            
003300 FD  NETWORTH-SUMMARY-RECORD.                                             
003400 01  NETWORTH-SUMMARY-RECORD-AREA.                                        
003500     05  NW-SUM-TOTAL-NET-WORTH    PIC 9(13)V99.                          
003600*GRAND TOTAL NET WORTH - BANK BALANCE PLUS EQUITY VALUE                   
003700*PLUS MUTUAL FUND VALUE BELOW, PER CR-0250.                               
003800     05  NW-SUM-TOTAL-NW-SPLIT REDEFINES                                  
003900              NW-SUM-TOTAL-NET-WORTH.                                     
004000         10  NW-SUM-TOTAL-NW-RUPEES  PIC 9(13).                           
004100         10  NW-SUM-TOTAL-NW-PAISE   PIC 99.                              
004200*RUPEE/PAISE VIEW OF THE GRAND TOTAL, CR-0955.                            
004300     05  NW-SUM-BANK-BALANCE       PIC 9(13)V99.                          
004400*BANK COMPONENT, READ FROM BSM.SUMM01.CBL'S GRAND-TOTAL                   
004500*RECORD BY THE COMBINE STEP.                                              
004600     05  NW-SUM-BANK-BAL-SPLIT REDEFINES                                  
004700              NW-SUM-BANK-BALANCE.                                        
004800         10  NW-SUM-BANK-BAL-RUPEES  PIC 9(13).                           
004900         10  NW-SUM-BANK-BAL-PAISE   PIC 99.                              
005000*RUPEE/PAISE VIEW OF THE BANK COMPONENT.                                  
005100     05  NW-SUM-EQUITY-VALUE       PIC 9(13)V99.                          
005200*EQUITY COMPONENT, READ FROM EQS.SUMM01.CBL'S GRAND-TOTAL                 
005300*RECORD BY THE COMBINE STEP.                                              
005400     05  NW-SUM-EQUITY-VAL-SPLIT REDEFINES                                
005500              NW-SUM-EQUITY-VALUE.                                        
005600         10  NW-SUM-EQUITY-VAL-RUPEES PIC 9(13).                          
005700         10  NW-SUM-EQUITY-VAL-PAISE  PIC 99.                             
005800*RUPEE/PAISE VIEW OF THE EQUITY COMPONENT.                                
005900     05  NW-SUM-MF-VALUE           PIC 9(13)V99.                          
006000*MUTUAL FUND COMPONENT, READ FROM MFS.SUMM01.CBL'S GRAND-                 
006100*TOTAL RECORD BY THE COMBINE STEP.  NO RUPEE/PAISE SPLIT WAS              
006200*ADDED FOR THIS FIELD UNDER CR-0955 - THE COMBINE STEP NEVER              
006300*PRINTS THIS COMPONENT SEPARATELY.                                        
006400     05  FILLER                    PIC X(20).                             
006500*PAD OUT THE RECORD TO A ROUND 100-BYTE LENGTH FOR THE                    
006600*NET WORTH REPORT FILE.                                                   
006700 WORKING-STORAGE SECTION.                                                 
006800 PROCEDURE DIVISION.                                                      
006900 0000-VERIFY-LAYOUT.                                                      
007000*    LAYOUT VERIFICATION STUB ONLY - THIS UNIT CARRIES NO                 
007100*    RUNTIME LOGIC.  SEE NWC.COMBINE.CBL.                                 
007200     STOP RUN.                                                            
