000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    BANK-SUMMARY-RECORD.                                      
000300 AUTHOR.        R. KULKARNI.                                              
000400 INSTALLATION.  SETU FINANCIAL SERVICES LTD - PUNE DATA CENTER.           
000500 DATE-WRITTEN.  03/20/1989.                                               
000600 DATE-COMPILED. 03/20/1989.                                               
000700 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.                   
000800*----------------------------------------------------------------         
000900*CHANGE LOG                                                               
001000*----------------------------------------------------------------         
001100*032089  RK  ORIG   ORIGINAL HANDOFF LAYOUT - GRAND TOTAL LINE    CR-0092 
001200*032089  RK  ORIG   FOLLOWED BY ONE LINE PER BANK.                CR-0092 
001300*071192  SD  CHG    NO CHANGE TO THIS LAYOUT FOR THE JOINT        CR-0348 
001400*071192  SD  CHG    HOLDER PROJECT - NOTED FOR THE RECORD.        CR-0348 
001500*112999  MP  Y2K    Y2K REVIEW - NO 2-DIGIT YEAR FIELDS. NO       Y2K-0044
001600*112999  MP  Y2K    CHANGE REQUIRED.                              Y2K-0044
001700*061006  PN  CHG    ADDED RUPEE/PAISE SPLIT REDEFINITIONS FOR     CR-0955 
001800*061006  PN  CHG    THE LAKHS/CRORES DISPLAY ROUTINE.             CR-0955 
001900*----------------------------------------------------------------         
002000*                                                                         
002100*THIS LAYOUT IS THE HANDOFF RECORD WRITTEN BY THE BANK                    
002200*CONSOLIDATION RUN AND READ BACK BY THE NET WORTH COMBINE RUN.            
002300*RECORD TYPE G CARRIES THE GRAND TOTAL; RECORD TYPE B CARRIES             
002400*ONE LINE PER BANK.                                                       
002500*                                                                         
002600 ENVIRONMENT DIVISION.                                                    
002700 CONFIGURATION SECTION.                                                   
002800 SPECIAL-NAMES.                                                           
002900     C01 IS TOP-OF-FORM.                                                  
003000 INPUT-OUTPUT SECTION.                                                    
003100 FILE-CONTROL.                                                            
003200     SELECT BANK-SUMMARY-RECORD ASSIGN TO "BNKSUMM".                      
003300 DATA DIVISION.                                                           
003400 FILE SECTION.                                                            
003500 FD  BANK-SUMMARY-RECORD.                                                 
003600 01  BANK-SUMMARY-RECORD-AREA.                                            
003700     05  BS-SUM-RECORD-TYPE        PIC X(01).                             
003800*SINGLE-BYTE RECORD TYPE - THE FIRST FIELD ANY READER OF                  
003900*THIS FILE CHECKS BEFORE LOOKING AT THE REDEFINED AREA BELOW.             
004000         88  BS-SUM-GRAND-TOTAL        VALUE 'G'.                         
004100         88  BS-SUM-BANK-LINE          VALUE 'B'.                         
004200     05  BS-SUM-GRAND-AREA.                                               
004300         10  BS-SUM-TOTAL-BALANCE  PIC 9(13)V99.                          
004400*SUM OF EVERY ACCOUNT'S EFFECTIVE CLOSING BALANCE ACROSS ALL              
004500*SIX BANKS ON THIS CONSOLIDATION RUN.                                     
004600         10  BS-SUM-TOTAL-BAL-SPLIT REDEFINES                             
004700                  BS-SUM-TOTAL-BALANCE.                                   
004800             15  BS-SUM-TOTAL-BAL-RUPEES PIC 9(13).                       
004900             15  BS-SUM-TOTAL-BAL-PAISE  PIC 99.                          
005000*RUPEE/PAISE VIEW OF THE GRAND TOTAL, FOR ANY EDITED DISPLAY              
005100*THAT WANTS THE TWO PARTS SEPARATELY.                                     
005200         10  BS-SUM-ACCOUNT-COUNT  PIC 9(04).                             
005300*COUNT OF ACCOUNTS ROLLED INTO THE GRAND TOTAL ABOVE.                     
005400         10  FILLER                PIC X(60).                             
005500*PAD OUT TO THE SAME LENGTH AS THE BANK-LINE VIEW BELOW SO                
005600*BOTH RECORD TYPES OCCUPY IDENTICAL RECORD LENGTHS ON DISK.               
005700     05  BS-SUM-BANK-AREA REDEFINES                                       
005800              BS-SUM-GRAND-AREA.                                          
005900*PER-BANK VIEW OF THE SAME BYTES, WRITTEN ONCE PER BANK CODE              
006000*WITH BS-SUM-RECORD-TYPE OF 'B'.                                          
006100         10  BS-SUM-BANK-CODE      PIC X(10).                             
006200*ONE OF THE SIX PASSBOOK BANK CODES - IDFC, EQUITAS, BANDHAN,             
006300*ICICI, KOTAK, INDUSIND - SAME CODES BST.STMT01.CBL CARRIES.              
006400         10  BS-SUM-BANK-BALANCE   PIC 9(13)V99.                          
006500*EFFECTIVE CLOSING BALANCE TOTAL FOR THIS ONE BANK, SUMMED                
006600*ACROSS ALL ITS ACCOUNTS ON THE CONSOLIDATION RUN.                        
006700         10  BS-SUM-BANK-BAL-SPLIT REDEFINES                              
006800                  BS-SUM-BANK-BALANCE.                                    
006900             15  BS-SUM-BANK-BAL-RUPEES  PIC 9(13).                       
007000             15  BS-SUM-BANK-BAL-PAISE   PIC 99.                          
007100*RUPEE/PAISE VIEW OF THE PER-BANK TOTAL, ADDED WITH THE                   
007200*GRAND-TOTAL SPLIT ABOVE UNDER CR-0955.                                   
007300         10  BS-SUM-BANK-ACCT-COUNT PIC 9(04).                            
007400*COUNT OF ACCOUNTS FOR THIS BANK ONLY, SUMMED ACROSS ALL SIX              
007500*BANK LINES TO CROSS-FOOT AGAINST BS-SUM-ACCOUNT-COUNT ABOVE.             
007600         10  FILLER                PIC X(50).                             
007700*PAD OUT TO THE SAME LENGTH AS THE GRAND-TOTAL VIEW ABOVE.                
007800 WORKING-STORAGE SECTION.                                                 
007900 PROCEDURE DIVISION.                                                      
008000 0000-VERIFY-LAYOUT.                                                      
008100*    LAYOUT VERIFICATION STUB ONLY - THIS UNIT CARRIES NO                 
008200*    RUNTIME LOGIC.  SEE BNK.CONSOL.CBL AND NWC.COMBINE.CBL.              
008300     STOP RUN.                                                            
