000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    EQUITY-HOLDING-RECORD.                                    
000300 AUTHOR.        R. KULKARNI.                                              
000400 INSTALLATION.  SETU FINANCIAL SERVICES LTD - PUNE DATA CENTER.           
000500 DATE-WRITTEN.  06/02/1991.                                               
000600 DATE-COMPILED. 06/02/1991.                                               
000700 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.                   
000800*----------------------------------------------------------------         
000900*CHANGE LOG                                                               
001000*----------------------------------------------------------------         
001100*060291  RK  ORIG   ORIGINAL LAYOUT - ONE RECORD PER SECURITY     CR-0143 
001200*060291  RK  ORIG   PER DEMAT ACCOUNT, CDSL DEPOSITORY ONLY.      CR-0143 
001300*102896  SD  CHG    ADDED NSDL DEPOSITORY SUPPORT - NSDL FEEDS    CR-0601 
001400*102896  SD  CHG    CARRY ZERO LAST PRICE UNTIL PRICE FEED FILLS  CR-0601 
001500*102896  SD  CHG    IT IN. VALUE MUST THEN BE DERIVED DOWNSTREAM  CR-0601 
001600*031599  AJ  Y2K    Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN THIS   Y2K-0051
001700*031599  AJ  Y2K    RECORD. NO CHANGE REQUIRED.                   Y2K-0051
001800*081103  PN  CHG    ADDED ACCT-KEY REDEFINITION OF DP-ID/CLIENT-  CR-0888 
001900*081103  PN  CHG    ID FOR THE CONSOLIDATION RUNS ACCOUNT         CR-0888 
002000*081103  PN  CHG    COUNTING LOGIC.                               CR-0888 
002100*----------------------------------------------------------------         
002200*                                                                         
002300*THIS LAYOUT DESCRIBES ONE NORMALIZED EQUITY HOLDING EXTRACT              
002400*RECORD - ONE RECORD PER SECURITY PER DEMAT ACCOUNT.  RECORDS             
002500*ARRIVE PRE-GROUPED BY DEPOSITORY (CDSL, NSDL) THEN BY ACCOUNT            
002600*FOR THE CONSOLIDATION RUN.                                               
002700*                                                                         
002800 ENVIRONMENT DIVISION.                                                    
002900 CONFIGURATION SECTION.                                                   
003000 SPECIAL-NAMES.                                                           
003100     C01 IS TOP-OF-FORM.                                                  
003200 INPUT-OUTPUT SECTION.                                                    
003300 FILE-CONTROL.                                                            
003400     SELECT EQUITY-HOLDING-RECORD ASSIGN TO "EQHOLD".                     
003500 DATA DIVISION.                                                           
003600 FILE SECTION.                                                            
003700 FD  EQUITY-HOLDING-RECORD.                                               
003800 01  EQUITY-HOLDING-RECORD-AREA.                                          
003900     05  EQ-DEPOSITORY             PIC X(04).                             
004000         88  EQ-DEPOSITORY-CDSL        VALUE 'CDSL'.                      
004100         88  EQ-DEPOSITORY-NSDL        VALUE 'NSDL'.                      
004200*TWO 88-LEVELS ABOVE NAME THE DEPOSITORIES THE CONSOLIDATION              
004300*RUN ACCUMULATES SEPARATELY - CDSL AND NSDL TOTALS BOTH FEED              
004400*THE GRAND VALUE, CR-0601.                                                
004500     05  EQ-DP-ID                  PIC X(08).                             
004600     05  EQ-CLIENT-ID              PIC X(16).                             
004700*DP-ID AND CLIENT-ID TOGETHER FORM THE DEMAT ACCOUNT KEY -                
004800*SAME PAIR THE CONSOLIDATION RUN'S ACCOUNT-BREAK LOGIC TESTS              
004900*ON EVERY RECORD, CR-0888.                                                
005000     05  EQ-ACCT-KEY-VIEW REDEFINES                                       
005100              EQ-DP-ID.                                                   
005200         10  EQ-ACCT-KEY-DP-ID     PIC X(08).                             
005300         10  EQ-ACCT-KEY-CLIENT-ID PIC X(16).                             
005400*REDEFINITION OF THE SAME 24 BYTES AS ONE CONTIGUOUS KEY, ADDED           
005500*SO THE ACCOUNT-COUNT LOGIC CAN COMPARE DP-ID AND CLIENT-ID IN            
005600*A SINGLE MOVE RATHER THAN TWO, CR-0888.                                  
005700     05  EQ-HOLDER-NAME            PIC X(35).                             
005800*ACCOUNT HOLDER NAME AS CARRIED BY THE DEPOSITORY PARTICIPANT.            
005900*EQUITY-RPT REPORTS BY ISIN ACROSS THE WHOLE DEPOSITORY, SO               
006000*THIS FIELD IS CARRIED BUT NEVER PRINTED.                                 
006100     05  EQ-ISIN                   PIC X(12).                             
006200*TWELVE-CHARACTER SECURITY IDENTIFIER.  THIS IS THE KEY THE               
006300*CONSOLIDATION RUN'S ISIN TABLE SEARCHES ON WHEN ROLLING UP               
006400*THE SAME SECURITY ACROSS MULTIPLE ACCOUNTS.                              
006500     05  EQ-SEC-NAME               PIC X(40).                             
006600*SECURITY DESCRIPTION AS PRINTED BY THE DEPOSITORY - CARRIED              
006700*THROUGH TO THE REPORT LINE UNCHANGED.                                    
006800     05  EQ-QUANTITY               PIC 9(9)V9(3).                         
006900     05  EQ-QUANTITY-SPLIT REDEFINES                                      
007000              EQ-QUANTITY.                                                
007100         10  EQ-QUANTITY-WHOLE     PIC 9(9).                              
007200         10  EQ-QUANTITY-THOUS     PIC 9(3).                              
007300*WHOLE-SHARE/FRACTIONAL-SHARE VIEW OF THE SAME QUANTITY, FOR              
007400*ANY EDITED DISPLAY THAT NEEDS THE TWO PARTS SEPARATELY.                  
007500     05  EQ-LAST-PRICE             PIC 9(7)V9(4).                         
007600*LAST TRADED PRICE FROM THE DEPOSITORY FEED.  NSDL RECORDS                
007700*CAN ARRIVE WITH THIS FIELD ZERO UNTIL THE PRICE FEED CATCHES             
007800*UP - CR-0601 - SO EQ-VALUE BELOW IS PREFERRED WHEN PRESENT.              
007900     05  EQ-VALUE                  PIC 9(11)V99.                          
008000     05  EQ-VALUE-SPLIT REDEFINES                                         
008100              EQ-VALUE.                                                   
008200         10  EQ-VALUE-RUPEES       PIC 9(11).                             
008300         10  EQ-VALUE-PAISE        PIC 99.                                
008400*RUPEE/PAISE VIEW OF THE SAME THIRTEEN BYTES, FOR ANY EDITED              
008500*DISPLAY THAT WANTS THE TWO PARTS SEPARATELY.                             
008600     05  FILLER                    PIC X(09).                             
008700 WORKING-STORAGE SECTION.                                                 
008800 PROCEDURE DIVISION.                                                      
008900 0000-VERIFY-LAYOUT.                                                      
009000*    LAYOUT VERIFICATION STUB ONLY - THIS UNIT CARRIES NO                 
009100*    RUNTIME LOGIC.  SEE EQT.CONSOL.CBL FOR THE CONSOLIDATION             
009200*    RUN THAT READS THIS RECORD.                                          
009300     STOP RUN.                                                            
