000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    EQUITY-SUMMARY-RECORD.                                    
000300 AUTHOR.        R. KULKARNI.                                              
000400 INSTALLATION.  SETU FINANCIAL SERVICES LTD - PUNE DATA CENTER.           
000500 DATE-WRITTEN.  06/10/1991.                                               
000600 DATE-COMPILED. 06/10/1991.                                               
000700 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.                   
000800*----------------------------------------------------------------         
000900*CHANGE LOG                                                               
001000*----------------------------------------------------------------         
001100*061091  RK  ORIG   ORIGINAL HANDOFF LAYOUT - ONE GRAND TOTAL     CR-0144 
001200*061091  RK  ORIG   LINE PER CONSOLIDATION RUN.                   CR-0144 
001300*102896  SD  CHG    ADDED SEPARATE CDSL/NSDL VALUE FIELDS FOR     CR-0601 
001400*102896  SD  CHG    THE TWO-DEPOSITORY EXPANSION.                 CR-0601 
001500*031599  AJ  Y2K    Y2K REVIEW - NO 2-DIGIT YEAR FIELDS. NO       Y2K-0051
001600*031599  AJ  Y2K    CHANGE REQUIRED.                              Y2K-0051
001700*081103  PN  CHG    ADDED RUPEE/PAISE SPLIT REDEFINITIONS.        CR-0888 
001800*----------------------------------------------------------------         
001900*                                                                         
002000*THIS LAYOUT IS THE HANDOFF RECORD WRITTEN BY THE EQUITY                  
002100*CONSOLIDATION RUN AND READ BACK BY THE NET WORTH COMBINE RUN.            
002200*                                                                         
002300 ENVIRONMENT DIVISION.                                                    
002400 CONFIGURATION SECTION.                                                   
002500 SPECIAL-NAMES.                                                           
002600     C01 IS TOP-OF-FORM.                                                  
002700 INPUT-OUTPUT SECTION.                                                    
002800 FILE-CONTROL.                                                            
002900     SELECT EQUITY-SUMMARY-RECORD ASSIGN TO "EQSUMM".                     
003000 DATA DIVISION.                                                           
003100 FILE SECTION.                                                            
003200 FD  EQUITY-SUMMARY-RECORD.                                               
003300 01  EQUITY-SUMMARY-RECORD-AREA.                                          
003400     05  EQ-SUM-TOTAL-VALUE        PIC 9(13)V99.                          
003500*GRAND TOTAL EQUITY VALUE ACROSS BOTH DEPOSITORIES FOR THIS               
003600*CONSOLIDATION RUN - CDSL VALUE PLUS NSDL VALUE BELOW.                    
003700     05  EQ-SUM-TOTAL-VALUE-SPLIT REDEFINES                               
003800              EQ-SUM-TOTAL-VALUE.                                         
003900         10  EQ-SUM-TOTAL-VAL-RUPEES PIC 9(13).                           
004000*WHOLE-RUPEE PORTION OF THE GRAND TOTAL.                                  
004100         10  EQ-SUM-TOTAL-VAL-PAISE  PIC 99.                              
004200*RUPEE/PAISE VIEW OF THE GRAND TOTAL, CR-0888.                            
004300     05  EQ-SUM-HOLDINGS-COUNT     PIC 9(05).                             
004400*COUNT OF SECURITY HOLDING RECORDS ROLLED INTO THE TOTAL                  
004500*ABOVE - ONE ENTRY PER SECURITY PER DEMAT ACCOUNT.                        
004600     05  EQ-SUM-ACCOUNT-COUNT      PIC 9(04).                             
004700*COUNT OF DISTINCT DEMAT ACCOUNTS SEEN ON THIS RUN, KEYED ON              
004800*DP-ID AND CLIENT-ID TOGETHER PER CR-0888.                                
004900     05  EQ-SUM-CDSL-VALUE         PIC 9(13)V99.                          
005000*SUBTOTAL FOR THE CDSL DEPOSITORY ONLY, ADDED UNDER CR-0601               
005100*WHEN NSDL FEEDS WERE BROUGHT ONTO THIS RUN.                              
005200     05  EQ-SUM-CDSL-VALUE-SPLIT REDEFINES                                
005300              EQ-SUM-CDSL-VALUE.                                          
005400         10  EQ-SUM-CDSL-VAL-RUPEES  PIC 9(13).                           
005500         10  EQ-SUM-CDSL-VAL-PAISE   PIC 99.                              
005600*RUPEE/PAISE VIEW OF THE CDSL SUBTOTAL.                                   
005700     05  EQ-SUM-NSDL-VALUE         PIC 9(13)V99.                          
005800*SUBTOTAL FOR THE NSDL DEPOSITORY ONLY - SEE EQT.CONSOL.CBL'S             
005900*DEPOSITORY-BREAK LOGIC THAT ACCUMULATES THIS FIELD.                      
006000     05  EQ-SUM-NSDL-VALUE-SPLIT REDEFINES                                
006100              EQ-SUM-NSDL-VALUE.                                          
006200         10  EQ-SUM-NSDL-VAL-RUPEES  PIC 9(13).                           
006300         10  EQ-SUM-NSDL-VAL-PAISE   PIC 99.                              
006400*RUPEE/PAISE VIEW OF THE NSDL SUBTOTAL.                                   
006500     05  FILLER                    PIC X(26).                             
006600*PAD OUT THE RECORD TO A ROUND 100-BYTE LENGTH FOR THE                    
006700*HANDOFF FILE.                                                            
006800 WORKING-STORAGE SECTION.                                                 
006900 PROCEDURE DIVISION.                                                      
007000 0000-VERIFY-LAYOUT.                                                      
007100*    LAYOUT VERIFICATION STUB ONLY - THIS UNIT CARRIES NO                 
007200*    RUNTIME LOGIC.  SEE EQT.CONSOL.CBL AND NWC.COMBINE.CBL.              
007300     STOP RUN.                                                            
